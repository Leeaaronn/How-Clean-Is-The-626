000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  FAM626X1.
000400 AUTHOR. R HOLLOWAY.
000500 INSTALLATION. COUNTY DATA SERVICES.
000600 DATE-WRITTEN. 04/02/91.
000700 DATE-COMPILED. 04/02/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*    SUB-SCORE CALCULATOR, CALLED BY FAM626M1 (MARTS) ONCE PER
001200*    FACILITY-HEALTH ROW.  BUILT FROM CLCLBCST, WHICH USED THE
001300*    SAME CALC-TYPE-SWITCH SHAPE TO PRICE OUT LAB CHARGES.
001400*    REQUEST TYPES:
001500*      'V' - VIOLATION-SCORE FROM COUNT AND POINTS PER INSPECTION
001600*      'E' - EVENT-SCORE FROM THE BAD-INSPECTION-EVENT COUNT
001700*      'C' - FINAL CLEANLINESS-INDEX, BLENDED AND CLAMPED 0-100
001800*
001900*    CHANGE LOG
002000*    ----------
002100*    04/02/91  RH    ORIGINAL, CARVED OUT OF CLCLBCST'S COST
002200*                    SWITCH FOR THE HEALTH-SCORE REWRITE.
002300*    09/17/93  RH    ADDED EVENT-SCORE REQUEST TYPE.
002400*    02/28/95  DP    ADDED CLEANLINESS-INDEX BLEND, WEIGHTS
002500*                    0.65/0.25/0.10 PER THE HEALTH STANDARDS
002600*                    COMMITTEE MEMO, TICKET CDS-3117.
002700*    08/11/96  DP    ZERO INSPECTIONS-IN-WINDOW NO LONGER ABENDS
002800*                    WITH A DIVIDE EXCEPTION - RETURNS 100.
002900*    01/09/98  DP    Y2K REVIEW - NO DATE ARITHMETIC IN THIS
003000*                    MODULE, NO CHANGE REQUIRED.
003100*    05/30/99  RH    NULL SCORE-TREND NOW CONTRIBUTES ZERO TO THE
003200*                    BLEND INSTEAD OF ABENDING ON THE 88-LEVEL
003300*                    TEST, TICKET CDS-3390.
003400*    07/14/01  MT    ADDED WS-CALL-COUNT / WS-CLAMP-COUNT FOR THE
003500*                    OPERATIONS RUN-LOG, DISPLAYED BY THE CALLER.
003600******************************************************************
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER. IBM-390.
004000 OBJECT-COMPUTER. IBM-390.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300
004400 DATA DIVISION.
004500 WORKING-STORAGE SECTION.
004600 01  WS-CALC-TERMS.
004700     05  WS-TREND-TERM          PIC S9(05)V9(04) COMP-3.
004800     05  WS-VIOL-TERM           PIC S9(05)V9(04) COMP-3.
004900     05  WS-EVENT-TERM          PIC S9(05)V9(04) COMP-3.
005000     05  FILLER                 PIC X(04).
005100 01  WS-CALC-TERMS-R REDEFINES WS-CALC-TERMS.
005200     05  WS-TERM-BYTE OCCURS 19 TIMES INDEXED BY TB-IDX
005300                                             PIC X(01).
005400
005500 01  WS-DIAG-COUNTERS.
005600     05  WS-CALL-COUNT          PIC 9(07) COMP.
005700     05  WS-CLAMP-COUNT         PIC 9(07) COMP.
005800     05  FILLER                 PIC X(06).
005900 01  WS-DIAG-COUNTERS-R REDEFINES WS-DIAG-COUNTERS.
006000     05  WS-DIAG-BYTE OCCURS 14 TIMES INDEXED BY DB-IDX
006100                                             PIC X(01).
006200
006300 LINKAGE SECTION.
006400 01  FAM626X1-REC.
006500     05  X1-REQUEST-TYPE            PIC X(01).
006600         88  X1-CALC-VIOLATION-SCORE    VALUE "V".
006700         88  X1-CALC-EVENT-SCORE        VALUE "E".
006800         88  X1-CALC-CLEAN-INDEX        VALUE "C".
006900     05  X1-VIOLATION-COUNT         PIC 9(07) COMP-3.
007000     05  X1-TOTAL-POINTS            PIC S9(07)V9(02) COMP-3.
007100     05  X1-INSPECTIONS-IN-WINDOW   PIC 9(05) COMP-3.
007200     05  X1-BAD-EVENT-COUNT         PIC 9(05) COMP-3.
007300     05  X1-SCORE-TREND             PIC S9(03)V9(04) COMP-3.
007400         88  X1-SCORE-TREND-IS-NULL     VALUE -1.
007500     05  X1-VIOLATION-SCORE         PIC S9(03)V9(04) COMP-3.
007600     05  X1-EVENT-SCORE             PIC S9(03)V9(04) COMP-3.
007700     05  X1-OUTPUT-SCORE            PIC S9(03)V9(04) COMP-3.
007800
007900 01  X1-RETURN-CD-GROUP.
008000     05  X1-RETURN-CD               PIC S9(04) COMP.
008100     05  FILLER                     PIC X(02).
008200 01  X1-RETURN-CD-R REDEFINES X1-RETURN-CD-GROUP PIC X(04).
008300
008400 PROCEDURE DIVISION USING FAM626X1-REC, X1-RETURN-CD-GROUP.
008500     MOVE ZERO TO X1-RETURN-CD.
008600     ADD 1 TO WS-CALL-COUNT.
008700     IF X1-CALC-VIOLATION-SCORE
008800         PERFORM 100-VIOLATION-SCORE-RTN THRU 100-EXIT
008900     ELSE
009000     IF X1-CALC-EVENT-SCORE
009100         PERFORM 200-EVENT-SCORE-RTN THRU 200-EXIT
009200     ELSE
009300     IF X1-CALC-CLEAN-INDEX
009400         PERFORM 300-CLEAN-INDEX-RTN THRU 300-EXIT
009500     ELSE
009600         MOVE +1 TO X1-RETURN-CD.
009700     GOBACK.
009800
009900 100-VIOLATION-SCORE-RTN.
010000     IF X1-INSPECTIONS-IN-WINDOW = ZERO
010100         MOVE 100 TO X1-OUTPUT-SCORE
010200     ELSE
010300         COMPUTE X1-OUTPUT-SCORE =
010400             100 - (12 * (X1-VIOLATION-COUNT /
010500                          X1-INSPECTIONS-IN-WINDOW))
010600                 - (8  * (X1-TOTAL-POINTS /
010700                          X1-INSPECTIONS-IN-WINDOW)).
010800 100-EXIT.
010900     EXIT.
011000
011100 200-EVENT-SCORE-RTN.
011200     COMPUTE X1-OUTPUT-SCORE = 100 - (15 * X1-BAD-EVENT-COUNT).
011300 200-EXIT.
011400     EXIT.
011500
011600 300-CLEAN-INDEX-RTN.
011700     IF X1-SCORE-TREND-IS-NULL
011800         MOVE ZERO TO WS-TREND-TERM
011900     ELSE
012000         COMPUTE WS-TREND-TERM = 0.65 * X1-SCORE-TREND.
012100     COMPUTE WS-VIOL-TERM  = 0.25 * X1-VIOLATION-SCORE.
012200     COMPUTE WS-EVENT-TERM = 0.10 * X1-EVENT-SCORE.
012300     COMPUTE X1-OUTPUT-SCORE =
012400         WS-TREND-TERM + WS-VIOL-TERM + WS-EVENT-TERM.
012500     IF X1-OUTPUT-SCORE < 0
012600         MOVE ZERO TO X1-OUTPUT-SCORE
012700         ADD 1 TO WS-CLAMP-COUNT
012800     ELSE
012900       IF X1-OUTPUT-SCORE > 100
013000         MOVE 100 TO X1-OUTPUT-SCORE
013100         ADD 1 TO WS-CLAMP-COUNT.
013200 300-EXIT.
013300     EXIT.
