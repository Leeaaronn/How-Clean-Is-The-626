000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  FAM626X2.
000400 AUTHOR. R HOLLOWAY.
000500 INSTALLATION. COUNTY DATA SERVICES.
000600 DATE-WRITTEN. 03/11/91.
000700 DATE-COMPILED. 03/11/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*    GENERAL-PURPOSE TEXT UTILITY CALLED BY FAM626S1 (STAGE) AND
001200*    FAM626C1 (CORE).  TWO REQUEST TYPES SHARE ONE LOAD MODULE
001300*    THE WAY CLCLBCST SHARES LAB/EQUIPMENT COST LOGIC:
001400*      'Z' - RETURN THE FIRST CONTIGUOUS 5-DIGIT RUN FOUND IN THE
001500*            CALLER'S TEXT (FACILITY-ZIP CLEANUP).
001600*      'K' - RETURN THE FACILITY MERGE KEY: THE FIRST 48 BYTES OF
001700*            THE LOWER-CASED, TRIMMED NAME/ADDRESS/ZIP5/CITY
001800*            CANONICAL TEXT, FOLLOWED BY '#' AND A 15-DIGIT
001900*            CHECKSUM DIGEST OF THE WHOLE CANONICAL TEXT SO A
002000*            LONG NAME/ADDRESS PAIR CANNOT SILENTLY DROP THE
002100*            ZIP5/CITY FROM THE KEY.
002200*
002300*    CHANGE LOG
002400*    ----------
002500*    03/11/91  RH    ORIGINAL - ZIP5 EXTRACT ONLY, CALLED PROGRAM
002600*                    FAM626Z5 AT THAT TIME.
002700*    07/02/93  RH    RENAMED FAM626X2 WHEN THE FACILITY-MERGE-KEY
002800*                    REQUEST TYPE WAS ADDED FOR THE CORE STEP.
002900*    11/14/94  DP    TRIED SHA-STYLE CHECKSUM FOR THE MERGE KEY,
003000*                    BACKED IT OUT - OPS COULD NOT READ A HASHED
003100*                    KEY IN A DUMP.  KEY IS NOW THE PLAIN
003200*                    TRUNCATED CANONICAL TEXT, TICKET CDS-4021.
003300*    01/09/98  DP    Y2K REVIEW - NO 2-DIGIT YEAR FIELDS IN THIS
003400*                    MODULE, NO CHANGE REQUIRED.
003500*    06/22/99  RH    GUARD AGAINST X2-CANON-LEN GOING NEGATIVE
003600*                    WHEN ALL FOUR INPUT FIELDS ARE SPACES.
003700*    04/03/02  MT    ADDED SEPARATE ZIP5-BYTES REDEFINES SO THE
003800*                    SCAN LOOP CAN USE INDEXED OCCURS INSTEAD OF
003900*                    REFERENCE MODIFICATION - EASIER TO STEP IN
004000*                    THE DEBUGGER.
004100*    10/04/13  MT    LONG NAME/ADDRESS PAIRS WERE PUSHING THE
004200*                    CANONICAL TEXT PAST 64 BYTES AND THE OLD
004300*                    STRAIGHT TRUNCATION SILENTLY DROPPED THE
004400*                    ZIP5 AND CITY FROM THE KEY ENTIRELY.  KEY IS
004500*                    NOW A 48-BYTE READABLE PREFIX PLUS A 15-
004600*                    DIGIT CHECKSUM DIGEST OVER THE WHOLE
004700*                    CANONICAL TEXT - OPS CAN STILL EYEBALL THE
004800*                    PREFIX IN A DUMP, BUT THE KEY NO LONGER
004900*                    IGNORES PART OF THE INPUT.  TICKET CDS-7714.
005000******************************************************************
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER. IBM-390.
005400 OBJECT-COMPUTER. IBM-390.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM.
005700
005800 DATA DIVISION.
005900 WORKING-STORAGE SECTION.
006000 01  WS-SCAN-FLDS.
006100     05  WS-SCAN-IDX            PIC 9(03) COMP.
006200     05  WS-DIGIT-RUN-LEN       PIC 9(03) COMP.
006300     05  WS-FIRST-POS           PIC 9(03) COMP.
006400     05  WS-LAST-POS            PIC 9(03) COMP.
006500     05  WS-PTR                 PIC 9(03) COMP.
006600     05  FILLER                 PIC X(08).
006700
006800 77  X2-INPUT-ZIP-WORK          PIC X(10).
006900 01  X2-INPUT-ZIP-BYTES REDEFINES X2-INPUT-ZIP-WORK.
007000     05  X2-ZIP-BYTE OCCURS 10 TIMES INDEXED BY ZB-IDX
007100                                             PIC X(01).
007200
007300 77  X2-WORK-FIELD              PIC X(45).
007400 01  X2-WORK-BYTES REDEFINES X2-WORK-FIELD.
007500     05  X2-WORK-BYTE OCCURS 45 TIMES INDEXED BY WB-IDX
007600                                             PIC X(01).
007700
007800 77  X2-TRIMMED-FIELD           PIC X(45).
007900 77  X2-TRIMMED-LEN             PIC 9(03) COMP.
008000
008100 77  X2-CANON-TEXT              PIC X(128).
008200 01  X2-CANON-BYTES REDEFINES X2-CANON-TEXT.
008300     05  X2-CANON-BYTE OCCURS 128 TIMES INDEXED BY CB-IDX
008400                                             PIC X(01).
008500 77  X2-CANON-LEN               PIC 9(03) COMP.
008600
008700*    DIGEST ALPHABET FOR THE MERGE-KEY CHECKSUM.  THE CANONICAL
008800*    TEXT IS ALREADY LOWER-CASED AND PIPE-DELIMITED, SO EVERY
008900*    BYTE THAT CAN APPEAR IS ONE OF THESE 38 CHARACTERS.
009000 77  WS-HASH-ALPHABET           PIC X(38) VALUE
009100     "abcdefghijklmnopqrstuvwxyz0123456789 |".
009200 01  WS-HASH-ALPHA-R REDEFINES WS-HASH-ALPHABET.
009300     05  WS-HASH-ALPHA-CHAR OCCURS 38 TIMES INDEXED BY HA-IDX
009400                                             PIC X(01).
009500 77  WS-HASH-IDX                PIC 9(03) COMP.
009600 77  WS-HASH-ACC                PIC S9(15) COMP-3.
009700 77  WS-HASH-TEMP               PIC S9(17) COMP-3.
009800 77  WS-HASH-QUOT               PIC S9(05) COMP-3.
009900*    LARGE ODD MODULUS - KEEPS THE DIGEST SPREAD ACROSS THE FULL
010000*    15-DIGIT RANGE INSTEAD OF CLUSTERING ON ROUND NUMBERS.
010100 77  WS-HASH-MOD                PIC S9(15) COMP-3
010200                                    VALUE 999999999999937.
010300 77  WS-HASH-DIGITS             PIC 9(15).
010400
010500 LINKAGE SECTION.
010600 01  FAM626X2-REC.
010700     05  X2-REQUEST-TYPE        PIC X(01).
010800         88  X2-EXTRACT-ZIP5        VALUE "Z".
010900         88  X2-BUILD-KEY           VALUE "K".
011000     05  X2-INPUT-TEXT-1        PIC X(45).
011100     05  X2-INPUT-TEXT-2        PIC X(45).
011200     05  X2-INPUT-TEXT-3        PIC X(20).
011300     05  X2-INPUT-ZIP5          PIC X(05).
011400     05  X2-OUTPUT-ZIP5         PIC X(05).
011500     05  X2-OUTPUT-KEY          PIC X(64).
011600
011700 01  X2-RETURN-CD               PIC S9(04) COMP.
011800
011900 PROCEDURE DIVISION USING FAM626X2-REC, X2-RETURN-CD.
012000     MOVE ZERO TO X2-RETURN-CD.
012100     IF X2-EXTRACT-ZIP5
012200         PERFORM 100-EXTRACT-ZIP5-RTN THRU 100-EXIT
012300     ELSE
012400     IF X2-BUILD-KEY
012500         PERFORM 200-BUILD-KEY-RTN THRU 200-EXIT
012600     ELSE
012700         MOVE +1 TO X2-RETURN-CD.
012800     GOBACK.
012900
013000 100-EXTRACT-ZIP5-RTN.
013100     MOVE SPACES TO X2-OUTPUT-ZIP5.
013200     MOVE X2-INPUT-TEXT-1(1:10) TO X2-INPUT-ZIP-WORK.
013300     MOVE ZERO TO WS-DIGIT-RUN-LEN.
013400     PERFORM 110-SCAN-ZIP-BYTE-RTN THRU 110-EXIT
013500         VARYING ZB-IDX FROM 1 BY 1
013600         UNTIL ZB-IDX > 10 OR WS-DIGIT-RUN-LEN = 5.
013700 100-EXIT.
013800     EXIT.
013900
014000 110-SCAN-ZIP-BYTE-RTN.
014100     IF X2-ZIP-BYTE(ZB-IDX) IS NUMERIC
014200         ADD 1 TO WS-DIGIT-RUN-LEN
014300         MOVE X2-ZIP-BYTE(ZB-IDX)
014400                    TO X2-OUTPUT-ZIP5(WS-DIGIT-RUN-LEN:1)
014500     ELSE
014600         IF WS-DIGIT-RUN-LEN < 5
014700             MOVE ZERO TO WS-DIGIT-RUN-LEN
014800             MOVE SPACES TO X2-OUTPUT-ZIP5.
014900 110-EXIT.
015000     EXIT.
015100
015200 200-BUILD-KEY-RTN.
015300     MOVE ZERO TO X2-CANON-LEN.
015400     MOVE SPACES TO X2-CANON-TEXT.
015500     MOVE X2-INPUT-TEXT-1 TO X2-WORK-FIELD.
015600     PERFORM 300-LOWER-TRIM-RTN THRU 300-EXIT.
015700     PERFORM 400-APPEND-FIELD-RTN THRU 400-EXIT.
015800     PERFORM 450-APPEND-PIPE-RTN THRU 450-EXIT.
015900     MOVE X2-INPUT-TEXT-2 TO X2-WORK-FIELD.
016000     PERFORM 300-LOWER-TRIM-RTN THRU 300-EXIT.
016100     PERFORM 400-APPEND-FIELD-RTN THRU 400-EXIT.
016200     PERFORM 450-APPEND-PIPE-RTN THRU 450-EXIT.
016300     MOVE X2-INPUT-ZIP5 TO X2-TRIMMED-FIELD.
016400     MOVE 5 TO X2-TRIMMED-LEN.
016500     PERFORM 400-APPEND-FIELD-RTN THRU 400-EXIT.
016600     PERFORM 450-APPEND-PIPE-RTN THRU 450-EXIT.
016700     MOVE X2-INPUT-TEXT-3 TO X2-WORK-FIELD(1:20).
016800     MOVE SPACES TO X2-WORK-FIELD(21:25).
016900     PERFORM 300-LOWER-TRIM-RTN THRU 300-EXIT.
017000     PERFORM 400-APPEND-FIELD-RTN THRU 400-EXIT.
017100     PERFORM 460-COMPUTE-DIGEST-RTN THRU 460-EXIT.
017200     MOVE SPACES TO X2-OUTPUT-KEY.
017300     IF X2-CANON-LEN > 48
017400         MOVE X2-CANON-TEXT(1:48) TO X2-OUTPUT-KEY(1:48)
017500     ELSE
017600       IF X2-CANON-LEN > 0
017700         MOVE X2-CANON-TEXT(1:X2-CANON-LEN)
017800             TO X2-OUTPUT-KEY(1:X2-CANON-LEN).
017900     MOVE "#" TO X2-OUTPUT-KEY(49:1).
018000     MOVE WS-HASH-DIGITS TO X2-OUTPUT-KEY(50:15).
018100 200-EXIT.
018200     EXIT.
018300
018400 300-LOWER-TRIM-RTN.
018500     INSPECT X2-WORK-FIELD
018600         CONVERTING "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
018700                 TO "abcdefghijklmnopqrstuvwxyz".
018800     MOVE 45 TO WS-LAST-POS.
018900     PERFORM 310-FIND-LAST-RTN THRU 310-EXIT
019000         UNTIL WS-LAST-POS = 0
019100            OR X2-WORK-BYTE(WS-LAST-POS) NOT = SPACE.
019200     MOVE 1 TO WS-FIRST-POS.
019300     PERFORM 320-FIND-FIRST-RTN THRU 320-EXIT
019400         UNTIL WS-FIRST-POS > WS-LAST-POS
019500            OR X2-WORK-BYTE(WS-FIRST-POS) NOT = SPACE.
019600     MOVE SPACES TO X2-TRIMMED-FIELD.
019700     MOVE ZERO TO X2-TRIMMED-LEN.
019800     IF WS-LAST-POS > 0
019900         COMPUTE X2-TRIMMED-LEN =
020000                 WS-LAST-POS - WS-FIRST-POS + 1
020100         MOVE X2-WORK-FIELD(WS-FIRST-POS:X2-TRIMMED-LEN)
020200                 TO X2-TRIMMED-FIELD(1:X2-TRIMMED-LEN).
020300 300-EXIT.
020400     EXIT.
020500
020600 310-FIND-LAST-RTN.
020700     SUBTRACT 1 FROM WS-LAST-POS.
020800 310-EXIT.
020900     EXIT.
021000
021100 320-FIND-FIRST-RTN.
021200     ADD 1 TO WS-FIRST-POS.
021300 320-EXIT.
021400     EXIT.
021500
021600 400-APPEND-FIELD-RTN.
021700     IF X2-TRIMMED-LEN > 0
021800         MOVE X2-TRIMMED-FIELD(1:X2-TRIMMED-LEN)
021900             TO X2-CANON-TEXT(X2-CANON-LEN + 1:X2-TRIMMED-LEN)
022000         ADD X2-TRIMMED-LEN TO X2-CANON-LEN.
022100 400-EXIT.
022200     EXIT.
022300
022400 450-APPEND-PIPE-RTN.
022500     ADD 1 TO X2-CANON-LEN.
022600     MOVE "|" TO X2-CANON-BYTE(X2-CANON-LEN).
022700 450-EXIT.
022800     EXIT.
022900
023000*    460/470/475 COMPUTE A 15-DIGIT CHECKSUM DIGEST OVER THE
023100*    ENTIRE CANONICAL TEXT (ALL FOUR INPUT FIELDS, NOT JUST THE
023200*    FIRST 64 BYTES OF IT) SO TWO FACILITIES THAT SHARE A LONG
023300*    COMMON NAME/ADDRESS PREFIX STILL GET DIFFERENT KEYS WHEN
023400*    THEIR ZIP5 OR CITY DIFFERS.  HAND-ROLLED BASE-37 ROLLING
023500*    CHECKSUM, NOT A CRYPTOGRAPHIC HASH - SEE THE 11/14/94 LOG
023600*    ENTRY ABOVE ON WHY OPS WANTED SOMETHING SIMPLER.
023700 460-COMPUTE-DIGEST-RTN.
023800     MOVE ZERO TO WS-HASH-ACC.
023900     PERFORM 470-HASH-ONE-BYTE-RTN THRU 470-EXIT
024000         VARYING WS-HASH-IDX FROM 1 BY 1
024100         UNTIL WS-HASH-IDX > X2-CANON-LEN.
024200     MOVE WS-HASH-ACC TO WS-HASH-DIGITS.
024300 460-EXIT.
024400     EXIT.
024500
024600 470-HASH-ONE-BYTE-RTN.
024700     SET HA-IDX TO 1.
024800     PERFORM 475-FIND-ALPHA-POS-RTN THRU 475-EXIT
024900         UNTIL HA-IDX > 38
025000            OR X2-CANON-BYTE(WS-HASH-IDX) = WS-HASH-ALPHA-CHAR
025100                                                        (HA-IDX).
025200     IF HA-IDX > 38
025300         SET HA-IDX TO 38.
025400     COMPUTE WS-HASH-TEMP = (WS-HASH-ACC * 37) + HA-IDX.
025500     DIVIDE WS-HASH-TEMP BY WS-HASH-MOD
025600         GIVING WS-HASH-QUOT
025700         REMAINDER WS-HASH-ACC.
025800 470-EXIT.
025900     EXIT.
026000
026100 475-FIND-ALPHA-POS-RTN.
026200     SET HA-IDX UP BY 1.
026300 475-EXIT.
026400     EXIT.
