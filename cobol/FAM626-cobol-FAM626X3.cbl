000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  FAM626X3.
000400 AUTHOR. D PETRELLA.
000500 INSTALLATION. COUNTY DATA SERVICES.
000600 DATE-WRITTEN. 06/19/95.
000700 DATE-COMPILED. 06/19/95.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*    RECENCY-WEIGHT CLASSIFIER, CALLED BY FAM626M1 (MARTS) ONCE
001200*    PER SCORED INSPECTION WHEN THE SCORE-TREND IS ACCUMULATED.
001300*    BUILT FROM PCTPROC'S DECISION-TREE SHAPE; THE STORED-
001400*    PROCEDURE LINKAGE AND THE EXEC SQL LOOKUP IT USED TO DO
001500*    AGAINST DDS0001.HEALTH_PLAN ARE GONE - THIS STEP HAS NO
001600*    DATABASE OF ITS OWN, JUST THE TWO DATES THE CALLER PASSES.
001700*
001800*    DAYS-BETWEEN-DATES CONVERTS BOTH DATES TO A PROLEPTIC-
001900*    GREGORIAN DAY NUMBER, THE SAME EPOCH-DAY LOGIC FAM626M1
002000*    USES FOR ITS 365/730-DAY WINDOW TEST (SEE ITS OWN 150/155-
002100*    SERIES) - SO THE RECENCY BUCKETS AND THE WINDOW-ELIGIBILITY
002200*    CUTOFF NEVER DISAGREE ACROSS A MONTH OR YEAR BOUNDARY.
002300*
002400*    CHANGE LOG
002500*    ----------
002600*    06/19/95  DP    ORIGINAL, ADAPTED OFF PCTPROC FOR THE HEALTH
002700*                    STANDARDS COMMITTEE SCORE-TREND WORK.
002800*    01/09/98  DP    Y2K REVIEW - WS-REF-YEAR AND WS-ACT-YEAR ARE
002900*                    ALREADY FULL 4-DIGIT PIC 9(04), NO CHANGE.
003000*    03/02/99  RH    ADDED THE THIRD BUCKET BOUNDARY (365 DAYS);
003100*                    ORIGINAL ONLY HAD 90/180, TICKET CDS-3390.
003200*    09/25/00  MT    NEGATIVE DAYS-DIFF (ACTIVITY AFTER REFERENCE)
003300*                    NOW FALLS INTO THE 1.0 BUCKET INSTEAD OF THE
003400*                    0.3 BUCKET - CAN HAPPEN ON LATE-ARRIVING FEED
003500*                    ROWS DATED AHEAD OF THE RUN'S REFERENCE DATE.
003600*    11/18/13  MT    DAYS-BETWEEN-DATES WAS A 30/360 APPROXIMATION
003700*                    THAT COULD LAND A FEW DAYS OFF CALENDAR-EXACT
003800*                    NEAR A MONTH BOUNDARY, WHILE FAM626M1'S OWN
003900*                    365/730-DAY WINDOW TEST HAS ALWAYS USED TRUE
004000*                    CALENDAR DAYS - THE COMMITTEE FLAGGED THAT THE
004100*                    TWO RULES COULD DISAGREE ON A ROW RIGHT AT THE
004200*                    EDGE OF A BUCKET.  REPLACED THE 30/360 MATH
004300*                    WITH THE SAME PROLEPTIC-GREGORIAN EPOCH-DAY
004400*                    ROUTINE FAM626M1 USES, TICKET CDS-7715.
004500******************************************************************
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER. IBM-390.
004900 OBJECT-COMPUTER. IBM-390.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200
005300 DATA DIVISION.
005400 WORKING-STORAGE SECTION.
005500*    EPOCH-DAY WORK AREA - SAME FIELD SHAPE AND ARITHMETIC AS THE
005600*    150/155-SERIES IN FAM626M1 SO THE TWO PROGRAMS NEVER DRIFT
005700*    APART ON WHAT A "CALENDAR DAY" MEANS.
005800 01  WS-JULIAN-WORK.
005900     05  WS-JD-INPUT-DATE        PIC 9(08).
006000     05  WS-JD-YEAR              PIC 9(04).
006100     05  WS-JD-MONTH             PIC 9(02).
006200     05  WS-JD-DAY               PIC 9(02).
006300     05  WS-JD-Y1                PIC S9(05) COMP.
006400     05  WS-JD-LEAP4             PIC S9(07) COMP.
006500     05  WS-JD-LEAP100           PIC S9(07) COMP.
006600     05  WS-JD-LEAP400           PIC S9(07) COMP.
006700     05  WS-JD-Q4                PIC S9(05) COMP.
006800     05  WS-JD-R4                PIC S9(05) COMP.
006900     05  WS-JD-Q100              PIC S9(05) COMP.
007000     05  WS-JD-R100              PIC S9(05) COMP.
007100     05  WS-JD-Q400              PIC S9(05) COMP.
007200     05  WS-JD-R400              PIC S9(05) COMP.
007300     05  WS-JD-FEB-ADJ           PIC 9(01) COMP.
007400     05  WS-JD-LEAP-SW           PIC X(01).
007500         88  WS-JD-IS-LEAP           VALUE "Y".
007600     05  WS-JD-DAYNUM            PIC S9(09) COMP.
007700 01  WS-JULIAN-WORK-R REDEFINES WS-JULIAN-WORK.
007800     05  WS-JULIAN-BYTE OCCURS 61 TIMES INDEXED BY JW-IDX
007900                                             PIC X(01).
008000
008100 01  WS-CUM-DAYS-TABLE.
008200     05  FILLER                  PIC 9(03) VALUE 000.
008300     05  FILLER                  PIC 9(03) VALUE 031.
008400     05  FILLER                  PIC 9(03) VALUE 059.
008500     05  FILLER                  PIC 9(03) VALUE 090.
008600     05  FILLER                  PIC 9(03) VALUE 120.
008700     05  FILLER                  PIC 9(03) VALUE 151.
008800     05  FILLER                  PIC 9(03) VALUE 181.
008900     05  FILLER                  PIC 9(03) VALUE 212.
009000     05  FILLER                  PIC 9(03) VALUE 243.
009100     05  FILLER                  PIC 9(03) VALUE 273.
009200     05  FILLER                  PIC 9(03) VALUE 304.
009300     05  FILLER                  PIC 9(03) VALUE 334.
009400 01  WS-CUM-DAYS-R REDEFINES WS-CUM-DAYS-TABLE.
009500     05  WS-CUM-DAYS OCCURS 12 TIMES PIC 9(03).
009600
009700 01  WS-EPOCH-DAYS.
009800     05  WS-REF-EPOCH-DAYS      PIC S9(09) COMP.
009900     05  WS-ACT-EPOCH-DAYS      PIC S9(09) COMP.
010000     05  WS-DAYS-DIFF           PIC S9(09) COMP.
010100     05  FILLER                 PIC X(04).
010200 01  WS-EPOCH-DAYS-R REDEFINES WS-EPOCH-DAYS.
010300     05  WS-EPOCH-BYTE OCCURS 16 TIMES INDEXED BY ED-IDX
010400                                             PIC X(01).
010500
010600 LINKAGE SECTION.
010700 01  FAM626X3-REC.
010800     05  X3-REFERENCE-DATE          PIC 9(08).
010900     05  X3-ACTIVITY-DATE           PIC 9(08).
011000     05  X3-RECENCY-WEIGHT          PIC S9(01)V9(02) COMP-3.
011100
011200 01  X3-RETURN-CD-GROUP.
011300     05  X3-RETURN-CD               PIC S9(04) COMP.
011400     05  FILLER                     PIC X(02).
011500 01  X3-RETURN-CD-R REDEFINES X3-RETURN-CD-GROUP PIC X(04).
011600
011700 PROCEDURE DIVISION USING FAM626X3-REC, X3-RETURN-CD-GROUP.
011800     MOVE ZERO TO X3-RETURN-CD.
011900     PERFORM 200-EPOCH-DAYS-RTN THRU 200-EXIT.
012000     PERFORM 300-CLASSIFY-RTN THRU 300-EXIT.
012100     GOBACK.
012200
012300*    200-SERIES REPLACES THE OLD 30/360 PSEUDO-DAY MATH WITH THE
012400*    SAME PROLEPTIC-GREGORIAN EPOCH-DAY CONVERSION FAM626M1 USES
012500*    FOR ITS WINDOW-ELIGIBILITY TEST (150/155-SERIES THERE).
012600 200-EPOCH-DAYS-RTN.
012700     MOVE X3-REFERENCE-DATE TO WS-JD-INPUT-DATE.
012800     PERFORM 150-DATE-TO-EPOCH-RTN THRU 150-EXIT.
012900     MOVE WS-JD-DAYNUM TO WS-REF-EPOCH-DAYS.
013000     MOVE X3-ACTIVITY-DATE TO WS-JD-INPUT-DATE.
013100     PERFORM 150-DATE-TO-EPOCH-RTN THRU 150-EXIT.
013200     MOVE WS-JD-DAYNUM TO WS-ACT-EPOCH-DAYS.
013300     COMPUTE WS-DAYS-DIFF = WS-REF-EPOCH-DAYS - WS-ACT-EPOCH-DAYS.
013400 200-EXIT.
013500     EXIT.
013600
013700 150-DATE-TO-EPOCH-RTN.
013800     MOVE WS-JD-INPUT-DATE(1:4) TO WS-JD-YEAR.
013900     MOVE WS-JD-INPUT-DATE(5:2) TO WS-JD-MONTH.
014000     MOVE WS-JD-INPUT-DATE(7:2) TO WS-JD-DAY.
014100     PERFORM 155-LEAP-CHECK-RTN THRU 155-EXIT.
014200     COMPUTE WS-JD-Y1 = WS-JD-YEAR - 1.
014300     COMPUTE WS-JD-LEAP4   = WS-JD-Y1 / 4.
014400     COMPUTE WS-JD-LEAP100 = WS-JD-Y1 / 100.
014500     COMPUTE WS-JD-LEAP400 = WS-JD-Y1 / 400.
014600     MOVE ZERO TO WS-JD-FEB-ADJ.
014700     IF WS-JD-IS-LEAP AND WS-JD-MONTH > 2
014800         MOVE 1 TO WS-JD-FEB-ADJ.
014900     COMPUTE WS-JD-DAYNUM =
015000         (WS-JD-Y1 * 365) + WS-JD-LEAP4 - WS-JD-LEAP100
015100         + WS-JD-LEAP400 + WS-CUM-DAYS(WS-JD-MONTH)
015200         + WS-JD-DAY + WS-JD-FEB-ADJ.
015300 150-EXIT.
015400     EXIT.
015500
015600 155-LEAP-CHECK-RTN.
015700     COMPUTE WS-JD-Q4 = WS-JD-YEAR / 4.
015800     COMPUTE WS-JD-R4 = WS-JD-YEAR - (WS-JD-Q4 * 4).
015900     COMPUTE WS-JD-Q100 = WS-JD-YEAR / 100.
016000     COMPUTE WS-JD-R100 = WS-JD-YEAR - (WS-JD-Q100 * 100).
016100     COMPUTE WS-JD-Q400 = WS-JD-YEAR / 400.
016200     COMPUTE WS-JD-R400 = WS-JD-YEAR - (WS-JD-Q400 * 400).
016300     IF WS-JD-R4 = 0 AND (WS-JD-R100 NOT = 0 OR WS-JD-R400 = 0)
016400         MOVE "Y" TO WS-JD-LEAP-SW
016500     ELSE
016600         MOVE "N" TO WS-JD-LEAP-SW.
016700 155-EXIT.
016800     EXIT.
016900
017000 300-CLASSIFY-RTN.
017100     IF WS-DAYS-DIFF <= 90
017200         MOVE 1.0 TO X3-RECENCY-WEIGHT
017300     ELSE
017400       IF WS-DAYS-DIFF <= 180
017500         MOVE 0.8 TO X3-RECENCY-WEIGHT
017600       ELSE
017700         IF WS-DAYS-DIFF <= 365
017800             MOVE 0.6 TO X3-RECENCY-WEIGHT
017900         ELSE
018000             MOVE 0.3 TO X3-RECENCY-WEIGHT.
018100 300-EXIT.
018200     EXIT.
