000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  FAM626C1.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 02/10/92.
000700 DATE-COMPILED. 02/10/92.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*          THIS PROGRAM IS THE "CORE" STEP OF THE 626-AREA FOOD
001200*          FACILITY BATCH.  IT READS THE STAGED INSPECTION AND
001300*          VIOLATION FILES BUILT BY FAM626S1, MERGES INSPECTIONS
001400*          INTO ONE ROW PER FACILITY IDENTITY (DIM-FACILITY),
001500*          ATTACHES THE MERGED FACILITY-KEY TO EVERY INSPECTION
001600*          (FCT-INSPECTION) AND EVERY VIOLATION (FCT-VIOLATION),
001700*          AND PRINTS THE FACILITY-MERGE RECONCILIATION REPORT
001800*          READ BY OPERATIONS EACH NIGHT.
001900*
002000*          THE ORIGINAL VERSION OF THIS PROGRAM WAS DALYUPDT, THE
002100*          DAILY CHARGE-POSTING UPDATE AGAINST THE PATMSTR VSAM
002200*          FILE.  THE KEYED-LOOKUP/MERGE SHAPE AND THE BOUNDED
002300*          WORK-TABLE STYLE (EQUIPMENT-CHARGES, DIAG-CODE HOLD)
002400*          ARE KEPT; THE VSAM FILE, THE PATIENT/CHARGE CONTENT,
002500*          AND THE DB2 CALLS ARE NOT - CORE BUILDS ITS OWN
002600*          "MASTER" FACILITY TABLE IN MEMORY EACH RUN INSTEAD OF
002700*          READING ONE FROM DASD.
002800*
002900*               INPUT FILE    -   UT-S-STGINSP (FROM FAM626S1)
003000*               INPUT FILE    -   UT-S-STGVIOL (FROM FAM626S1)
003100*               OUTPUT FILE   -   UT-S-DIMFAC
003200*               OUTPUT FILE   -   UT-S-FCTINSP
003300*               OUTPUT FILE   -   UT-S-FCTVIOL
003400*               DUMP FILE     -   SYSOUT
003500*               CALLS         -   FAM626X2 (FACILITY-KEY DIGEST)
003600*
003700*    CHANGE LOG
003800*    ----------
003900*    02/10/92  JS    ORIGINAL DALYUPDT - DAILY CHARGE-POSTING
004000*                    UPDATE AGAINST PATMSTR, KEYED BY PATIENT-KEY.
004050*    11/04/93  RH    ADDED THE EQUIPMENT-CHARGES BOUNDED TABLE AND
004060*                    THE DUPLICATE-CHARGE-LINE REJECT COUNT.
004070*    01/09/98  DP    Y2K REMEDIATION - PATIENT-KEY DATE SEGMENT AND
004080*                    ALL CHARGE-POSTING DATES NOW CARRY A FULL
004090*                    4-DIGIT YEAR, RUN DATE COMPARISONS NO LONGER
004095*                    ASSUME A "19" CENTURY PREFIX.
004096*    07/14/99  DP    FOLLOW-UP Y2K CERTIFICATION SIGN-OFF FOR THE
004097*                    COMMITTEE - NO OPEN FINDINGS.
004100*    02/18/08  RH    RENAMED FAM626C1 AND REBUILT AS THE "CORE"
004200*                    STEP OF THE HEALTH-STANDARDS FEED.  PATMSTR
004300*                    IS GONE - THE FACILITY TABLE IS NOW BUILT IN
004400*                    MEMORY FROM THIS RUN'S STAGED INSPECTIONS.
004500*    02/18/08  RH    EQUIPMENT-CHARGES TABLE LOGIC BECAME THE
004600*                    FACILITY-KEY BINARY-INSERT TABLE.  THE OLD
004700*                    ROW-SUB < 12 TABLE-SIZE CAP BECAME THE
004800*                    10-SLOT FT-SEEN-IDS CAP BELOW.
004900*    07/09/08  RH    FACILITY-KEY NOW BUILT BY CALLING FAM626X2
005000*                    INSTEAD OF THE OLD PATIENT-KEY CONCATENATION.
005100*    01/22/09  DP    DIAGNOSTIC-CODE RECONCILIATION (300-RTN
005200*                    SERIES) RECAST AS VIOLATION RANKING WITHIN
005300*                    SERIAL-NUMBER FOR THE FCT-VIOLATION KEY,
005400*                    TICKET CDS-2977.
005500*    06/14/09  DP    REVIEWED FIRST-SEEN-DATE/LAST-SEEN-DATE FOR
005600*                    THE COMMITTEE'S DATE-HANDLING AUDIT - BOTH
005700*                    ARE 4-DIGIT-YEAR FIELDS CARRIED STRAIGHT
005800*                    FROM STGINSP, NO WINDOWING NEEDED HERE.
005900*    03/11/10  RH    ADDED THE FACILITY-MERGE RECONCILIATION
006000*                    REPORT (TOP-10 MOST-MERGED KEYS) FOR THE
006100*                    HEALTH STANDARDS COMMITTEE, TICKET CDS-3390.
006200*    08/02/11  MT    ADDED THE ORPHAN-VIOLATION AND DUPLICATE-
006300*                    SERIAL HARD-VALIDATION COUNTS - A BAD STAGE
006400*                    FEED WAS PRODUCING FCT-VIOLATION ROWS WITH
006500*                    NO MATCHING FCT-INSPECTION ROW.
006600*    09/03/13  MT    NULL-FACILITY-KEY COUNT NOW HARD-FAILS
006700*                    INSTEAD OF JUST BEING DISPLAYED, MATCHES THE
006800*                    STAGE-SIDE CHANGE ON FAM626S1, TICKET
006900*                    CDS-4410.
007000******************************************************************
007100 ENVIRONMENT DIVISION.
007200 CONFIGURATION SECTION.
007300 SOURCE-COMPUTER. IBM-390.
007400 OBJECT-COMPUTER. IBM-390.
007500 SPECIAL-NAMES.
007600     C01 IS TOP-OF-FORM.
007700 INPUT-OUTPUT SECTION.
007800 FILE-CONTROL.
007900     SELECT SYSOUT
008000     ASSIGN TO UT-S-SYSOUT
008100       ORGANIZATION IS SEQUENTIAL.
008200
008300     SELECT STGINSP-FILE
008400     ASSIGN TO UT-S-STGINSP
008500       ACCESS MODE IS SEQUENTIAL
008600       FILE STATUS IS IFCODE.
008700
008800     SELECT STGVIOL-FILE
008900     ASSIGN TO UT-S-STGVIOL
009000       ACCESS MODE IS SEQUENTIAL
009100       FILE STATUS IS VFCODE.
009200
009300     SELECT DIMFAC-FILE
009400     ASSIGN TO UT-S-DIMFAC
009500       ACCESS MODE IS SEQUENTIAL
009600       FILE STATUS IS DFCODE.
009700
009800     SELECT FCTINSP-FILE
009900     ASSIGN TO UT-S-FCTINSP
010000       ACCESS MODE IS SEQUENTIAL
010100       FILE STATUS IS OFCODE.
010200
010300     SELECT FCTVIOL-FILE
010400     ASSIGN TO UT-S-FCTVIOL
010500       ACCESS MODE IS SEQUENTIAL
010600       FILE STATUS IS EFCODE.
010700
010800 DATA DIVISION.
010900 FILE SECTION.
011000 FD  SYSOUT
011100     RECORDING MODE IS F
011200     LABEL RECORDS ARE STANDARD
011300     RECORD CONTAINS 130 CHARACTERS
011400     BLOCK CONTAINS 0 RECORDS
011500     DATA RECORD IS SYSOUT-REC.
011600 01  SYSOUT-REC  PIC X(130).
011700
011800****** OUTPUT OF FAM626S1 - CLEANSED, TYPED INSPECTION/VIOLATION
011900****** ROWS.  CORE MAY ASSUME THE STAGE HARD VALIDATIONS PASSED.
012000 FD  STGINSP-FILE
012100     RECORDING MODE IS F
012200     LABEL RECORDS ARE STANDARD
012300     RECORD CONTAINS 393 CHARACTERS
012400     BLOCK CONTAINS 0 RECORDS
012500     DATA RECORD IS SI-STAGED-INSPECTION-REC.
012600     COPY STGINSP.
012700
012800 FD  STGVIOL-FILE
012900     RECORDING MODE IS F
013000     LABEL RECORDS ARE STANDARD
013100     RECORD CONTAINS 126 CHARACTERS
013200     BLOCK CONTAINS 0 RECORDS
013300     DATA RECORD IS SV-STAGED-VIOLATION-REC.
013400     COPY STGVIOL.
013500
013600 FD  DIMFAC-FILE
013700     RECORDING MODE IS F
013800     LABEL RECORDS ARE STANDARD
013900     RECORD CONTAINS 369 CHARACTERS
014000     BLOCK CONTAINS 0 RECORDS
014100     DATA RECORD IS DF-DIM-FACILITY-REC.
014200     COPY DIMFAC.
014300
014400 FD  FCTINSP-FILE
014500     RECORDING MODE IS F
014600     LABEL RECORDS ARE STANDARD
014700     RECORD CONTAINS 457 CHARACTERS
014800     BLOCK CONTAINS 0 RECORDS
014900     DATA RECORD IS FI-FCT-INSPECTION-REC.
015000     COPY FCTINSP.
015100
015200 FD  FCTVIOL-FILE
015300     RECORDING MODE IS F
015400     LABEL RECORDS ARE STANDARD
015500     RECORD CONTAINS 210 CHARACTERS
015600     BLOCK CONTAINS 0 RECORDS
015700     DATA RECORD IS FV-FCT-VIOLATION-REC.
015800     COPY FCTVIOL.
015900
016000 WORKING-STORAGE SECTION.
016100 01  FILE-STATUS-CODES.
016200     05  IFCODE                  PIC X(02).
016300         88  STGINSP-OK              VALUE "00".
016400     05  VFCODE                  PIC X(02).
016500         88  STGVIOL-OK              VALUE "00".
016600     05  DFCODE                  PIC X(02).
016700         88  DIMFAC-OK               VALUE "00".
016800     05  OFCODE                  PIC X(02).
016900         88  FCTINSP-OK              VALUE "00".
017000     05  EFCODE                  PIC X(02).
017100         88  FCTVIOL-OK              VALUE "00".
017200     05  FILLER                  PIC X(02).
017300
017400 01  FLAGS-AND-SWITCHES.
017500     05  MORE-INSP-SW            PIC X(01) VALUE "Y".
017600         88  NO-MORE-INSP            VALUE "N".
017700     05  WS-FAC-FOUND-SW         PIC X(01).
017800         88  WS-FAC-FOUND            VALUE "Y".
017900     05  WS-SERIAL-EXISTS-SW     PIC X(01).
018000         88  WS-SERIAL-EXISTS        VALUE "Y".
018100     05  WS-SERIAL-FOUND-SW      PIC X(01).
018200         88  WS-SERIAL-FOUND         VALUE "Y".
018300     05  WS-ID-FOUND-SW          PIC X(01).
018400         88  WS-ID-FOUND             VALUE "Y".
018500     05  FILLER                  PIC X(04).
018600
018700 77  WS-RUN-DATE                 PIC 9(06).
018720 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
018740     05  WS-RUN-YY               PIC 9(02).
018760     05  WS-RUN-MM               PIC 9(02).
018780     05  WS-RUN-DD               PIC 9(02).
018800
018900*    FACILITY-KEY DIGEST WORK AREA, ONE PER INSPECTION READ.
019000 77  WS-CURR-FACKEY              PIC X(64).
019100
019200*    IN-MEMORY FACILITY TABLE - HELD IN ASCENDING FACILITY-KEY
019300*    ORDER BY BINARY INSERTION AS EACH NEW KEY IS FIRST SEEN.
019400*    THIS IS THE "MASTER FILE" DALYUPDT USED TO GET FROM PATMSTR.
019500 77  WS-FACILITY-COUNT           PIC 9(05) COMP.
019600 01  WS-FACILITY-TABLE.
019700     05  WS-FT-ENTRY OCCURS 1 TO 4000 TIMES
019800                     DEPENDING ON WS-FACILITY-COUNT
019900                     ASCENDING KEY IS FT-FACILITY-KEY
020000                     INDEXED BY FT-IDX.
020100         10  FT-FACILITY-KEY         PIC X(64).
020200         10  FT-FACILITY-NAME        PIC X(45).
020300         10  FT-FACILITY-ADDRESS     PIC X(45).
020400         10  FT-FACILITY-CITY        PIC X(20).
020500         10  FT-FACILITY-STATE       PIC X(02).
020600         10  FT-FACILITY-ZIP5        PIC X(05).
020700         10  FT-FACILITY-ID          PIC X(12).
020800         10  FT-OWNER-ID             PIC X(12).
020900         10  FT-OWNER-NAME           PIC X(45).
021000         10  FT-SERVICE-CODE         PIC X(04).
021100         10  FT-SERVICE-DESC         PIC X(35).
021200         10  FT-PROGRAM-NAME         PIC X(45).
021300         10  FT-FIRST-SEEN-DATE      PIC 9(08).
021400         10  FT-LAST-SEEN-DATE       PIC 9(08).
021500         10  FT-INSPECTION-COUNT     PIC 9(07) COMP-3.
021600*        DISTINCT RAW FACILITY-ID COUNT MERGED INTO THIS KEY.
021700*        FT-SEEN-IDS IS ONLY A DUP-CHECK CACHE, CAPPED AT 10
021800*        ENTRIES LIKE DALYUPDT'S OLD EQUIPMENT-CHARGES TABLE -
021900*        FT-ID-COUNT ITSELF IS NOT CAPPED.
022000         10  FT-ID-COUNT             PIC 9(03) COMP.
022100         10  FT-SEEN-IDS OCCURS 10 TIMES
022200                                     PIC X(12).
022300
022400*    IN-MEMORY SERIAL-NUMBER INDEX - HELD IN ASCENDING SERIAL-
022500*    NUMBER ORDER BY BINARY INSERTION, SEARCHED (SEARCH ALL) WHEN
022600*    EACH VIOLATION IS JOINED BACK TO ITS INSPECTION.
022700 77  WS-INS-COUNT                PIC 9(05) COMP.
022800 01  WS-INS-INDEX-TABLE.
022900     05  WS-IX-ENTRY OCCURS 1 TO 6000 TIMES
023000                     DEPENDING ON WS-INS-COUNT
023100                     ASCENDING KEY IS IX-SERIAL-NUMBER
023200                     INDEXED BY IX-IDX.
023300         10  IX-SERIAL-NUMBER        PIC X(12).
023400         10  IX-FACILITY-KEY         PIC X(64).
023500
023600*    WORK FIELDS SHARED BY BOTH TABLES' HAND-ROLLED BINARY
023700*    INSERT LOGIC.  NOT USED AT THE SAME TIME, SO ONE SET SERVES
023800*    BOTH - SAME HOLD-FIELD-REUSE HABIT AS DALYUPDT.
023900 01  WS-BINSRCH-WORK.
024000     05  WS-LOW-IDX              PIC 9(05) COMP.
024100     05  WS-HIGH-IDX             PIC S9(05) COMP.
024200     05  WS-MID-IDX              PIC 9(05) COMP.
024300     05  WS-INSERT-POS           PIC 9(05) COMP.
024400     05  WS-SHIFT-IDX            PIC 9(05) COMP.
024500     05  FILLER                  PIC X(04).
024600 01  WS-BINSRCH-WORK-R REDEFINES WS-BINSRCH-WORK.
024700     05  WS-BINSRCH-BYTE OCCURS 24 TIMES INDEXED BY BS-IDX
024800                                             PIC X(01).
024900
025000*    VIOLATION LOAD/SORT TABLE - LOADED FROM STGVIOL, THEN
025100*    HAND-SORTED INTO SERIAL-NUMBER/CODE/DESCRIPTION/POINTS
025200*    ORDER SO THE RANK WITHIN A SERIAL-NUMBER FALLS OUT OF A
025300*    STRAIGHT CONTROL BREAK.
025400 77  WS-VIOL-COUNT               PIC 9(05) COMP.
025500 01  WS-VIOL-TABLE.
025600     05  WS-VIOL-ENTRY OCCURS 1 TO 4000 TIMES
025700                     DEPENDING ON WS-VIOL-COUNT
025800                     INDEXED BY VT-IDX.
025900         10  VT-SERIAL-NUMBER        PIC X(12).
026000         10  VT-VIOLATION-STATUS     PIC X(20).
026100         10  VT-VIOLATION-CODE       PIC X(08).
026200         10  VT-VIOLATION-DESC       PIC X(70).
026300         10  VT-POINTS-NULL-SW       PIC X(01).
026400         10  VT-POINTS               PIC S9(03)V9(02).
026500         10  VT-SORT-KEY             PIC X(95).
026600 01  WS-VIOL-HOLD.
026700     05  VH-SERIAL-NUMBER            PIC X(12).
026800     05  VH-VIOLATION-STATUS         PIC X(20).
026900     05  VH-VIOLATION-CODE           PIC X(08).
027000     05  VH-VIOLATION-DESC           PIC X(70).
027100     05  VH-POINTS-NULL-SW           PIC X(01).
027200     05  VH-POINTS                   PIC S9(03)V9(02).
027300     05  VH-SORT-KEY                 PIC X(95).
027400 01  WS-VIOL-HOLD-R REDEFINES WS-VIOL-HOLD.
027500     05  VH-BYTE OCCURS 197 TIMES INDEXED BY VH-IDX
027600                                             PIC X(01).
027700
027800 77  WS-OUTER-IDX                PIC 9(05) COMP.
027900 77  WS-INNER-IDX                PIC 9(05) COMP.
028000 77  WS-RANK                     PIC 9(03) COMP.
028100 77  WS-RANK-DISP                PIC 9(03).
028200 77  WS-PREV-SERIAL              PIC X(12).
028300 77  WS-FOUND-FACILITY-KEY       PIC X(64).
028400
028500*    POINTS-AS-TEXT WORK AREA FOR THE VIOLATION SORT KEY -
028600*    NULLS SORT LOW (SPACES), NON-NULL POINTS SORT AS A ZERO-
028700*    PADDED SCALED INTEGER SO "9.50" SORTS AFTER "10.00".
028800 77  WS-POINTS-SORT-NUM          PIC 9(05) COMP.
028900 77  WS-POINTS-SORT-DISP         PIC 9(05).
029000
029100*    TOP-10 MOST-MERGED FACILITY-KEY TABLE FOR THE RECONCILIATION
029200*    REPORT PRINTED AT 900-CLEANUP.
029300 77  WS-TOP10-COUNT              PIC 9(02) COMP.
029400 77  WS-T10-POS                  PIC 9(02) COMP.
029500 77  WS-SCAN-IDX                 PIC 9(05) COMP.
029600 77  WS-ID-SUB                   PIC 9(02) COMP.
029700 77  WS-T10-HOLD-KEY             PIC X(64).
029800 77  WS-T10-HOLD-CNT             PIC 9(03) COMP.
029900 01  WS-TOP10-TABLE.
030000     05  WS-T10-ENTRY OCCURS 10 TIMES INDEXED BY T10-IDX.
030100         10  T10-FACILITY-KEY        PIC X(64).
030200         10  T10-ID-COUNT            PIC 9(03) COMP.
030300
030400*    MERGE RECONCILIATION TOTALS.
030500 77  WS-TOTAL-DISTINCT-IDS       PIC 9(07) COMP.
030600 77  WS-MERGED-COUNT             PIC S9(07) COMP.
030700 77  WS-MERGE-RATE               PIC S9(01)V9(04) COMP-3.
030800
030900 01  COUNTERS-AND-ACCUMULATORS.
031000     05  INSP-RECORDS-READ          PIC S9(09) COMP.
031100     05  VIOL-RECORDS-READ          PIC S9(09) COMP.
031200     05  FCT-INSP-RECORDS-WRITTEN   PIC S9(09) COMP.
031300     05  FCT-VIOL-RECORDS-WRITTEN   PIC S9(09) COMP.
031400     05  WS-NULL-FACKEY-COUNT       PIC S9(09) COMP.
031500     05  WS-DUP-SERIAL-COUNT        PIC S9(09) COMP.
031600     05  WS-ORPHAN-VIOLATION-COUNT  PIC S9(09) COMP.
031700     05  FILLER                     PIC X(08).
031800
031900 01  FAM626X2-REC.
032000     05  X2-REQUEST-TYPE        PIC X(01).
032100     05  X2-INPUT-TEXT-1        PIC X(45).
032200     05  X2-INPUT-TEXT-2        PIC X(45).
032300     05  X2-INPUT-TEXT-3        PIC X(20).
032400     05  X2-INPUT-ZIP5          PIC X(05).
032500     05  X2-OUTPUT-ZIP5         PIC X(05).
032600     05  X2-OUTPUT-KEY          PIC X(64).
032700 77  X2-RETURN-CD               PIC S9(04) COMP.
032800
032900     COPY ABENDREC.
033000
033100 PROCEDURE DIVISION.
033200     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
033300     PERFORM 100-MAINLINE THRU 100-EXIT
033400             UNTIL NO-MORE-INSP.
033500     PERFORM 400-LOAD-VIOLATIONS-RTN THRU 400-EXIT.
033600     PERFORM 420-SORT-VIOLATIONS-RTN THRU 420-EXIT.
033700     PERFORM 450-BUILD-VIOLATION-FACT-RTN THRU 450-EXIT.
033800     PERFORM 500-BUILD-TOP10-RTN THRU 500-EXIT.
033900     PERFORM 800-WRITE-DIMFAC-RTN THRU 800-EXIT.
034000     PERFORM 900-CLEANUP THRU 900-EXIT.
034100     MOVE ZERO TO RETURN-CODE.
034200     GOBACK.
034300
034400 000-HOUSEKEEPING.
034500     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
034600     DISPLAY "******** BEGIN JOB FAM626C1 ********".
034700     ACCEPT WS-RUN-DATE FROM DATE.
034800     INITIALIZE COUNTERS-AND-ACCUMULATORS.
034900     MOVE ZERO TO WS-FACILITY-COUNT.
035000     MOVE ZERO TO WS-INS-COUNT.
035100     MOVE ZERO TO WS-VIOL-COUNT.
035200     MOVE ZERO TO WS-TOP10-COUNT.
035300     OPEN INPUT STGINSP-FILE STGVIOL-FILE.
035400     OPEN OUTPUT DIMFAC-FILE FCTINSP-FILE FCTVIOL-FILE SYSOUT.
035500     PERFORM 050-READ-STGINSP-RTN THRU 050-EXIT.
035600     IF NO-MORE-INSP
035700         MOVE "EMPTY STGINSP FILE" TO ABEND-REASON
035800         GO TO 1000-ABEND-RTN.
035900 000-EXIT.
036000     EXIT.
036100
036200 050-READ-STGINSP-RTN.
036300     READ STGINSP-FILE
036400         AT END MOVE "N" TO MORE-INSP-SW
036500         GO TO 050-EXIT
036600     END-READ.
036700     ADD 1 TO INSP-RECORDS-READ.
036800 050-EXIT.
036900     EXIT.
037000
037100 100-MAINLINE.
037200     MOVE "100-MAINLINE" TO PARA-NAME.
037300     PERFORM 200-BUILD-FACKEY-RTN THRU 200-EXIT.
037400     PERFORM 300-ADD-OR-MERGE-FACILITY-RTN THRU 300-EXIT.
037500     PERFORM 350-WRITE-FCT-INSPECTION-RTN THRU 350-EXIT.
037600     PERFORM 360-INDEX-SERIAL-RTN THRU 360-EXIT.
037700     PERFORM 050-READ-STGINSP-RTN THRU 050-EXIT.
037800 100-EXIT.
037900     EXIT.
038000
038100 200-BUILD-FACKEY-RTN.
038200     MOVE "200-BUILD-FACKEY-RTN" TO PARA-NAME.
038300     MOVE "K" TO X2-REQUEST-TYPE.
038400     MOVE SI-FACILITY-NAME TO X2-INPUT-TEXT-1.
038500     MOVE SI-FACILITY-ADDRESS TO X2-INPUT-TEXT-2.
038600     MOVE SI-FACILITY-CITY TO X2-INPUT-TEXT-3.
038700     MOVE SI-FACILITY-ZIP5 TO X2-INPUT-ZIP5.
038800     CALL "FAM626X2" USING FAM626X2-REC, X2-RETURN-CD.
038900     MOVE X2-OUTPUT-KEY TO WS-CURR-FACKEY.
039000     IF WS-CURR-FACKEY = SPACES
039100         ADD 1 TO WS-NULL-FACKEY-COUNT.
039200 200-EXIT.
039300     EXIT.
039400
039500*    300-SERIES REWORKS DALYUPDT'S 200-CALCULATE-EQUIP-CHARGES -
039600*    THE VSAM READ-BY-KEY BECAME A SEARCH ALL AGAINST THE IN-
039700*    MEMORY FACILITY TABLE, AND THE "RECORD NOT FOUND" ABEND
039800*    BECAME A FIRST-TIME BINARY-INSERT INSTEAD.
039900 300-ADD-OR-MERGE-FACILITY-RTN.
040000     MOVE "300-ADD-OR-MERGE-FACILITY-RTN" TO PARA-NAME.
040100     IF WS-CURR-FACKEY = SPACES
040200         GO TO 300-EXIT.
040300     PERFORM 310-FIND-FACILITY-RTN THRU 310-EXIT.
040400     IF WS-FAC-FOUND
040500         PERFORM 330-MERGE-FACILITY-RTN THRU 330-EXIT
040600     ELSE
040700         PERFORM 320-INSERT-FACILITY-RTN THRU 320-EXIT
040800         SET FT-IDX TO WS-INSERT-POS.
040900     PERFORM 335-TRACK-DISTINCT-ID-RTN THRU 335-EXIT.
041000 300-EXIT.
041100     EXIT.
041200
041300 310-FIND-FACILITY-RTN.
041400     MOVE "N" TO WS-FAC-FOUND-SW.
041500     IF WS-FACILITY-COUNT > 0
041600         SEARCH ALL WS-FT-ENTRY
041700             AT END MOVE "N" TO WS-FAC-FOUND-SW
041800             WHEN FT-FACILITY-KEY(FT-IDX) = WS-CURR-FACKEY
041900                 MOVE "Y" TO WS-FAC-FOUND-SW
042000         END-SEARCH.
042100 310-EXIT.
042200     EXIT.
042300
042400 320-INSERT-FACILITY-RTN.
042500     PERFORM 322-BINARY-LOCATE-FAC-RTN THRU 322-EXIT.
042600     ADD 1 TO WS-FACILITY-COUNT.
042700     IF WS-INSERT-POS < WS-FACILITY-COUNT
042800         PERFORM 325-SHIFT-UP-FAC-RTN THRU 325-EXIT
042900             VARYING WS-SHIFT-IDX FROM WS-FACILITY-COUNT BY -1
043000             UNTIL WS-SHIFT-IDX <= WS-INSERT-POS.
043100     SET FT-IDX TO WS-INSERT-POS.
043200     MOVE WS-CURR-FACKEY      TO FT-FACILITY-KEY(FT-IDX).
043300     MOVE SI-FACILITY-NAME    TO FT-FACILITY-NAME(FT-IDX).
043400     MOVE SI-FACILITY-ADDRESS TO FT-FACILITY-ADDRESS(FT-IDX).
043500     MOVE SI-FACILITY-CITY    TO FT-FACILITY-CITY(FT-IDX).
043600     MOVE SI-FACILITY-STATE   TO FT-FACILITY-STATE(FT-IDX).
043700     MOVE SI-FACILITY-ZIP5    TO FT-FACILITY-ZIP5(FT-IDX).
043800     MOVE SI-FACILITY-ID      TO FT-FACILITY-ID(FT-IDX).
043900     MOVE SI-OWNER-ID         TO FT-OWNER-ID(FT-IDX).
044000     MOVE SI-OWNER-NAME       TO FT-OWNER-NAME(FT-IDX).
044100     MOVE SI-SERVICE-CODE     TO FT-SERVICE-CODE(FT-IDX).
044200     MOVE SI-SERVICE-DESC     TO FT-SERVICE-DESC(FT-IDX).
044300     MOVE SI-PROGRAM-NAME     TO FT-PROGRAM-NAME(FT-IDX).
044400     MOVE SI-ACTIVITY-DATE    TO FT-FIRST-SEEN-DATE(FT-IDX).
044500     MOVE SI-ACTIVITY-DATE    TO FT-LAST-SEEN-DATE(FT-IDX).
044600     MOVE 1                   TO FT-INSPECTION-COUNT(FT-IDX).
044700     MOVE ZERO                TO FT-ID-COUNT(FT-IDX).
044800 320-EXIT.
044900     EXIT.
045000
045100 322-BINARY-LOCATE-FAC-RTN.
045200     MOVE 1 TO WS-LOW-IDX.
045300     MOVE WS-FACILITY-COUNT TO WS-HIGH-IDX.
045400     IF WS-FACILITY-COUNT = 0
045500         MOVE 1 TO WS-INSERT-POS
045600     ELSE
045700         MOVE WS-FACILITY-COUNT TO WS-INSERT-POS
045800         ADD 1 TO WS-INSERT-POS
045900         PERFORM 324-LOCATE-FAC-STEP-RTN THRU 324-EXIT
046000             UNTIL WS-LOW-IDX > WS-HIGH-IDX.
046100 322-EXIT.
046200     EXIT.
046300
046400 324-LOCATE-FAC-STEP-RTN.
046500     COMPUTE WS-MID-IDX = (WS-LOW-IDX + WS-HIGH-IDX) / 2.
046600     IF FT-FACILITY-KEY(WS-MID-IDX) < WS-CURR-FACKEY
046700         COMPUTE WS-LOW-IDX = WS-MID-IDX + 1
046800     ELSE
046900         MOVE WS-MID-IDX TO WS-INSERT-POS
047000         COMPUTE WS-HIGH-IDX = WS-MID-IDX - 1.
047100 324-EXIT.
047200     EXIT.
047300
047400 325-SHIFT-UP-FAC-RTN.
047500     MOVE WS-FT-ENTRY(WS-SHIFT-IDX - 1) TO WS-FT-ENTRY(WS-SHIFT-IDX).
047600 325-EXIT.
047700     EXIT.
047800
047900 330-MERGE-FACILITY-RTN.
048000     IF SI-ACTIVITY-DATE < FT-FIRST-SEEN-DATE(FT-IDX)
048100         MOVE SI-ACTIVITY-DATE TO FT-FIRST-SEEN-DATE(FT-IDX).
048200     IF SI-ACTIVITY-DATE > FT-LAST-SEEN-DATE(FT-IDX)
048300         MOVE SI-ACTIVITY-DATE TO FT-LAST-SEEN-DATE(FT-IDX).
048400     ADD 1 TO FT-INSPECTION-COUNT(FT-IDX).
048500 330-EXIT.
048600     EXIT.
048700
048800 335-TRACK-DISTINCT-ID-RTN.
048900     MOVE "N" TO WS-ID-FOUND-SW.
049000     IF FT-ID-COUNT(FT-IDX) > 0
049100         PERFORM 336-SCAN-ID-RTN THRU 336-EXIT
049200             VARYING WS-ID-SUB FROM 1 BY 1
049300             UNTIL WS-ID-SUB > FT-ID-COUNT(FT-IDX)
049400                OR WS-ID-SUB > 10
049500                OR WS-ID-FOUND.
049600     IF NOT WS-ID-FOUND
049700         ADD 1 TO FT-ID-COUNT(FT-IDX)
049800         IF FT-ID-COUNT(FT-IDX) <= 10
049900             MOVE SI-FACILITY-ID
050000                        TO FT-SEEN-IDS(FT-IDX, FT-ID-COUNT(FT-IDX)).
050100 335-EXIT.
050200     EXIT.
050300
050400 336-SCAN-ID-RTN.
050500     IF FT-SEEN-IDS(FT-IDX, WS-ID-SUB) = SI-FACILITY-ID
050600         MOVE "Y" TO WS-ID-FOUND-SW.
050700 336-EXIT.
050800     EXIT.
050900
051000 350-WRITE-FCT-INSPECTION-RTN.
051100     MOVE "350-WRITE-FCT-INSPECTION-RTN" TO PARA-NAME.
051200     MOVE SPACES TO FI-FCT-INSPECTION-REC.
051300     MOVE SI-SERIAL-NUMBER    TO FI-SERIAL-NUMBER.
051400     MOVE WS-CURR-FACKEY      TO FI-FACILITY-KEY.
051500     MOVE SI-ACTIVITY-DATE    TO FI-ACTIVITY-DATE.
051600     MOVE SI-SCORE            TO FI-SCORE.
051700     MOVE SI-GRADE            TO FI-GRADE.
051800     MOVE SI-FACILITY-ID      TO FI-FACILITY-ID.
051900     MOVE SI-FACILITY-NAME    TO FI-FACILITY-NAME.
052000     MOVE SI-FACILITY-ADDRESS TO FI-FACILITY-ADDRESS.
052100     MOVE SI-FACILITY-CITY    TO FI-FACILITY-CITY.
052200     MOVE SI-FACILITY-STATE   TO FI-FACILITY-STATE.
052300     MOVE SI-FACILITY-ZIP5    TO FI-FACILITY-ZIP5.
052400     MOVE SI-SERVICE-CODE     TO FI-SERVICE-CODE.
052500     MOVE SI-SERVICE-DESC     TO FI-SERVICE-DESC.
052600     MOVE SI-PROGRAM-NAME     TO FI-PROGRAM-NAME.
052700     MOVE SI-PROGRAM-ELEMENT  TO FI-PROGRAM-ELEMENT.
052800     MOVE SI-PE-DESCRIPTION   TO FI-PE-DESCRIPTION.
052900     MOVE SI-PROGRAM-STATUS   TO FI-PROGRAM-STATUS.
053000     MOVE SI-OWNER-ID         TO FI-OWNER-ID.
053100     MOVE SI-OWNER-NAME       TO FI-OWNER-NAME.
053200     MOVE SI-RECORD-ID        TO FI-RECORD-ID.
053300     MOVE SI-EMPLOYEE-ID      TO FI-EMPLOYEE-ID.
053400     WRITE FI-FCT-INSPECTION-REC.
053500     ADD 1 TO FCT-INSP-RECORDS-WRITTEN.
053600 350-EXIT.
053700     EXIT.
053800
053900*    360-SERIES KEEPS SERIAL-NUMBER -> FACILITY-KEY IN A SECOND
054000*    SORTED TABLE SO 450-BUILD-VIOLATION-FACT-RTN CAN JOIN EACH
054100*    VIOLATION BACK WITHOUT RE-READING FCTINSP-FILE.
054200 360-INDEX-SERIAL-RTN.
054300     MOVE "360-INDEX-SERIAL-RTN" TO PARA-NAME.
054400     MOVE "N" TO WS-SERIAL-EXISTS-SW.
054500     IF WS-INS-COUNT > 0
054600         SEARCH ALL WS-IX-ENTRY
054700             AT END MOVE "N" TO WS-SERIAL-EXISTS-SW
054800             WHEN IX-SERIAL-NUMBER(IX-IDX) = SI-SERIAL-NUMBER
054900                 MOVE "Y" TO WS-SERIAL-EXISTS-SW
055000         END-SEARCH.
055100     IF WS-SERIAL-EXISTS
055200         ADD 1 TO WS-DUP-SERIAL-COUNT
055300     ELSE
055400         PERFORM 365-INSERT-SERIAL-RTN THRU 365-EXIT.
055500 360-EXIT.
055600     EXIT.
055700
055800 365-INSERT-SERIAL-RTN.
055900     MOVE 1 TO WS-LOW-IDX.
056000     MOVE WS-INS-COUNT TO WS-HIGH-IDX.
056100     IF WS-INS-COUNT = 0
056200         MOVE 1 TO WS-INSERT-POS
056300     ELSE
056400         MOVE WS-INS-COUNT TO WS-INSERT-POS
056500         ADD 1 TO WS-INSERT-POS
056600         PERFORM 366-LOCATE-SER-STEP-RTN THRU 366-EXIT
056700             UNTIL WS-LOW-IDX > WS-HIGH-IDX.
056800     ADD 1 TO WS-INS-COUNT.
056900     IF WS-INSERT-POS < WS-INS-COUNT
057000         PERFORM 367-SHIFT-UP-SER-RTN THRU 367-EXIT
057100             VARYING WS-SHIFT-IDX FROM WS-INS-COUNT BY -1
057200             UNTIL WS-SHIFT-IDX <= WS-INSERT-POS.
057300     SET IX-IDX TO WS-INSERT-POS.
057400     MOVE SI-SERIAL-NUMBER TO IX-SERIAL-NUMBER(IX-IDX).
057500     MOVE WS-CURR-FACKEY   TO IX-FACILITY-KEY(IX-IDX).
057600 365-EXIT.
057700     EXIT.
057800
057900 366-LOCATE-SER-STEP-RTN.
058000     COMPUTE WS-MID-IDX = (WS-LOW-IDX + WS-HIGH-IDX) / 2.
058100     IF IX-SERIAL-NUMBER(WS-MID-IDX) < SI-SERIAL-NUMBER
058200         COMPUTE WS-LOW-IDX = WS-MID-IDX + 1
058300     ELSE
058400         MOVE WS-MID-IDX TO WS-INSERT-POS
058500         COMPUTE WS-HIGH-IDX = WS-MID-IDX - 1.
058600 366-EXIT.
058700     EXIT.
058800
058900 367-SHIFT-UP-SER-RTN.
059000     MOVE WS-IX-ENTRY(WS-SHIFT-IDX - 1) TO WS-IX-ENTRY(WS-SHIFT-IDX).
059100 367-EXIT.
059200     EXIT.
059300
059400*    400-SERIES REWORKS DALYUPDT'S DIAGNOSTIC-CODE RECONCILIATION
059500*    (300-RECONCILE-DIAGNOSTIC-CODES) INTO THE VIOLATION-RANKING
059600*    LOGIC THE HEALTH STANDARDS COMMITTEE SPEC CALLS FOR.
059700 400-LOAD-VIOLATIONS-RTN.
059800     MOVE "400-LOAD-VIOLATIONS-RTN" TO PARA-NAME.
059900     OPEN INPUT STGVIOL-FILE.
060000     PERFORM 405-READ-STGVIOL-RTN THRU 405-EXIT
060100         UNTIL STGVIOL-AT-END.
060200     CLOSE STGVIOL-FILE.
060300 400-EXIT.
060400     EXIT.
060500
060600 405-READ-STGVIOL-RTN.
060700     READ STGVIOL-FILE
060800         AT END SET STGVIOL-AT-END TO TRUE
060900         GO TO 405-EXIT
061000     END-READ.
061100     ADD 1 TO VIOL-RECORDS-READ.
061200     PERFORM 410-APPEND-VIOL-RTN THRU 410-EXIT.
061300 405-EXIT.
061400     EXIT.
061500
061600 410-APPEND-VIOL-RTN.
061700     ADD 1 TO WS-VIOL-COUNT.
061800     SET VT-IDX TO WS-VIOL-COUNT.
061900     MOVE SV-SERIAL-NUMBER    TO VT-SERIAL-NUMBER(VT-IDX).
062000     MOVE SV-VIOLATION-STATUS TO VT-VIOLATION-STATUS(VT-IDX).
062100     MOVE SV-VIOLATION-CODE   TO VT-VIOLATION-CODE(VT-IDX).
062200     MOVE SV-VIOLATION-DESC   TO VT-VIOLATION-DESC(VT-IDX).
062300     MOVE SV-POINTS-NULL-SW   TO VT-POINTS-NULL-SW(VT-IDX).
062400     MOVE SV-POINTS           TO VT-POINTS(VT-IDX).
062500     PERFORM 415-BUILD-SORT-KEY-RTN THRU 415-EXIT.
062600 410-EXIT.
062700     EXIT.
062800
062900 415-BUILD-SORT-KEY-RTN.
063000     IF SV-POINTS-IS-NULL
063100         MOVE SPACES TO WS-POINTS-SORT-DISP
063200     ELSE
063300         COMPUTE WS-POINTS-SORT-NUM = SV-POINTS * 100
063400         MOVE WS-POINTS-SORT-NUM TO WS-POINTS-SORT-DISP.
063500     MOVE SPACES TO VT-SORT-KEY(VT-IDX).
063600     MOVE VT-SERIAL-NUMBER(VT-IDX)
063700                        TO VT-SORT-KEY(VT-IDX)(1:12).
063800     MOVE VT-VIOLATION-CODE(VT-IDX)
063900                        TO VT-SORT-KEY(VT-IDX)(13:8).
064000     MOVE VT-VIOLATION-DESC(VT-IDX)
064100                        TO VT-SORT-KEY(VT-IDX)(21:70).
064200     MOVE WS-POINTS-SORT-DISP
064300                        TO VT-SORT-KEY(VT-IDX)(91:5).
064400 415-EXIT.
064500     EXIT.
064600
064700*    420-SERIES IS A PLAIN INSERTION SORT - ADEQUATE FOR ONE
064800*    NIGHT'S VIOLATION VOLUME.  IF THE FEED EVER OUTGROWS THIS,
064900*    THE FIX IS AN EXTERNAL SORT STEP AHEAD OF THIS PROGRAM, NOT
065000*    A SMARTER ALGORITHM IN HERE.
065100 420-SORT-VIOLATIONS-RTN.
065200     MOVE "420-SORT-VIOLATIONS-RTN" TO PARA-NAME.
065300     IF WS-VIOL-COUNT > 1
065400         PERFORM 425-INSERTION-STEP-RTN THRU 425-EXIT
065500             VARYING WS-OUTER-IDX FROM 2 BY 1
065600             UNTIL WS-OUTER-IDX > WS-VIOL-COUNT.
065700 420-EXIT.
065800     EXIT.
065900
066000 425-INSERTION-STEP-RTN.
066100     SET VT-IDX TO WS-OUTER-IDX.
066200     MOVE VT-SERIAL-NUMBER(VT-IDX)    TO VH-SERIAL-NUMBER.
066300     MOVE VT-VIOLATION-STATUS(VT-IDX) TO VH-VIOLATION-STATUS.
066400     MOVE VT-VIOLATION-CODE(VT-IDX)   TO VH-VIOLATION-CODE.
066500     MOVE VT-VIOLATION-DESC(VT-IDX)   TO VH-VIOLATION-DESC.
066600     MOVE VT-POINTS-NULL-SW(VT-IDX)   TO VH-POINTS-NULL-SW.
066700     MOVE VT-POINTS(VT-IDX)           TO VH-POINTS.
066800     MOVE VT-SORT-KEY(VT-IDX)         TO VH-SORT-KEY.
066900     MOVE WS-OUTER-IDX TO WS-INNER-IDX.
067000     PERFORM 430-SHIFT-VIOL-RTN THRU 430-EXIT
067100         UNTIL WS-INNER-IDX = 1
067200            OR VT-SORT-KEY(WS-INNER-IDX - 1) NOT > VH-SORT-KEY.
067300     SET VT-IDX TO WS-INNER-IDX.
067400     MOVE VH-SERIAL-NUMBER    TO VT-SERIAL-NUMBER(VT-IDX).
067500     MOVE VH-VIOLATION-STATUS TO VT-VIOLATION-STATUS(VT-IDX).
067600     MOVE VH-VIOLATION-CODE   TO VT-VIOLATION-CODE(VT-IDX).
067700     MOVE VH-VIOLATION-DESC   TO VT-VIOLATION-DESC(VT-IDX).
067800     MOVE VH-POINTS-NULL-SW   TO VT-POINTS-NULL-SW(VT-IDX).
067900     MOVE VH-POINTS           TO VT-POINTS(VT-IDX).
068000     MOVE VH-SORT-KEY         TO VT-SORT-KEY(VT-IDX).
068100 425-EXIT.
068200     EXIT.
068300
068400 430-SHIFT-VIOL-RTN.
068500     MOVE WS-VIOL-ENTRY(WS-INNER-IDX - 1) TO WS-VIOL-ENTRY(WS-INNER-IDX).
068600     SUBTRACT 1 FROM WS-INNER-IDX.
068700 430-EXIT.
068800     EXIT.
068900
069000 450-BUILD-VIOLATION-FACT-RTN.
069100     MOVE "450-BUILD-VIOLATION-FACT-RTN" TO PARA-NAME.
069200     MOVE SPACES TO WS-PREV-SERIAL.
069300     MOVE ZERO TO WS-RANK.
069400     OPEN OUTPUT FCTVIOL-FILE.
069500     IF WS-VIOL-COUNT > 0
069600         PERFORM 460-EMIT-VIOLATION-RTN THRU 460-EXIT
069700             VARYING VT-IDX FROM 1 BY 1
069800             UNTIL VT-IDX > WS-VIOL-COUNT.
069900     CLOSE FCTVIOL-FILE.
070000 450-EXIT.
070100     EXIT.
070200
070300 460-EMIT-VIOLATION-RTN.
070400     IF VT-SERIAL-NUMBER(VT-IDX) = WS-PREV-SERIAL
070500         ADD 1 TO WS-RANK
070600     ELSE
070700         MOVE 1 TO WS-RANK
070800         MOVE VT-SERIAL-NUMBER(VT-IDX) TO WS-PREV-SERIAL.
071000     PERFORM 470-FIND-SERIAL-RTN THRU 470-EXIT.
071100     IF NOT WS-SERIAL-FOUND
071200         ADD 1 TO WS-ORPHAN-VIOLATION-COUNT
071300     ELSE
071400         PERFORM 480-WRITE-VIOLATION-RTN THRU 480-EXIT.
071500 460-EXIT.
071600     EXIT.
071700
071800 470-FIND-SERIAL-RTN.
071900     MOVE "N" TO WS-SERIAL-FOUND-SW.
072000     SEARCH ALL WS-IX-ENTRY
072100         AT END MOVE "N" TO WS-SERIAL-FOUND-SW
072200         WHEN IX-SERIAL-NUMBER(IX-IDX) = VT-SERIAL-NUMBER(VT-IDX)
072300             MOVE "Y" TO WS-SERIAL-FOUND-SW
072400             MOVE IX-FACILITY-KEY(IX-IDX) TO WS-FOUND-FACILITY-KEY
072500     END-SEARCH.
072600 470-EXIT.
072700     EXIT.
072800
072900 480-WRITE-VIOLATION-RTN.
073000     MOVE WS-RANK TO WS-RANK-DISP.
073100     MOVE SPACES TO FV-FCT-VIOLATION-REC.
073200     STRING VT-SERIAL-NUMBER(VT-IDX) DELIMITED BY SIZE
073300            "|"                      DELIMITED BY SIZE
073400            WS-RANK-DISP             DELIMITED BY SIZE
073500         INTO FV-VIOLATION-KEY.
073600     MOVE VT-SERIAL-NUMBER(VT-IDX)    TO FV-SERIAL-NUMBER.
073700     MOVE WS-FOUND-FACILITY-KEY       TO FV-FACILITY-KEY.
073800     MOVE VT-VIOLATION-STATUS(VT-IDX) TO FV-VIOLATION-STATUS.
073900     MOVE VT-VIOLATION-CODE(VT-IDX)   TO FV-VIOLATION-CODE.
074000     MOVE VT-VIOLATION-DESC(VT-IDX)   TO FV-VIOLATION-DESC.
074100     MOVE VT-POINTS-NULL-SW(VT-IDX)   TO FV-POINTS-NULL-SW.
074200     MOVE VT-POINTS(VT-IDX)           TO FV-POINTS.
074300     WRITE FV-FCT-VIOLATION-REC.
074400     ADD 1 TO FCT-VIOL-RECORDS-WRITTEN.
074500 480-EXIT.
074600     EXIT.
074700
074800*    500-SERIES BUILDS THE TOP-10 MOST-MERGED FACILITY-KEY LIST
074900*    FOR THE RECONCILIATION REPORT - A BOUNDED "KEEP THE 10
075000*    BIGGEST SEEN SO FAR" SCAN, NO SORT OF THE WHOLE FACILITY
075100*    TABLE NEEDED.
075200 500-BUILD-TOP10-RTN.
075300     MOVE "500-BUILD-TOP10-RTN" TO PARA-NAME.
075400     IF WS-FACILITY-COUNT > 0
075500         PERFORM 510-EVAL-TOP10-RTN THRU 510-EXIT
075600             VARYING WS-SCAN-IDX FROM 1 BY 1
075700             UNTIL WS-SCAN-IDX > WS-FACILITY-COUNT.
075800 500-EXIT.
075900     EXIT.
076000
076100 510-EVAL-TOP10-RTN.
076200     SET FT-IDX TO WS-SCAN-IDX.
076300     IF FT-ID-COUNT(FT-IDX) > 1
076400         PERFORM 520-INSERT-TOP10-RTN THRU 520-EXIT.
076500 510-EXIT.
076600     EXIT.
076700
076800 520-INSERT-TOP10-RTN.
076900     IF WS-TOP10-COUNT < 10
077000         ADD 1 TO WS-TOP10-COUNT
077100         MOVE FT-FACILITY-KEY(FT-IDX) TO T10-FACILITY-KEY(WS-TOP10-COUNT)
077200         MOVE FT-ID-COUNT(FT-IDX)     TO T10-ID-COUNT(WS-TOP10-COUNT)
077300         MOVE WS-TOP10-COUNT TO WS-T10-POS
077400         PERFORM 525-BUBBLE-TOP10-RTN THRU 525-EXIT
077500     ELSE
077600       IF FT-ID-COUNT(FT-IDX) > T10-ID-COUNT(10)
077700         MOVE FT-FACILITY-KEY(FT-IDX) TO T10-FACILITY-KEY(10)
077800         MOVE FT-ID-COUNT(FT-IDX)     TO T10-ID-COUNT(10)
077900         MOVE 10 TO WS-T10-POS
078000         PERFORM 525-BUBBLE-TOP10-RTN THRU 525-EXIT.
078100 520-EXIT.
078200     EXIT.
078300
078400 525-BUBBLE-TOP10-RTN.
078500     PERFORM 526-BUBBLE-STEP-RTN THRU 526-EXIT
078600         UNTIL WS-T10-POS = 1
078700            OR T10-ID-COUNT(WS-T10-POS - 1) >= T10-ID-COUNT(WS-T10-POS).
078800 525-EXIT.
078900     EXIT.
079000
079100 526-BUBBLE-STEP-RTN.
079200     MOVE T10-FACILITY-KEY(WS-T10-POS) TO WS-T10-HOLD-KEY.
079300     MOVE T10-ID-COUNT(WS-T10-POS)     TO WS-T10-HOLD-CNT.
079400     MOVE T10-FACILITY-KEY(WS-T10-POS - 1) TO T10-FACILITY-KEY(WS-T10-POS).
079500     MOVE T10-ID-COUNT(WS-T10-POS - 1)     TO T10-ID-COUNT(WS-T10-POS).
079600     MOVE WS-T10-HOLD-KEY TO T10-FACILITY-KEY(WS-T10-POS - 1).
079700     MOVE WS-T10-HOLD-CNT TO T10-ID-COUNT(WS-T10-POS - 1).
079800     SUBTRACT 1 FROM WS-T10-POS.
079900 526-EXIT.
080000     EXIT.
080100
080200 800-WRITE-DIMFAC-RTN.
080300     MOVE "800-WRITE-DIMFAC-RTN" TO PARA-NAME.
080400     IF WS-FACILITY-COUNT > 0
080500         PERFORM 810-WRITE-ONE-DIMFAC-RTN THRU 810-EXIT
080600             VARYING FT-IDX FROM 1 BY 1
080700             UNTIL FT-IDX > WS-FACILITY-COUNT.
080800 800-EXIT.
080900     EXIT.
081000
081100 810-WRITE-ONE-DIMFAC-RTN.
081200     MOVE SPACES TO DF-DIM-FACILITY-REC.
081300     MOVE FT-FACILITY-KEY(FT-IDX)     TO DF-FACILITY-KEY.
081400     MOVE FT-FACILITY-NAME(FT-IDX)    TO DF-FACILITY-NAME.
081500     MOVE FT-FACILITY-ADDRESS(FT-IDX) TO DF-FACILITY-ADDRESS.
081600     MOVE FT-FACILITY-CITY(FT-IDX)    TO DF-FACILITY-CITY.
081700     MOVE FT-FACILITY-STATE(FT-IDX)   TO DF-FACILITY-STATE.
081800     MOVE FT-FACILITY-ZIP5(FT-IDX)    TO DF-FACILITY-ZIP5.
081900     MOVE FT-FACILITY-ID(FT-IDX)      TO DF-FACILITY-ID.
082000     MOVE FT-OWNER-ID(FT-IDX)         TO DF-OWNER-ID.
082100     MOVE FT-OWNER-NAME(FT-IDX)       TO DF-OWNER-NAME.
082200     MOVE FT-SERVICE-CODE(FT-IDX)     TO DF-SERVICE-CODE.
082300     MOVE FT-SERVICE-DESC(FT-IDX)     TO DF-SERVICE-DESC.
082400     MOVE FT-PROGRAM-NAME(FT-IDX)     TO DF-PROGRAM-NAME.
082500     MOVE FT-FIRST-SEEN-DATE(FT-IDX)  TO DF-FIRST-SEEN-DATE.
082600     MOVE FT-LAST-SEEN-DATE(FT-IDX)   TO DF-LAST-SEEN-DATE.
082700     MOVE FT-INSPECTION-COUNT(FT-IDX) TO DF-INSPECTION-COUNT.
082800     WRITE DF-DIM-FACILITY-REC.
082900 810-EXIT.
083000     EXIT.
083100
083200 900-CLEANUP.
083300     MOVE "900-CLEANUP" TO PARA-NAME.
083400     CLOSE STGINSP-FILE DIMFAC-FILE FCTINSP-FILE.
083500     IF WS-NULL-FACKEY-COUNT > 0
083600         MOVE "NULL FACILITY-KEY FOUND ON A KEPT INSPECTION"
083700                                             TO ABEND-REASON
083800         MOVE WS-NULL-FACKEY-COUNT TO ACTUAL-VAL
083900         WRITE SYSOUT-REC FROM ABEND-REC
084000         GO TO 1000-ABEND-RTN.
084100     IF WS-DUP-SERIAL-COUNT > 0
084200         MOVE "DUPLICATE SERIAL-NUMBER ACROSS INSPECTIONS"
084300                                             TO ABEND-REASON
084400         MOVE WS-DUP-SERIAL-COUNT TO ACTUAL-VAL
084500         WRITE SYSOUT-REC FROM ABEND-REC
084600         GO TO 1000-ABEND-RTN.
084700     IF WS-ORPHAN-VIOLATION-COUNT > 0
084800         MOVE "VIOLATION SERIAL-NUMBER NOT IN FCT-INSPECTION"
084900                                             TO ABEND-REASON
085000         MOVE WS-ORPHAN-VIOLATION-COUNT TO ACTUAL-VAL
085100         WRITE SYSOUT-REC FROM ABEND-REC
085200         GO TO 1000-ABEND-RTN.
085300     IF WS-FACILITY-COUNT = 0
085400         MOVE "NO FACILITIES BUILT - CHECK STGINSP FEED"
085500                                             TO ABEND-REASON
085600         WRITE SYSOUT-REC FROM ABEND-REC
085700         GO TO 1000-ABEND-RTN.
085800     PERFORM 910-SUM-DISTINCT-IDS-RTN THRU 910-EXIT.
085900     IF WS-TOTAL-DISTINCT-IDS = 0
086000         MOVE ZERO TO WS-MERGE-RATE
086100     ELSE
086200         COMPUTE WS-MERGE-RATE ROUNDED =
086300             WS-MERGED-COUNT / WS-TOTAL-DISTINCT-IDS.
086400     DISPLAY "** INSPECTIONS READ **" INSP-RECORDS-READ.
086500     DISPLAY "** VIOLATIONS READ **" VIOL-RECORDS-READ.
086600     DISPLAY "** FCT-INSPECTION ROWS WRITTEN **"
086700             FCT-INSP-RECORDS-WRITTEN.
086800     DISPLAY "** FCT-VIOLATION ROWS WRITTEN **"
086900             FCT-VIOL-RECORDS-WRITTEN.
087000     DISPLAY "** DISTINCT FACILITY-KEY COUNT **" WS-FACILITY-COUNT.
087100     DISPLAY "** DISTINCT FACILITY-ID COUNT **"
087200             WS-TOTAL-DISTINCT-IDS.
087300     DISPLAY "** MERGED FACILITY-ID COUNT **" WS-MERGED-COUNT.
087400     DISPLAY "** MERGE RATE **" WS-MERGE-RATE.
087500     DISPLAY "** TOP-10 MOST-MERGED FACILITY KEYS **".
087600     IF WS-TOP10-COUNT > 0
087700         PERFORM 920-PRINT-TOP10-RTN THRU 920-EXIT
087800             VARYING WS-SCAN-IDX FROM 1 BY 1
087900             UNTIL WS-SCAN-IDX > WS-TOP10-COUNT.
088000     DISPLAY "******** NORMAL END OF JOB FAM626C1 ********".
088100     CLOSE SYSOUT.
088200 900-EXIT.
088300     EXIT.
088400
088500 910-SUM-DISTINCT-IDS-RTN.
088600     MOVE ZERO TO WS-TOTAL-DISTINCT-IDS.
088700     IF WS-FACILITY-COUNT > 0
088800         PERFORM 915-ADD-ID-COUNT-RTN THRU 915-EXIT
088900             VARYING FT-IDX FROM 1 BY 1
089000             UNTIL FT-IDX > WS-FACILITY-COUNT.
089100     COMPUTE WS-MERGED-COUNT =
089200         WS-TOTAL-DISTINCT-IDS - WS-FACILITY-COUNT.
089300 910-EXIT.
089400     EXIT.
089500
089600 915-ADD-ID-COUNT-RTN.
089700     ADD FT-ID-COUNT(FT-IDX) TO WS-TOTAL-DISTINCT-IDS.
089800 915-EXIT.
089900     EXIT.
090000
090100 920-PRINT-TOP10-RTN.
090200     SET T10-IDX TO WS-SCAN-IDX.
090300     DISPLAY "   " T10-FACILITY-KEY(T10-IDX)
090400                   " IDS=" T10-ID-COUNT(T10-IDX).
090500 920-EXIT.
090600     EXIT.
090700
090800 1000-ABEND-RTN.
090900     WRITE SYSOUT-REC FROM ABEND-REC.
091000     CLOSE SYSOUT.
091100     DISPLAY "*** ABNORMAL END OF JOB - FAM626C1 ***" UPON CONSOLE.
091200     DISPLAY ABEND-REASON UPON CONSOLE.
091300     DIVIDE ZERO-VAL INTO ONE-VAL.
091400     GOBACK.
