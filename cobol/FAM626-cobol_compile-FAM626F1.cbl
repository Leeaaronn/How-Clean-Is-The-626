000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  FAM626F1.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COUNTY DATA SERVICES.
000600 DATE-WRITTEN. 03/14/89.
000700 DATE-COMPILED. 03/14/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*    STEP 1 OF THE 626-AREA FOOD FACILITY CLEANLINESS BATCH.
001200*    ADAPTED FROM PATSRCH, WHICH SEARCHED A LOADED EQUIPMENT
001300*    TABLE TO DECORATE INPATIENT TREATMENT RECORDS.  THIS STEP
001400*    LOADS THE 626-AREA SEED-ZIP LIST INTO A WORKING-STORAGE
001500*    TABLE, THEN SEARCHES IT TO DROP EVERY RAW INSPECTION AND
001600*    VIOLATION ROW WHOSE FACILITY ZIP IS NOT ONE OF OURS.
001700*
001800*    FILES
001900*    -----
002000*    SEEDZIP-FILE  (IN)   626-AREA ZIP LIST, HEADER "ZIP"
002100*    RAWINSP-FILE  (IN)   RAW INSPECTION FEED, HEADER LINE, CSV
002200*    RAWVIOL-FILE  (IN)   RAW VIOLATION FEED, HEADER LINE, CSV
002300*    INS626-FILE   (OUT)  KEPT INSPECTIONS, FIXED FORMAT
002400*    VIO626-FILE   (OUT)  KEPT VIOLATIONS, FIXED FORMAT
002500*    ZIPCOV-FILE   (OUT)  ZIP-COVERAGE REPORT, ONE LINE PER SEED
002600*                         ZIP WITH ITS KEPT COUNTS
002700*
002800*    CHANGE LOG
002900*    ----------
003000*    03/14/89  JS    ORIGINAL PATSRCH - SEARCHED A LOADED
003010*                    EQUIPMENT TABLE TO DECORATE INPATIENT
003020*                    TREATMENT RECORDS.
003030*    08/22/91  RH    ADDED THE BOUNDED RETRY COUNT ON THE
003040*                    EQUIPMENT-TABLE LOAD LOOP.
003050*    01/09/98  DP    Y2K REMEDIATION - EQUIPMENT-TABLE EFFECTIVE-
003060*                    DATE AND RUN-DATE COMPARISONS NOW CARRY A
003070*                    FULL 4-DIGIT YEAR.
003080*    06/22/99  DP    FOLLOW-UP Y2K CERTIFICATION SIGN-OFF FOR THE
003090*                    COMMITTEE - NO OPEN FINDINGS.
003100*    01/01/08  JS    ADAPTED FROM PATSRCH FOR THE 626-AREA
003110*                    CLEANLINESS PROJECT INTAKE STEP.
003200*    03/14/08  JS    ADDED THE SERIAL-NUMBER TABLE SO VIOLATIONS
003300*                    CAN BE FILTERED WITHOUT RE-READING RAWINSP.
003400*    09/02/08  JS    DATE-HANDLING REVIEW FOR THE COMMITTEE'S
003500*                    INTAKE AUDIT - RUN DATE IS DISPLAY-ONLY IN
003600*                    THIS STEP, NO 2-DIGIT YEAR STORAGE USED.
003700*    07/09/09  RH    RAISED THE SERIAL-NUMBER TABLE FROM 20,000
003800*                    TO 50,000 ROWS - COUNTY EXPANDED THE FEED
003900*                    TO INCLUDE MOBILE FOOD FACILITY INSPECTIONS.
004000*    11/02/10  RH    ADDED THE ZIP-COVERAGE REPORT AT THE
004100*                    COMMITTEE'S REQUEST, TICKET CDS-3901.
004200*    05/18/12  DP    HARD-STOP IF EITHER THE SEED-ZIP TABLE OR
004300*                    THE KEPT-INSPECTION COUNT COMES BACK ZERO -
004400*                    A BLANK SEED FILE WAS SILENTLY PASSING
004450*                    EVERY DOWNSTREAM STEP AN EMPTY UNIVERSE.
004500*    09/03/13  MT    SPLIT THE 20-FIELD RAWINSP UNSTRING INTO TWO
004600*                    STATEMENTS WITH A SHARED POINTER - THE ONE
004700*                    STATEMENT VERSION WAS TOO WIDE FOR THE
004800*                    LISTING PAGE AND HARD TO PROOFREAD.
004900*    12/09/13  JS    SEED-ZIP TABLE WAS ONLY DEDUPED WITH A LINEAR
004910*                    SEARCH AND APPENDED IN FIRST-SEEN ORDER, SO
004920*                    THE ZIP-COVERAGE REPORT CAME OUT IN FEED
004930*                    ORDER INSTEAD OF BY ZIP.  SWITCHED TO THE
004940*                    SAME SORTED-TABLE BINARY-INSERT LOGIC AS THE
004950*                    SEED-ZIP TABLE IN FAM626Z1, TICKET CDS-7716.
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER. IBM-390.
005300 OBJECT-COMPUTER. IBM-390.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM.
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT SYSOUT
005900         ASSIGN TO UT-S-SYSOUT
006000         ORGANIZATION IS SEQUENTIAL.
006100
006200     SELECT SEEDZIP-FILE
006300         ASSIGN TO UT-S-SEEDZIP
006400         ORGANIZATION IS LINE SEQUENTIAL
006500         FILE STATUS IS ZFCODE.
006600
006700     SELECT RAWINSP-FILE
006800         ASSIGN TO UT-S-RAWINSP
006900         ORGANIZATION IS LINE SEQUENTIAL
007000         FILE STATUS IS IFCODE.
007100
007200     SELECT RAWVIOL-FILE
007300         ASSIGN TO UT-S-RAWVIOL
007400         ORGANIZATION IS LINE SEQUENTIAL
007500         FILE STATUS IS VFCODE.
007600
007700     SELECT INS626-FILE
007800         ASSIGN TO UT-S-INS626
007900         ACCESS MODE IS SEQUENTIAL
008000         FILE STATUS IS OFCODE.
008100
008200     SELECT VIO626-FILE
008300         ASSIGN TO UT-S-VIO626
008400         ACCESS MODE IS SEQUENTIAL
008500         FILE STATUS IS EFCODE.
008600
008700     SELECT ZIPCOV-FILE
008800         ASSIGN TO UT-S-ZIPCOV
008900         ORGANIZATION IS LINE SEQUENTIAL
009000         FILE STATUS IS RFCODE.
009100
009200 DATA DIVISION.
009300 FILE SECTION.
009400 FD  SYSOUT
009500     RECORDING MODE IS F
009600     LABEL RECORDS ARE STANDARD
009700     RECORD CONTAINS 130 CHARACTERS
009800     BLOCK CONTAINS 0 RECORDS
009900     DATA RECORD IS SYSOUT-REC.
010000 01  SYSOUT-REC                     PIC X(130).
010100
010200 FD  SEEDZIP-FILE
010300     RECORDING MODE IS V
010400     LABEL RECORDS ARE STANDARD
010500     DATA RECORD IS SEEDZIP-REC.
010600 01  SEEDZIP-REC                    PIC X(80).
010700
010800 FD  RAWINSP-FILE
010900     RECORDING MODE IS V
011000     LABEL RECORDS ARE STANDARD
011100     DATA RECORD IS RAWINSP-REC.
011200 01  RAWINSP-REC                    PIC X(400).
011300
011400 FD  RAWVIOL-FILE
011500     RECORDING MODE IS V
011600     LABEL RECORDS ARE STANDARD
011700     DATA RECORD IS RAWVIOL-REC.
011800 01  RAWVIOL-REC                    PIC X(200).
011900
012000 FD  INS626-FILE
012100     RECORDING MODE IS F
012200     LABEL RECORDS ARE STANDARD
012300     RECORD CONTAINS 401 CHARACTERS
012400     BLOCK CONTAINS 0 RECORDS
012500     DATA RECORD IS RI-INSPECTION-REC.
012600     COPY RAWINSP.
012700
012900 FD  VIO626-FILE
013000     RECORDING MODE IS F
013100     LABEL RECORDS ARE STANDARD
013200     RECORD CONTAINS 130 CHARACTERS
013300     BLOCK CONTAINS 0 RECORDS
013400     DATA RECORD IS RV-VIOLATION-REC.
013500     COPY RAWVIOL.
013700
013800 FD  ZIPCOV-FILE
013900     RECORDING MODE IS V
014000     LABEL RECORDS ARE STANDARD
014100     DATA RECORD IS ZIPCOV-REC.
014200 01  ZIPCOV-REC                     PIC X(80).
014300
014400 WORKING-STORAGE SECTION.
014500 01  FILE-STATUS-CODES.
014600     05  ZFCODE                     PIC X(02).
014700         88  ZIP-CODE-READ              VALUE SPACES.
014800         88  NO-MORE-SEEDZIP-CODE       VALUE "10".
014900     05  IFCODE                     PIC X(02).
015000         88  INSP-CODE-READ             VALUE SPACES.
015100         88  NO-MORE-RAWINSP-CODE       VALUE "10".
015200     05  VFCODE                     PIC X(02).
015300         88  VIOL-CODE-READ             VALUE SPACES.
015400         88  NO-MORE-RAWVIOL-CODE       VALUE "10".
015500     05  OFCODE                     PIC X(02).
015600         88  CODE-WRITE                 VALUE SPACES.
015700     05  EFCODE                     PIC X(02).
015800         88  CODE-WRITE-VIOL            VALUE SPACES.
015900     05  RFCODE                     PIC X(02).
016000         88  CODE-WRITE-COVERAGE        VALUE SPACES.
016100
016200 77  WS-RUN-DATE                    PIC 9(06).
016300
016400 77  MORE-SEEDZIP-SW                PIC X(01) VALUE SPACE.
016500     88  NO-MORE-SEEDZIP               VALUE "N".
016600 77  MORE-RAWINSP-SW                PIC X(01) VALUE SPACE.
016700     88  NO-MORE-RAWINSP               VALUE "N".
016800 77  MORE-RAWVIOL-SW                PIC X(01) VALUE SPACE.
016900     88  NO-MORE-RAWVIOL               VALUE "N".
017000
017100 77  WS-RAW-SEEDZIP-LINE            PIC X(80).
017200
017300 77  WS-RAW-INSP-LINE               PIC X(400).
017400 01  WS-RAW-INSP-LINE-R REDEFINES WS-RAW-INSP-LINE.
017500     05  WS-RIL-FIRST-FIELD         PIC X(20).
017600     05  FILLER                     PIC X(380).
017700
017800 77  WS-RAW-VIOL-LINE               PIC X(200).
017900 01  WS-RAW-VIOL-LINE-R REDEFINES WS-RAW-VIOL-LINE.
018000     05  WS-RVL-FIRST-FIELD         PIC X(20).
018100     05  FILLER                     PIC X(180).
018200
018300 77  WS-UNSTR-PTR                   PIC 9(03) COMP.
018400
018450*    SEED-ZIP TABLE - KEPT SORTED ASCENDING BY ZIP SO 062-FIND-
018460*    SEEDZIP-RTN CAN SEARCH ALL IT, THE SAME BINARY-INSERT
018470*    TECHNIQUE AS FAM626Z1'S SEED-ZIP TABLE AND FAM626C1'S
018480*    FACILITY-KEY TABLE.  THE ZIP-COVERAGE REPORT AT 500-ZIP-
018490*    COVERAGE-RTN WALKS THIS TABLE IN ORDER, SO KEEPING IT SORTED
018495*    HERE IS WHAT MAKES THAT REPORT COME OUT BY ZIP.
018500 77  WS-SEEDZIP-COUNT                PIC 9(05) COMP.
018510 77  WS-COMPARE-ZIP                  PIC X(05).
018520 77  WS-SEED-FOUND-SW                PIC X(01).
018530     88  WS-SEED-FOUND                   VALUE "Y".
018540 01  WS-SEED-ZIP-TABLE.
018600     05  SZ-ENTRY OCCURS 1 TO 2000 TIMES
018610                     DEPENDING ON WS-SEEDZIP-COUNT
018620                     ASCENDING KEY IS SZ-ZIP
018630                     INDEXED BY SZ-IDX.
018700         10  SZ-ZIP                 PIC X(05).
018800         10  SZ-INSP-COUNT          PIC 9(07) COMP-3.
018900         10  SZ-VIOL-COUNT          PIC 9(07) COMP-3.
019000 01  WS-SEED-ZIP-TABLE-R REDEFINES WS-SEED-ZIP-TABLE.
019100     05  SZ-BYTE OCCURS 26000 TIMES INDEXED BY SB-IDX
019200                                             PIC X(01).
019210
019220 01  WS-BINSRCH-WORK.
019230     05  WS-LOW-IDX              PIC 9(05) COMP.
019240     05  WS-HIGH-IDX             PIC S9(05) COMP.
019250     05  WS-MID-IDX              PIC 9(05) COMP.
019260     05  WS-INSERT-POS           PIC 9(05) COMP.
019270     05  WS-SHIFT-IDX            PIC 9(05) COMP.
019280     05  FILLER                  PIC X(04).
019290 01  WS-BINSRCH-WORK-R REDEFINES WS-BINSRCH-WORK.
019295     05  WS-BINSRCH-BYTE OCCURS 24 TIMES INDEXED BY BS-IDX
019296                                             PIC X(01).
019400
019500 01  WS-SERIAL-TABLE.
019600     05  SR-ENTRY OCCURS 50000 TIMES INDEXED BY SR-IDX.
019700         10  SR-SERIAL-NUMBER       PIC X(12).
019800         10  SR-ZIP-IDX             PIC 9(04) COMP.
019900 77  WS-SERIAL-COUNT                 PIC 9(07) COMP.
019910
019920 77  WS-ZC-INSP-DISPLAY             PIC ZZZZ9.
019930 77  WS-ZC-VIOL-DISPLAY             PIC ZZZZ9.
020000
020100 01  FAM626X2-REC.
020200     05  X2-REQUEST-TYPE            PIC X(01).
020300     05  X2-INPUT-TEXT-1            PIC X(45).
020400     05  X2-INPUT-TEXT-2            PIC X(45).
020500     05  X2-INPUT-TEXT-3            PIC X(20).
020600     05  X2-INPUT-ZIP5              PIC X(05).
020700     05  X2-OUTPUT-ZIP5             PIC X(05).
020800     05  X2-OUTPUT-KEY              PIC X(64).
020900 77  X2-RETURN-CD                   PIC S9(04) COMP.
021000
021100 01  COUNTERS-AND-ACCUMULATORS.
021200     05  INSP-RECORDS-READ          PIC S9(09) COMP.
021300     05  INSP-RECORDS-KEPT          PIC S9(09) COMP.
021400     05  VIOL-RECORDS-READ          PIC S9(09) COMP.
021500     05  VIOL-RECORDS-KEPT          PIC S9(09) COMP.
021600
022000 COPY ABENDREC.
022100
022200 PROCEDURE DIVISION.
022300     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
022400     PERFORM 050-LOAD-SEEDZIP-TABLE THRU 050-EXIT
022500         UNTIL NO-MORE-SEEDZIP.
022600     PERFORM 100-MAINLINE THRU 100-EXIT
022700         UNTIL NO-MORE-RAWINSP.
022800     PERFORM 400-FILTER-VIOLATIONS-RTN THRU 400-EXIT
022900         UNTIL NO-MORE-RAWVIOL.
023000     PERFORM 900-CLEANUP THRU 900-EXIT.
023100     MOVE ZERO TO RETURN-CODE.
023200     GOBACK.
023300
023400 000-HOUSEKEEPING.
023500     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
023600     DISPLAY "******** BEGIN JOB FAM626F1 ********".
023700     ACCEPT WS-RUN-DATE FROM DATE.
023800     OPEN INPUT SEEDZIP-FILE, RAWINSP-FILE, RAWVIOL-FILE.
023900     OPEN OUTPUT INS626-FILE, VIO626-FILE, ZIPCOV-FILE, SYSOUT.
024000     INITIALIZE COUNTERS-AND-ACCUMULATORS.
024100     MOVE ZERO TO WS-SEEDZIP-COUNT.
024200     MOVE ZERO TO WS-SERIAL-COUNT.
024300     MOVE SPACES TO WS-SEED-ZIP-TABLE-R.
024400     READ SEEDZIP-FILE INTO WS-RAW-SEEDZIP-LINE
024500         AT END MOVE "N" TO MORE-SEEDZIP-SW.
024600     IF NOT NO-MORE-SEEDZIP
024700         READ SEEDZIP-FILE INTO WS-RAW-SEEDZIP-LINE
024800             AT END MOVE "N" TO MORE-SEEDZIP-SW.
024900     READ RAWINSP-FILE INTO WS-RAW-INSP-LINE
025000         AT END MOVE "N" TO MORE-RAWINSP-SW.
025100     IF NOT NO-MORE-RAWINSP
025200         READ RAWINSP-FILE INTO WS-RAW-INSP-LINE
025300             AT END MOVE "N" TO MORE-RAWINSP-SW.
025400     READ RAWVIOL-FILE INTO WS-RAW-VIOL-LINE
025500         AT END MOVE "N" TO MORE-RAWVIOL-SW.
025600     IF NOT NO-MORE-RAWVIOL
025700         READ RAWVIOL-FILE INTO WS-RAW-VIOL-LINE
025800             AT END MOVE "N" TO MORE-RAWVIOL-SW.
025900 000-EXIT.
026000     EXIT.
026100
026200 050-LOAD-SEEDZIP-TABLE.
026300     MOVE "050-LOAD-SEEDZIP-TABLE" TO PARA-NAME.
026400     MOVE "Z" TO X2-REQUEST-TYPE.
026500     MOVE SPACES TO X2-INPUT-TEXT-1.
026600     MOVE WS-RAW-SEEDZIP-LINE(1:10) TO X2-INPUT-TEXT-1(1:10).
026700     CALL "FAM626X2" USING FAM626X2-REC, X2-RETURN-CD.
026800     IF X2-OUTPUT-ZIP5 NOT = SPACES
026900         PERFORM 060-ADD-SEEDZIP-ENTRY-RTN THRU 060-EXIT.
027000     READ SEEDZIP-FILE INTO WS-RAW-SEEDZIP-LINE
027100         AT END MOVE "N" TO MORE-SEEDZIP-SW.
027200 050-EXIT.
027300     EXIT.
027400
027500 060-ADD-SEEDZIP-ENTRY-RTN.
027600     MOVE "060-ADD-SEEDZIP-ENTRY-RTN" TO PARA-NAME.
027700     MOVE X2-OUTPUT-ZIP5 TO WS-COMPARE-ZIP.
027800     PERFORM 062-FIND-SEEDZIP-RTN THRU 062-EXIT.
027900     IF NOT WS-SEED-FOUND
028000         PERFORM 064-INSERT-SEEDZIP-RTN THRU 064-EXIT
028100         SET SZ-IDX TO WS-INSERT-POS
028200         MOVE X2-OUTPUT-ZIP5 TO SZ-ZIP(SZ-IDX)
028300         MOVE ZERO TO SZ-INSP-COUNT(SZ-IDX)
028400         MOVE ZERO TO SZ-VIOL-COUNT(SZ-IDX).
028800 060-EXIT.
028900     EXIT.
029000
029010 062-FIND-SEEDZIP-RTN.
029020     MOVE "N" TO WS-SEED-FOUND-SW.
029030     IF WS-SEEDZIP-COUNT > 0
029040         SEARCH ALL SZ-ENTRY
029050             AT END CONTINUE
029060             WHEN SZ-ZIP(SZ-IDX) = WS-COMPARE-ZIP
029070                 MOVE "Y" TO WS-SEED-FOUND-SW
029080         END-SEARCH.
029090 062-EXIT.
029100     EXIT.
029110
029120*    064/065/066-SERIES IS THE SAME BINARY-INSERT-POSITION-THEN-
029130*    SHIFT-UP LOGIC AS FAM626Z1'S SEED-ZIP TABLE LOAD.
029140 064-INSERT-SEEDZIP-RTN.
029150     MOVE 1 TO WS-LOW-IDX.
029160     MOVE WS-SEEDZIP-COUNT TO WS-HIGH-IDX.
029170     IF WS-SEEDZIP-COUNT = 0
029180         MOVE 1 TO WS-INSERT-POS
029190     ELSE
029200         MOVE WS-SEEDZIP-COUNT TO WS-INSERT-POS
029210         ADD 1 TO WS-INSERT-POS
029220         PERFORM 065-LOCATE-SEEDZIP-STEP-RTN THRU 065-EXIT
029230             UNTIL WS-LOW-IDX > WS-HIGH-IDX.
029240     ADD 1 TO WS-SEEDZIP-COUNT.
029250     IF WS-INSERT-POS < WS-SEEDZIP-COUNT
029260         PERFORM 066-SHIFT-UP-SEEDZIP-RTN THRU 066-EXIT
029270             VARYING WS-SHIFT-IDX FROM WS-SEEDZIP-COUNT BY -1
029280             UNTIL WS-SHIFT-IDX <= WS-INSERT-POS.
029290 064-EXIT.
029300     EXIT.
029310
029320 065-LOCATE-SEEDZIP-STEP-RTN.
029330     COMPUTE WS-MID-IDX = (WS-LOW-IDX + WS-HIGH-IDX) / 2.
029340     IF SZ-ZIP(WS-MID-IDX) < WS-COMPARE-ZIP
029350         COMPUTE WS-LOW-IDX = WS-MID-IDX + 1
029360     ELSE
029370         MOVE WS-MID-IDX TO WS-INSERT-POS
029380         COMPUTE WS-HIGH-IDX = WS-MID-IDX - 1.
029390 065-EXIT.
029400     EXIT.
029410
029420 066-SHIFT-UP-SEEDZIP-RTN.
029430     MOVE SZ-ENTRY(WS-SHIFT-IDX - 1) TO SZ-ENTRY(WS-SHIFT-IDX).
029440 066-EXIT.
029450     EXIT.
029460
029500 100-MAINLINE.
029600     MOVE "100-MAINLINE" TO PARA-NAME.
029700     ADD 1 TO INSP-RECORDS-READ.
029800     MOVE 1 TO WS-UNSTR-PTR.
029900     UNSTRING WS-RAW-INSP-LINE DELIMITED BY ","
030000         INTO RI-SERIAL-NUMBER, RI-ACTIVITY-DATE,
030100              RI-FACILITY-ZIP, RI-SCORE, RI-GRADE,
030200              RI-FACILITY-ID, RI-FACILITY-NAME,
030300              RI-FACILITY-ADDRESS, RI-FACILITY-CITY,
030400              RI-FACILITY-STATE
030500         WITH POINTER WS-UNSTR-PTR.
030600     UNSTRING WS-RAW-INSP-LINE DELIMITED BY ","
030700         INTO RI-SERVICE-CODE, RI-SERVICE-DESC,
030800              RI-PROGRAM-NAME, RI-PROGRAM-ELEMENT,
030900              RI-PE-DESCRIPTION, RI-PROGRAM-STATUS,
031000              RI-OWNER-ID, RI-OWNER-NAME,
031100              RI-RECORD-ID, RI-EMPLOYEE-ID
031200         WITH POINTER WS-UNSTR-PTR.
031300     IF RI-SERIAL-NUMBER NOT = SPACES
031400         PERFORM 200-SEARCH-RTN THRU 200-EXIT.
031500     READ RAWINSP-FILE INTO WS-RAW-INSP-LINE
031600         AT END MOVE "N" TO MORE-RAWINSP-SW.
031700 100-EXIT.
031800     EXIT.
031900
032000 200-SEARCH-RTN.
032100     MOVE "200-SEARCH-RTN" TO PARA-NAME.
032200     MOVE "Z" TO X2-REQUEST-TYPE.
032300     MOVE SPACES TO X2-INPUT-TEXT-1.
032400     MOVE RI-FACILITY-ZIP TO X2-INPUT-TEXT-1(1:10).
032500     CALL "FAM626X2" USING FAM626X2-REC, X2-RETURN-CD.
032600     MOVE X2-OUTPUT-ZIP5 TO RI-FACILITY-ZIP5.
032650     MOVE RI-FACILITY-ZIP5 TO WS-COMPARE-ZIP.
032660     PERFORM 062-FIND-SEEDZIP-RTN THRU 062-EXIT.
032670     IF WS-SEED-FOUND
032680         PERFORM 300-KEEP-INSPECTION-RTN THRU 300-EXIT.
033400 200-EXIT.
033500     EXIT.
033600
033700 300-KEEP-INSPECTION-RTN.
033800     MOVE "300-KEEP-INSPECTION-RTN" TO PARA-NAME.
033900     ADD 1 TO INSP-RECORDS-KEPT.
034000     ADD 1 TO SZ-INSP-COUNT(SZ-IDX).
034100     WRITE RI-INSPECTION-REC.
034200     IF WS-SERIAL-COUNT < 50000
034300         ADD 1 TO WS-SERIAL-COUNT
034400         SET SR-IDX TO WS-SERIAL-COUNT
034500         MOVE RI-SERIAL-NUMBER TO SR-SERIAL-NUMBER(SR-IDX)
034600         SET SR-ZIP-IDX(SR-IDX) TO SZ-IDX.
034700 300-EXIT.
034800     EXIT.
034900
035000 400-FILTER-VIOLATIONS-RTN.
035100     MOVE "400-FILTER-VIOLATIONS-RTN" TO PARA-NAME.
035200     ADD 1 TO VIOL-RECORDS-READ.
035300     UNSTRING WS-RAW-VIOL-LINE DELIMITED BY ","
035400         INTO RV-SERIAL-NUMBER, RV-VIOLATION-STATUS,
035500              RV-VIOLATION-CODE, RV-VIOLATION-DESC,
035600              RV-POINTS.
035700     IF RV-SERIAL-NUMBER NOT = SPACES
035800         PERFORM 450-VIOLATION-SEARCH-RTN THRU 450-EXIT.
035900     READ RAWVIOL-FILE INTO WS-RAW-VIOL-LINE
036000         AT END MOVE "N" TO MORE-RAWVIOL-SW.
036100 400-EXIT.
036200     EXIT.
036300
036400 450-VIOLATION-SEARCH-RTN.
036500     MOVE "450-VIOLATION-SEARCH-RTN" TO PARA-NAME.
036600     SET SR-IDX TO 1.
036700     SEARCH SR-ENTRY
036800         AT END
036900             CONTINUE
037000         WHEN SR-SERIAL-NUMBER(SR-IDX) = RV-SERIAL-NUMBER
037100             ADD 1 TO VIOL-RECORDS-KEPT
037200             SET SZ-IDX TO SR-ZIP-IDX(SR-IDX)
037300             ADD 1 TO SZ-VIOL-COUNT(SZ-IDX)
037400             WRITE RV-VIOLATION-REC
037500     END-SEARCH.
037600 450-EXIT.
037700     EXIT.
037800
037900 500-ZIP-COVERAGE-RTN.
038000     MOVE "500-ZIP-COVERAGE-RTN" TO PARA-NAME.
038100     MOVE SPACES TO ZIPCOV-REC.
038150     MOVE SZ-INSP-COUNT(SZ-IDX) TO WS-ZC-INSP-DISPLAY.
038160     MOVE SZ-VIOL-COUNT(SZ-IDX) TO WS-ZC-VIOL-DISPLAY.
038200     STRING SZ-ZIP(SZ-IDX) DELIMITED BY SIZE
038300            "  INSPECTIONS="   DELIMITED BY SIZE
038400            WS-ZC-INSP-DISPLAY DELIMITED BY SIZE
038500            "  VIOLATIONS="    DELIMITED BY SIZE
038600            WS-ZC-VIOL-DISPLAY DELIMITED BY SIZE
038700       INTO ZIPCOV-REC.
038800     WRITE ZIPCOV-REC.
038900 500-EXIT.
039000     EXIT.
039100
039200 700-CLOSE-FILES.
039300     MOVE "700-CLOSE-FILES" TO PARA-NAME.
039400     CLOSE SEEDZIP-FILE, RAWINSP-FILE, RAWVIOL-FILE,
039500           INS626-FILE, VIO626-FILE, ZIPCOV-FILE, SYSOUT.
039600 700-EXIT.
039700     EXIT.
039800
039900 900-CLEANUP.
040000     MOVE "900-CLEANUP" TO PARA-NAME.
040100     IF WS-SEEDZIP-COUNT = ZERO
040200         MOVE "** NO SEED-ZIP CODES WERE LOADED" TO ABEND-REASON
040300         GO TO 1000-ABEND-RTN.
040400     IF INSP-RECORDS-KEPT = ZERO
040500         MOVE "** NO INSPECTIONS MATCHED THE 626 ZIP LIST"
040600                                             TO ABEND-REASON
040700         GO TO 1000-ABEND-RTN.
040800     PERFORM 500-ZIP-COVERAGE-RTN THRU 500-EXIT
040900         VARYING SZ-IDX FROM 1 BY 1
041000         UNTIL SZ-IDX > WS-SEEDZIP-COUNT.
041100     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
041200     DISPLAY "** INSPECTION RECORDS READ **".
041300     DISPLAY INSP-RECORDS-READ.
041400     DISPLAY "** INSPECTION RECORDS KEPT **".
041500     DISPLAY INSP-RECORDS-KEPT.
041600     DISPLAY "** VIOLATION RECORDS READ **".
041700     DISPLAY VIOL-RECORDS-READ.
041800     DISPLAY "** VIOLATION RECORDS KEPT **".
041900     DISPLAY VIOL-RECORDS-KEPT.
042000     DISPLAY "** SEED ZIP CODES LOADED **".
042100     DISPLAY WS-SEEDZIP-COUNT.
042200     DISPLAY "******** NORMAL END OF JOB FAM626F1 ********".
042300 900-EXIT.
042400     EXIT.
042500
042600 1000-ABEND-RTN.
042700     WRITE SYSOUT-REC FROM ABEND-REC.
042800     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
042900     DISPLAY "*** ABNORMAL END OF JOB - FAM626F1 ***" UPON CONSOLE.
043000     DIVIDE ZERO-VAL INTO ONE-VAL.
