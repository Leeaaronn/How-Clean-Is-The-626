000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  FAM626G1.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 09/12/93.
000700 DATE-COMPILED. 09/12/93.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*          THIS IS THE "GEO-NEAR-ME" STEP OF THE 626-AREA FOOD
001200*          FACILITY BATCH.  IT LOADS THE ZIP-CENTROID FILE BUILT
001300*          BY FAM626Z1, LOOKS UP THE HOME ZIP'S OWN CENTROID, THEN
001400*          FOR EVERY MART-FACILITY-HEALTH ROW COMPUTES THE GREAT-
001500*          CIRCLE DISTANCE FROM HOME AND A NEAR-ME SCORE, AND
001600*          PRINTS THE TOP-25 REPORT THE PUBLIC-FACING SITE PULLS
001700*          EACH MORNING.
001800*
001900*          THE ORIGINAL VERSION OF THIS PROGRAM WAS TRMTSRCH,
002000*          WHICH LOADED A LAB-TEST TABLE ONCE AND THEN SEARCHED IT
002100*          FOR EVERY INPATIENT TREATMENT RECORD, CALLING CLCLBCST
002200*          TO PRICE THE MATCH.  THE "LOAD A TABLE ONCE, SEARCH IT
002300*          ONCE PER DETAIL RECORD" SHAPE IS KEPT - HERE THE TABLE
002400*          IS ZIP CENTROIDS AND THE PER-DETAIL WORK IS A HAVERSINE
002500*          COMPUTE INSTEAD OF A CALL TO A COST CALCULATOR.  PATMSTR
002600*          AND THE PATIENT/CHARGE CONTENT ARE GONE.
002700*
002800*               INPUT FILE    -   UT-S-ZIPCTR
002900*               INPUT FILE    -   UT-S-MRTFHLTH
003000*               OUTPUT FILE   -   UT-S-ZIPGEO
003100*               OUTPUT FILE   -   UT-S-MRTNRME
003200*               DUMP FILE     -   SYSOUT
003300*
003400*    CHANGE LOG
003500*    ----------
003600*    09/12/93  JS    ORIGINAL TRMTSRCH - LOADED THE LAB-TEST TABLE
003700*                    AND SEARCHED IT FOR EACH INPATIENT TREATMENT
003800*                    RECORD, CALLING CLCLBCST TO PRICE THE MATCH.
003900*    04/18/95  RH    RAISED THE LAB-TABLE OCCURS LIMIT AND ADDED
004000*                    THE H1N1 CATEGORY AT THE TOP OF THE 88-LEVEL
004100*                    LIST FOR SEARCH PERFORMANCE.
004200*    01/09/98  DP    Y2K REMEDIATION - WS-DATE AND EVERY DATE FIELD
004300*                    ON THE CALC-COSTS INTERFACE NOW CARRY A FULL
004400*                    4-DIGIT YEAR.
004500*    07/02/99  DP    FOLLOW-UP Y2K CERTIFICATION SIGN-OFF FOR THE
004600*                    COMMITTEE - NO OPEN FINDINGS.
004700*    02/18/08  RH    RENAMED FAM626G1 AND REBUILT AS THE "GEO-
004800*                    NEAR-ME" STEP.  PATMSTR AND THE LAB-TEST TABLE
004900*                    ARE GONE - THE TABLE IS NOW ZIP CENTROIDS,
005000*                    LOADED SORTED AND SEARCHED WITH SEARCH ALL.
005100*    07/09/08  RH    ADDED THE HOME-ZIP LOOKUP AND THE HAVERSINE
005200*                    COMPUTE (300-CALC-NEAR-ME-RTN) IN PLACE OF THE
005300*                    OLD CLCLBCST CALL.
005400*    01/22/09  DP    ADDED THE MISSING-CENTROID HARD-STOP - A ZIP
005500*                    IN MART-FACILITY-HEALTH WITH NO MATCHING
005600*                    CENTROID NOW ABORTS THE RUN AND LISTS THE
005700*                    OFFENDING ZIPS, TICKET CDS-2988.
005800*    03/11/10  RH    ADDED THE TOP-25 NEAR-ME REPORT FOR THE PUBLIC
005900*                    SITE FEED, TICKET CDS-3391.
006000*    08/02/11  MT    ADDED THE NULL-LAT/LON HARD-STOP ON THE
006100*                    CENTROID LOAD - A BAD FAM626Z1 RUN WAS ONCE
006200*                    LETTING A BLANK CENTROID THROUGH.
006250*    12/16/13  JS    300-CALC-NEAR-ME-RTN WAS SKIPPING THE TOP-25
006260*                    TRACKING FOR ANY ROW WITH THE LOW-DATA FLAG SET,
006270*                    BUT THE COMMITTEE'S RANKING RULE ONLY CALLS FOR A
006280*                    NON-NULL CLEANLINESS-INDEX - A LOW-DATA FACILITY
006290*                    STILL HAS A COMPUTED INDEX AND BELONGS IN THE
006295*                    RANKING.  DROPPED THE LOW-DATA GATE ON THE 400-
006296*                    TRACK-TOP25-RTN CALL, TICKET CDS-7717.
006300******************************************************************
006400 ENVIRONMENT DIVISION.
006500 CONFIGURATION SECTION.
006600 SOURCE-COMPUTER. IBM-390.
006700 OBJECT-COMPUTER. IBM-390.
006800 SPECIAL-NAMES.
006900     C01 IS TOP-OF-FORM.
007000 INPUT-OUTPUT SECTION.
007100 FILE-CONTROL.
007200     SELECT SYSOUT
007300     ASSIGN TO UT-S-SYSOUT
007400       ORGANIZATION IS SEQUENTIAL.
007500
007600     SELECT ZIPCTR-FILE
007700     ASSIGN TO UT-S-ZIPCTR
007800       ACCESS MODE IS SEQUENTIAL
007900       FILE STATUS IS DFCODE.
008000
008100     SELECT MRTFHLTH-FILE
008200     ASSIGN TO UT-S-MRTFHLTH
008300       ACCESS MODE IS SEQUENTIAL
008400       FILE STATUS IS IFCODE.
008500
008600     SELECT ZIPGEO-FILE
008700     ASSIGN TO UT-S-ZIPGEO
008800       ACCESS MODE IS SEQUENTIAL
008900       FILE STATUS IS OFCODE.
009000
009100     SELECT MRTNRME-FILE
009200     ASSIGN TO UT-S-MRTNRME
009300       ACCESS MODE IS SEQUENTIAL
009400       FILE STATUS IS RFCODE.
009500
009600 DATA DIVISION.
009700 FILE SECTION.
009800 FD  SYSOUT
009900     RECORDING MODE IS F
010000     LABEL RECORDS ARE STANDARD
010100     RECORD CONTAINS 130 CHARACTERS
010200     BLOCK CONTAINS 0 RECORDS
010300     DATA RECORD IS SYSOUT-REC.
010400 01  SYSOUT-REC  PIC X(130).
010500
010600 FD  ZIPCTR-FILE
010700     RECORDING MODE IS F
010800     LABEL RECORDS ARE STANDARD
010900     RECORD CONTAINS 44 CHARACTERS
011000     BLOCK CONTAINS 0 RECORDS
011100     DATA RECORD IS ZC-ZIP-CENTROID-REC.
011200     COPY ZIPCTR.
011300
011400 FD  MRTFHLTH-FILE
011500     RECORDING MODE IS F
011600     LABEL RECORDS ARE STANDARD
011700     RECORD CONTAINS 314 CHARACTERS
011800     BLOCK CONTAINS 0 RECORDS
011900     DATA RECORD IS MH-MART-FACILITY-HEALTH-REC.
012000     COPY MRTFHLTH.
012100
012200 FD  ZIPGEO-FILE
012300     RECORDING MODE IS F
012400     LABEL RECORDS ARE STANDARD
012500     RECORD CONTAINS 44 CHARACTERS
012600     BLOCK CONTAINS 0 RECORDS
012700     DATA RECORD IS ZG-ZIP-GEO-REC.
012800     COPY ZIPGEO.
012900
013000 FD  MRTNRME-FILE
013100     RECORDING MODE IS F
013200     LABEL RECORDS ARE STANDARD
013300     RECORD CONTAINS 232 CHARACTERS
013400     BLOCK CONTAINS 0 RECORDS
013500     DATA RECORD IS MN-MART-NEAR-ME-REC.
013600     COPY MRTNRME.
013700
013800 WORKING-STORAGE SECTION.
013900 01  FILE-STATUS-CODES.
014000     05  DFCODE                  PIC X(02).
014100         88  ZIPCTR-OK               VALUE "00".
014200     05  IFCODE                  PIC X(02).
014300         88  MRTFHLTH-OK             VALUE "00".
014400     05  OFCODE                  PIC X(02).
014500         88  ZIPGEO-OK               VALUE "00".
014600     05  RFCODE                  PIC X(02).
014700         88  MRTNRME-OK              VALUE "00".
014800     05  FILLER                  PIC X(02).
014900
015000 01  FLAGS-AND-SWITCHES.
015100     05  MORE-ZIPCTR-SW          PIC X(01) VALUE "Y".
015200         88  NO-MORE-ZIPCTR          VALUE "N".
015300     05  MORE-MRTFHLTH-SW        PIC X(01) VALUE "Y".
015400         88  NO-MORE-MRTFHLTH        VALUE "N".
015500     05  WS-HOME-FOUND-SW        PIC X(01).
015600         88  WS-HOME-FOUND           VALUE "Y".
015700     05  WS-CENTROID-FOUND-SW    PIC X(01).
015800         88  WS-CENTROID-FOUND       VALUE "Y".
015900     05  FILLER                  PIC X(03).
016000
016100 77  WS-RUN-DATE                 PIC 9(06).
016200
016300*    THE HOME-ZIP CONFIGURATION VALUE - THE SAME "HARD-CODED SHOP
016400*    CONSTANT" HABIT AS TRMTSRCH'S OWN INS-COVERAGE-PERC.
016500 77  WS-HOME-ZIP-PARM            PIC X(05) VALUE "91754".
016600
016700*    CENTROID TABLE - LOADED FROM ZIP-CENTROID, KEPT SORTED
016800*    ASCENDING ON ZIP SO IT CAN BE SEARCH ALL'D FOR BOTH THE HOME-
016900*    ZIP LOOKUP AND THE PER-FACILITY JOIN, THE SAME BINARY-INSERT
017000*    TECHNIQUE AS FAM626C1'S FACILITY-KEY TABLE.
017100 77  WS-CTR-COUNT                PIC 9(05) COMP.
017200 01  WS-CENTROID-TABLE.
017300     05  WS-CT-ENTRY OCCURS 1 TO 2000 TIMES
017400                     DEPENDING ON WS-CTR-COUNT
017500                     ASCENDING KEY IS CT-ZIP
017600                     INDEXED BY CT-IDX.
017700         10  CT-ZIP                  PIC X(05).
017800         10  CT-LAT                  PIC S9(03)V9(06).
017900         10  CT-LON                  PIC S9(04)V9(06).
018000
018100 01  WS-BINSRCH-WORK.
018200     05  WS-LOW-IDX              PIC 9(05) COMP.
018300     05  WS-HIGH-IDX             PIC S9(05) COMP.
018400     05  WS-MID-IDX              PIC 9(05) COMP.
018500     05  WS-INSERT-POS           PIC 9(05) COMP.
018600     05  WS-SHIFT-IDX            PIC 9(05) COMP.
018700     05  FILLER                  PIC X(04).
018800 01  WS-BINSRCH-WORK-R REDEFINES WS-BINSRCH-WORK.
018900     05  WS-BINSRCH-BYTE OCCURS 24 TIMES INDEXED BY BS-IDX
019000                                             PIC X(01).
019100
019200 77  WS-JOIN-KEY                 PIC X(05).
019300
019400*    UP TO 10 DISTINCT ZIPS SEEN IN MART-FACILITY-HEALTH WITH NO
019500*    MATCHING CENTROID - REPORTED ON ABEND, PER THE COMMITTEE'S
019600*    "TELL US WHAT WENT MISSING" REQUEST.
019700 77  WS-MISS-COUNT               PIC 9(05) COMP.
019800 01  WS-MISSING-ZIP-TABLE.
019900     05  WS-MZ-ENTRY OCCURS 10 TIMES INDEXED BY MZ-IDX
020000                                             PIC X(05).
020100
020200*    HAVERSINE WORK AREA (300-SERIES).
020300 01  WS-HAVERSINE-WORK.
020400     05  WS-HOME-LAT-RAD         PIC S9(01)V9(09) COMP-3.
020500     05  WS-HOME-LON-RAD         PIC S9(01)V9(09) COMP-3.
020600     05  WS-FAC-LAT-RAD          PIC S9(01)V9(09) COMP-3.
020700     05  WS-FAC-LON-RAD          PIC S9(01)V9(09) COMP-3.
020800     05  WS-DELTA-LAT-RAD        PIC S9(01)V9(09) COMP-3.
020900     05  WS-DELTA-LON-RAD        PIC S9(01)V9(09) COMP-3.
021000     05  WS-SIN-HALF-DLAT        PIC S9(01)V9(09) COMP-3.
021100     05  WS-SIN-HALF-DLON        PIC S9(01)V9(09) COMP-3.
021200     05  WS-HAVERSINE-A          PIC S9(01)V9(09) COMP-3.
021300     05  WS-HAVERSINE-A-ROOT     PIC S9(01)V9(09) COMP-3.
021400     05  WS-HAVERSINE-ANGLE      PIC S9(01)V9(09) COMP-3.
021500     05  WS-PROXIMITY-FACTOR     PIC S9(01)V9(09) COMP-3.
021600 01  WS-HAVERSINE-WORK-R REDEFINES WS-HAVERSINE-WORK.
021700     05  WS-HAVERSINE-BYTE OCCURS 72 TIMES INDEXED BY HV-IDX
021800                                             PIC X(01).
021900
022000 77  WS-PI-VALUE                 PIC S9(01)V9(09) COMP-3
022100                                     VALUE 3.141592654.
022200 77  WS-EARTH-RADIUS-MI          PIC S9(05)V9(01) COMP-3
022300                                     VALUE 3958.8.
022400
022500*    TAYLOR-SERIES SIN WORK - THE SHOP HAS NO INTRINSIC FUNCTIONS
022600*    IN THIS ERA'S COMPILER, SO SIN(X) IS APPROXIMATED WITH THE
022700*    FIRST FOUR TERMS OF ITS SERIES (GOOD TO WELL UNDER 1 PART IN
022800*    10**6 OVER THE +/-PI RANGE WE CALL IT WITH) AND ASIN(X) BY
022900*    NEWTON-RAPHSON AGAINST THAT SAME SIN APPROXIMATION.
023000 01  WS-TRIG-WORK.
023100     05  WS-TRIG-X               PIC S9(01)V9(09) COMP-3.
023200     05  WS-TRIG-X2              PIC S9(01)V9(09) COMP-3.
023300     05  WS-TRIG-TERM            PIC S9(01)V9(09) COMP-3.
023400     05  WS-TRIG-SIN             PIC S9(01)V9(09) COMP-3.
023500     05  WS-TRIG-COS             PIC S9(01)V9(09) COMP-3.
023600     05  WS-ASIN-GUESS           PIC S9(01)V9(09) COMP-3.
023700     05  WS-ASIN-DELTA           PIC S9(01)V9(09) COMP-3.
023800     05  WS-ASIN-ITER            PIC 9(02) COMP.
023900 01  WS-TRIG-WORK-R REDEFINES WS-TRIG-WORK.
024000     05  WS-TRIG-BYTE OCCURS 44 TIMES INDEXED BY TG-IDX
024100                                             PIC X(01).
024200
024300*    TOP-25 NEAR-ME REPORT TABLE, KEPT DESCENDING BY NEAR-ME-SCORE
024400*    VIA THE SAME BOUNDED BUBBLE-INSERT AS FAM626C1'S TOP-10.
024500 77  WS-TOP25-COUNT              PIC 9(02) COMP.
024600 01  WS-TOP25-TABLE.
024700     05  WS-T25-ENTRY OCCURS 25 TIMES INDEXED BY T25-IDX.
024800         10  T25-FACILITY-NAME       PIC X(45).
024900         10  T25-FACILITY-CITY       PIC X(20).
025000         10  T25-FACILITY-ZIP5       PIC X(05).
025100         10  T25-DISTANCE-MILES      PIC S9(04)V9(04) COMP-3.
025200         10  T25-CLEANLINESS-INDEX   PIC S9(03)V9(04) COMP-3.
025300         10  T25-NEAR-ME-SCORE       PIC S9(03)V9(04) COMP-3.
025400 77  WS-TOP25-HOLD                   PIC X(83).
026000
026100 01  COUNTERS-AND-ACCUMULATORS.
026200     05  ZIPCTR-RECORDS-READ        PIC S9(09) COMP.
026300     05  MRTFHLTH-RECORDS-READ      PIC S9(09) COMP.
026400     05  ZIPGEO-RECORDS-WRITTEN     PIC S9(09) COMP.
026500     05  MRTNRME-RECORDS-WRITTEN    PIC S9(09) COMP.
026600     05  FILLER                     PIC X(08).
026700
026800     COPY ABENDREC.
026900
027000 PROCEDURE DIVISION.
027100     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
027200     PERFORM 100-MAINLINE THRU 100-EXIT
027300             UNTIL NO-MORE-MRTFHLTH.
027400     PERFORM 900-CLEANUP THRU 900-EXIT.
027500     MOVE ZERO TO RETURN-CODE.
027600     GOBACK.
027700
027800 000-HOUSEKEEPING.
027900     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
028000     DISPLAY "******** BEGIN JOB FAM626G1 ********".
028100     ACCEPT WS-RUN-DATE FROM DATE.
028200     INITIALIZE COUNTERS-AND-ACCUMULATORS.
028300     MOVE ZERO TO WS-CTR-COUNT WS-MISS-COUNT WS-TOP25-COUNT.
028400     OPEN INPUT ZIPCTR-FILE MRTFHLTH-FILE.
028500     OPEN OUTPUT ZIPGEO-FILE MRTNRME-FILE SYSOUT.
028600     PERFORM 050-LOAD-CENTROID-RTN THRU 050-EXIT
028700         UNTIL NO-MORE-ZIPCTR.
028800     IF WS-CTR-COUNT = 0
028900         MOVE "EMPTY ZIP-CENTROID FILE - NOTHING TO GEOCODE FROM"
029000                                             TO ABEND-REASON
029100         GO TO 1000-ABEND-RTN.
029200     PERFORM 060-FIND-HOME-ZIP-RTN THRU 060-EXIT.
029300     IF NOT WS-HOME-FOUND
029400         MOVE "HOME ZIP NOT FOUND IN ZIP-CENTROID TABLE"
029500                                             TO ABEND-REASON
029600         GO TO 1000-ABEND-RTN.
029700     READ MRTFHLTH-FILE
029800         AT END MOVE "N" TO MORE-MRTFHLTH-SW
029900     END-READ.
030000 000-EXIT.
030100     EXIT.
030200
030300 050-LOAD-CENTROID-RTN.
030400     READ ZIPCTR-FILE
030500         AT END MOVE "N" TO MORE-ZIPCTR-SW
030600         GO TO 050-EXIT
030700     END-READ.
030800     ADD 1 TO ZIPCTR-RECORDS-READ.
030900     IF ZC-LAT = ZERO AND ZC-LON = ZERO
031000         MOVE "NULL LAT/LON ON A ZIP-CENTROID ROW" TO ABEND-REASON
031100         GO TO 1000-ABEND-RTN.
031200     PERFORM 055-INSERT-CENTROID-RTN THRU 055-EXIT.
031300     SET CT-IDX TO WS-INSERT-POS.
031400     MOVE ZC-ZIP TO CT-ZIP(CT-IDX).
031500     MOVE ZC-LAT TO CT-LAT(CT-IDX).
031600     MOVE ZC-LON TO CT-LON(CT-IDX).
031700     MOVE SPACES TO ZG-ZIP-GEO-REC.
031800     MOVE ZC-ZIP TO ZG-ZIP.
031900     MOVE ZC-LAT TO ZG-LAT.
032000     MOVE ZC-LON TO ZG-LON.
032100     WRITE ZG-ZIP-GEO-REC.
032200     ADD 1 TO ZIPGEO-RECORDS-WRITTEN.
032300 050-EXIT.
032400     EXIT.
032500
032600 055-INSERT-CENTROID-RTN.
032700     MOVE 1 TO WS-LOW-IDX.
032800     MOVE WS-CTR-COUNT TO WS-HIGH-IDX.
032900     IF WS-CTR-COUNT = 0
033000         MOVE 1 TO WS-INSERT-POS
033100     ELSE
033200         MOVE WS-CTR-COUNT TO WS-INSERT-POS
033300         ADD 1 TO WS-INSERT-POS
033400         PERFORM 057-LOCATE-CTR-STEP-RTN THRU 057-EXIT
033500             UNTIL WS-LOW-IDX > WS-HIGH-IDX.
033600     ADD 1 TO WS-CTR-COUNT.
033700     IF WS-INSERT-POS < WS-CTR-COUNT
033800         PERFORM 058-SHIFT-UP-CTR-RTN THRU 058-EXIT
033900             VARYING WS-SHIFT-IDX FROM WS-CTR-COUNT BY -1
034000             UNTIL WS-SHIFT-IDX <= WS-INSERT-POS.
034100 055-EXIT.
034200     EXIT.
034300
034400 057-LOCATE-CTR-STEP-RTN.
034500     COMPUTE WS-MID-IDX = (WS-LOW-IDX + WS-HIGH-IDX) / 2.
034600     IF CT-ZIP(WS-MID-IDX) < ZC-ZIP
034700         COMPUTE WS-LOW-IDX = WS-MID-IDX + 1
034800     ELSE
034900         MOVE WS-MID-IDX TO WS-INSERT-POS
035000         COMPUTE WS-HIGH-IDX = WS-MID-IDX - 1.
035100 057-EXIT.
035200     EXIT.
035300
035400 058-SHIFT-UP-CTR-RTN.
035500     MOVE WS-CT-ENTRY(WS-SHIFT-IDX - 1) TO WS-CT-ENTRY(WS-SHIFT-IDX).
035600 058-EXIT.
035700     EXIT.
035800
035900 060-FIND-HOME-ZIP-RTN.
036000     MOVE "N" TO WS-HOME-FOUND-SW.
036100     SEARCH ALL WS-CT-ENTRY
036200         AT END MOVE "N" TO WS-HOME-FOUND-SW
036300         WHEN CT-ZIP(CT-IDX) = WS-HOME-ZIP-PARM
036400             MOVE "Y" TO WS-HOME-FOUND-SW
036500             MOVE CT-LAT(CT-IDX) TO WS-HOME-LAT-RAD
036600             MOVE CT-LON(CT-IDX) TO WS-HOME-LON-RAD
036700     END-SEARCH.
036800 060-EXIT.
036900     EXIT.
037000
037100 100-MAINLINE.
037200     MOVE "100-MAINLINE" TO PARA-NAME.
037300     ADD 1 TO MRTFHLTH-RECORDS-READ.
037400     PERFORM 200-SEARCH-RTN THRU 200-EXIT.
037500     IF WS-CENTROID-FOUND
037600         PERFORM 300-CALC-NEAR-ME-RTN THRU 300-EXIT.
037700     READ MRTFHLTH-FILE
037800         AT END MOVE "N" TO MORE-MRTFHLTH-SW
037900     END-READ.
038000 100-EXIT.
038100     EXIT.
038200
038300*    200-SERIES REWORKS TRMTSRCH'S OWN 200-SEARCH-RTN - THERE IT
038400*    SEARCHED THE LAB-TABLE FOR A TEST-ID MATCH, HERE IT SEARCHES
038500*    THE CENTROID TABLE FOR THE FACILITY'S OWN ZIP.
038600 200-SEARCH-RTN.
038700     MOVE "200-SEARCH-RTN" TO PARA-NAME.
038800     MOVE "N" TO WS-CENTROID-FOUND-SW.
038900     SEARCH ALL WS-CT-ENTRY
039000         AT END
039100             PERFORM 210-TRACK-MISSING-RTN THRU 210-EXIT
039200         WHEN CT-ZIP(CT-IDX) = MH-FACILITY-ZIP5
039300             MOVE "Y" TO WS-CENTROID-FOUND-SW
039400             MOVE CT-LAT(CT-IDX) TO WS-FAC-LAT-RAD
039500             MOVE CT-LON(CT-IDX) TO WS-FAC-LON-RAD
039600     END-SEARCH.
039700 200-EXIT.
039800     EXIT.
039900
040000 210-TRACK-MISSING-RTN.
040200     PERFORM 215-SCAN-MISSING-RTN THRU 215-EXIT
040300         VARYING MZ-IDX FROM 1 BY 1
040400         UNTIL MZ-IDX > WS-MISS-COUNT
040500            OR WS-MZ-ENTRY(MZ-IDX) = MH-FACILITY-ZIP5.
040600     IF MZ-IDX > WS-MISS-COUNT AND WS-MISS-COUNT < 10
040700         ADD 1 TO WS-MISS-COUNT
040800         MOVE MH-FACILITY-ZIP5 TO WS-MZ-ENTRY(WS-MISS-COUNT).
040900 210-EXIT.
041000     EXIT.
041100
041200 215-SCAN-MISSING-RTN.
041300     CONTINUE.
041400 215-EXIT.
041500     EXIT.
041600
041700*    300-SERIES IS THE HAVERSINE COMPUTE ITSELF, DERIVED PARAGRAPH-
041800*    FOR-PARAGRAPH FROM THE COMMITTEE'S FORMULA MEMO - DEGREES ARE
041900*    CONVERTED TO RADIANS BY MULTIPLYING BY PI/180.
042000 300-CALC-NEAR-ME-RTN.
042100     MOVE "300-CALC-NEAR-ME-RTN" TO PARA-NAME.
042200     COMPUTE WS-DELTA-LAT-RAD =
042300         ((WS-FAC-LAT-RAD - WS-HOME-LAT-RAD) * WS-PI-VALUE) / 180.
042400     COMPUTE WS-DELTA-LON-RAD =
042500         ((WS-FAC-LON-RAD - WS-HOME-LON-RAD) * WS-PI-VALUE) / 180.
042600     COMPUTE WS-TRIG-X = WS-DELTA-LAT-RAD / 2.
042700     PERFORM 350-SIN-APPROX-RTN THRU 350-EXIT.
042800     MOVE WS-TRIG-SIN TO WS-SIN-HALF-DLAT.
042900     COMPUTE WS-TRIG-X = WS-DELTA-LON-RAD / 2.
043000     PERFORM 350-SIN-APPROX-RTN THRU 350-EXIT.
043100     MOVE WS-TRIG-SIN TO WS-SIN-HALF-DLON.
043200
043300     COMPUTE WS-TRIG-X = (WS-HOME-LAT-RAD * WS-PI-VALUE) / 180.
043400     PERFORM 360-COS-APPROX-RTN THRU 360-EXIT.
043500     MOVE WS-TRIG-COS TO WS-DELTA-LAT-RAD.
043600     COMPUTE WS-TRIG-X = (WS-FAC-LAT-RAD * WS-PI-VALUE) / 180.
043700     PERFORM 360-COS-APPROX-RTN THRU 360-EXIT.
043800
043900     COMPUTE WS-HAVERSINE-A =
044000         (WS-SIN-HALF-DLAT * WS-SIN-HALF-DLAT) +
044100         (WS-DELTA-LAT-RAD * WS-TRIG-COS *
044200          WS-SIN-HALF-DLON * WS-SIN-HALF-DLON).
044300     IF WS-HAVERSINE-A < 0
044400         MOVE ZERO TO WS-HAVERSINE-A.
044500     IF WS-HAVERSINE-A > 1
044600         MOVE 1 TO WS-HAVERSINE-A.
044700
044800     PERFORM 370-SQRT-APPROX-RTN THRU 370-EXIT.
044900     MOVE WS-HAVERSINE-A-ROOT TO WS-ASIN-GUESS.
045000     PERFORM 380-ASIN-APPROX-RTN THRU 380-EXIT.
045100
045200     COMPUTE MN-DISTANCE-MILES ROUNDED =
045300         WS-EARTH-RADIUS-MI * 2 * WS-HAVERSINE-ANGLE.
045400     IF MN-DISTANCE-MILES < 0
045500         MOVE ZERO TO MN-DISTANCE-MILES.
045600
045700     COMPUTE WS-PROXIMITY-FACTOR = 1 / (1 + MN-DISTANCE-MILES).
045800     COMPUTE MN-NEAR-ME-SCORE ROUNDED =
045900         MH-CLEANLINESS-INDEX * WS-PROXIMITY-FACTOR.
046000
046100     MOVE SPACES TO MN-MART-NEAR-ME-REC.
046200     MOVE MH-FACILITY-KEY        TO MN-FACILITY-KEY.
046300     MOVE MH-FACILITY-NAME       TO MN-FACILITY-NAME.
046400     MOVE MH-FACILITY-ADDRESS    TO MN-FACILITY-ADDRESS.
046500     MOVE MH-FACILITY-CITY       TO MN-FACILITY-CITY.
046600     MOVE MH-FACILITY-ZIP5       TO MN-FACILITY-ZIP5.
046700     MOVE MH-CLEANLINESS-INDEX   TO MN-CLEANLINESS-INDEX.
046800     MOVE MH-LOW-DATA-SW         TO MN-LOW-DATA-SW.
046900     MOVE WS-FAC-LAT-RAD         TO MN-ZIP-LAT.
047000     MOVE WS-FAC-LON-RAD         TO MN-ZIP-LON.
047100     MOVE WS-HOME-ZIP-PARM       TO MN-HOME-ZIP.
047200     IF MN-FACILITY-KEY = SPACES
047300         MOVE "NULL FACILITY-KEY ON A MART-NEAR-ME ROW"
047400                                             TO ABEND-REASON
047500         GO TO 1000-ABEND-RTN.
047600     WRITE MN-MART-NEAR-ME-REC.
047700     ADD 1 TO MRTNRME-RECORDS-WRITTEN.
047800     PERFORM 400-TRACK-TOP25-RTN THRU 400-EXIT.
048000 300-EXIT.
048100     EXIT.
048200
048300*    350/360/370/380-SERIES ARE THE SIN/COS/SQRT/ASIN APPROXIMATION
048400*    ROUTINES THIS ERA'S COMPILER HAS NO INTRINSIC FUNCTIONS FOR -
048500*    ALL FOUR ARE HAND-ROLLED, THE SAME "NO FUNCTION LIBRARY, WRITE
048600*    THE MATH YOURSELF" HABIT AS PCTPROC'S OLD PERCENTAGE TABLES.
048700 350-SIN-APPROX-RTN.
048800     COMPUTE WS-TRIG-X2 = WS-TRIG-X * WS-TRIG-X.
048900     MOVE WS-TRIG-X TO WS-TRIG-SIN.
049000     COMPUTE WS-TRIG-TERM = WS-TRIG-X * WS-TRIG-X2 / 6.
049100     SUBTRACT WS-TRIG-TERM FROM WS-TRIG-SIN.
049200     COMPUTE WS-TRIG-TERM =
049300         WS-TRIG-X * WS-TRIG-X2 * WS-TRIG-X2 / 120.
049400     ADD WS-TRIG-TERM TO WS-TRIG-SIN.
049500     COMPUTE WS-TRIG-TERM =
049600         WS-TRIG-X * WS-TRIG-X2 * WS-TRIG-X2 * WS-TRIG-X2 / 5040.
049700     SUBTRACT WS-TRIG-TERM FROM WS-TRIG-SIN.
049800 350-EXIT.
049900     EXIT.
050000
050100 360-COS-APPROX-RTN.
050200     COMPUTE WS-TRIG-X2 = WS-TRIG-X * WS-TRIG-X.
050300     MOVE 1 TO WS-TRIG-COS.
050400     COMPUTE WS-TRIG-TERM = WS-TRIG-X2 / 2.
050500     SUBTRACT WS-TRIG-TERM FROM WS-TRIG-COS.
050600     COMPUTE WS-TRIG-TERM = WS-TRIG-X2 * WS-TRIG-X2 / 24.
050700     ADD WS-TRIG-TERM TO WS-TRIG-COS.
050800     COMPUTE WS-TRIG-TERM =
050900         WS-TRIG-X2 * WS-TRIG-X2 * WS-TRIG-X2 / 720.
051000     SUBTRACT WS-TRIG-TERM FROM WS-TRIG-COS.
051100 360-EXIT.
051200     EXIT.
051300
051400*    370-SERIES IS A NEWTON-RAPHSON SQUARE ROOT - SIX ITERATIONS
051500*    ON A FIXED SEED CONVERGES WELL PAST THE COMP-3 PRECISION HERE.
051600 370-SQRT-APPROX-RTN.
051700     IF WS-HAVERSINE-A = 0
051800         MOVE ZERO TO WS-HAVERSINE-A-ROOT
051900         GO TO 370-EXIT.
052000     MOVE WS-HAVERSINE-A TO WS-HAVERSINE-A-ROOT.
052100     PERFORM 375-NEWTON-STEP-RTN THRU 375-EXIT
052200         VARYING WS-ASIN-ITER FROM 1 BY 1 UNTIL WS-ASIN-ITER > 6.
052300 370-EXIT.
052400     EXIT.
052500
052600 375-NEWTON-STEP-RTN.
052700     COMPUTE WS-HAVERSINE-A-ROOT ROUNDED =
052800         (WS-HAVERSINE-A-ROOT +
052900          (WS-HAVERSINE-A / WS-HAVERSINE-A-ROOT)) / 2.
053000 375-EXIT.
053100     EXIT.
053200
053300*    380-SERIES IS ASIN(X) BY NEWTON-RAPHSON AGAINST 350-SIN-
053400*    APPROX-RTN - START FROM X ITSELF (VALID FOR SMALL ANGLES,
053500*    WHICH IS ALL THIS PROGRAM EVER FEEDS IT) AND REFINE.
053600 380-ASIN-APPROX-RTN.
053700     MOVE WS-HAVERSINE-A-ROOT TO WS-ASIN-GUESS.
053800     PERFORM 385-ASIN-STEP-RTN THRU 385-EXIT
053900         VARYING WS-ASIN-ITER FROM 1 BY 1 UNTIL WS-ASIN-ITER > 6.
054000     MOVE WS-ASIN-GUESS TO WS-HAVERSINE-ANGLE.
054100 380-EXIT.
054200     EXIT.
054300
054400 385-ASIN-STEP-RTN.
054500     MOVE WS-ASIN-GUESS TO WS-TRIG-X.
054600     PERFORM 350-SIN-APPROX-RTN THRU 350-EXIT.
054700     MOVE WS-ASIN-GUESS TO WS-TRIG-X.
054800     PERFORM 360-COS-APPROX-RTN THRU 360-EXIT.
054900     IF WS-TRIG-COS NOT = 0
055000         COMPUTE WS-ASIN-DELTA =
055100             (WS-HAVERSINE-A-ROOT - WS-TRIG-SIN) / WS-TRIG-COS
055200         ADD WS-ASIN-DELTA TO WS-ASIN-GUESS.
055300 385-EXIT.
055400     EXIT.
055500
055600*    400-SERIES IS THE SAME BOUNDED DESCENDING-INSERT TOP-N TABLE
055700*    FAM626C1 USES FOR ITS TOP-10 MERGE REPORT, HERE HOLDING 25
055800*    ROWS BY NEAR-ME-SCORE.
055900 400-TRACK-TOP25-RTN.
056000     IF WS-TOP25-COUNT < 25
056100         ADD 1 TO WS-TOP25-COUNT
056200         SET T25-IDX TO WS-TOP25-COUNT
056300         MOVE MH-FACILITY-NAME     TO T25-FACILITY-NAME(T25-IDX)
056400         MOVE MH-FACILITY-CITY     TO T25-FACILITY-CITY(T25-IDX)
056500         MOVE MH-FACILITY-ZIP5     TO T25-FACILITY-ZIP5(T25-IDX)
056600         MOVE MN-DISTANCE-MILES    TO T25-DISTANCE-MILES(T25-IDX)
056700         MOVE MH-CLEANLINESS-INDEX TO T25-CLEANLINESS-INDEX(T25-IDX)
056800         MOVE MN-NEAR-ME-SCORE     TO T25-NEAR-ME-SCORE(T25-IDX)
056900         PERFORM 410-BUBBLE-TOP25-RTN THRU 410-EXIT
057000     ELSE
057100       IF MN-NEAR-ME-SCORE > T25-NEAR-ME-SCORE(25)
057200         SET T25-IDX TO 25
057300         MOVE MH-FACILITY-NAME     TO T25-FACILITY-NAME(T25-IDX)
057400         MOVE MH-FACILITY-CITY     TO T25-FACILITY-CITY(T25-IDX)
057500         MOVE MH-FACILITY-ZIP5     TO T25-FACILITY-ZIP5(T25-IDX)
057600         MOVE MN-DISTANCE-MILES    TO T25-DISTANCE-MILES(T25-IDX)
057700         MOVE MH-CLEANLINESS-INDEX TO T25-CLEANLINESS-INDEX(T25-IDX)
057800         MOVE MN-NEAR-ME-SCORE     TO T25-NEAR-ME-SCORE(T25-IDX)
057900         PERFORM 410-BUBBLE-TOP25-RTN THRU 410-EXIT.
058000 400-EXIT.
058100     EXIT.
058200
058300 410-BUBBLE-TOP25-RTN.
058400     PERFORM 415-BUBBLE-STEP-RTN THRU 415-EXIT
058500         UNTIL T25-IDX = 1
058600            OR T25-NEAR-ME-SCORE(T25-IDX) <=
058700               T25-NEAR-ME-SCORE(T25-IDX - 1).
058800 410-EXIT.
058900     EXIT.
059000
059100 415-BUBBLE-STEP-RTN.
059200     MOVE WS-T25-ENTRY(T25-IDX) TO WS-TOP25-HOLD.
059300     MOVE WS-T25-ENTRY(T25-IDX - 1) TO WS-T25-ENTRY(T25-IDX).
059400     MOVE WS-TOP25-HOLD TO WS-T25-ENTRY(T25-IDX - 1).
059500     SET T25-IDX DOWN BY 1.
059600 415-EXIT.
059700     EXIT.
059800
059900 900-CLEANUP.
060000     MOVE "900-CLEANUP" TO PARA-NAME.
060100     CLOSE ZIPCTR-FILE MRTFHLTH-FILE.
060200     IF WS-MISS-COUNT > 0
060300         MOVE "ONE OR MORE ZIPS IN MART-FACILITY-HEALTH HAVE NO"
060400                 TO ABEND-REASON
060500         PERFORM 910-PRINT-MISSING-RTN THRU 910-EXIT
060600             VARYING MZ-IDX FROM 1 BY 1
060700             UNTIL MZ-IDX > WS-MISS-COUNT
060800         GO TO 1000-ABEND-RTN.
060900     IF MRTNRME-RECORDS-WRITTEN NOT = MRTFHLTH-RECORDS-READ
061000         MOVE "MART-NEAR-ME ROW COUNT DOES NOT MATCH MART-"
061100                 TO ABEND-REASON
061200         GO TO 1000-ABEND-RTN.
061300     DISPLAY "** ZIP-CENTROID ROWS READ **" ZIPCTR-RECORDS-READ.
061400     DISPLAY "** DIM-ZIP-GEO ROWS WRITTEN **" ZIPGEO-RECORDS-WRITTEN.
061500     DISPLAY "** MART-FACILITY-HEALTH ROWS READ **"
061600             MRTFHLTH-RECORDS-READ.
061700     DISPLAY "** MART-NEAR-ME ROWS WRITTEN **"
061800             MRTNRME-RECORDS-WRITTEN.
061900     DISPLAY "** HOME ZIP **" WS-HOME-ZIP-PARM.
062000     PERFORM 920-PRINT-TOP25-RTN THRU 920-EXIT
062100         VARYING T25-IDX FROM 1 BY 1
062200         UNTIL T25-IDX > WS-TOP25-COUNT.
062300     DISPLAY "******** NORMAL END OF JOB FAM626G1 ********".
062400     CLOSE ZIPGEO-FILE MRTNRME-FILE SYSOUT.
062500 900-EXIT.
062600     EXIT.
062700
062800 910-PRINT-MISSING-RTN.
062900     DISPLAY "   MISSING CENTROID FOR ZIP " WS-MZ-ENTRY(MZ-IDX).
063000 910-EXIT.
063100     EXIT.
063200
063300 920-PRINT-TOP25-RTN.
063400     DISPLAY T25-FACILITY-NAME(T25-IDX) SPACE
063500             T25-FACILITY-CITY(T25-IDX) SPACE
063600             T25-FACILITY-ZIP5(T25-IDX) SPACE
063700             T25-DISTANCE-MILES(T25-IDX) SPACE
063800             T25-CLEANLINESS-INDEX(T25-IDX) SPACE
063900             T25-NEAR-ME-SCORE(T25-IDX).
064000 920-EXIT.
064100     EXIT.
064200
064300 1000-ABEND-RTN.
064400     WRITE SYSOUT-REC FROM ABEND-REC.
064500     CLOSE SYSOUT.
064600     DISPLAY "*** ABNORMAL END OF JOB - FAM626G1 ***" UPON CONSOLE.
064700     DISPLAY ABEND-REASON UPON CONSOLE.
064800     DIVIDE ZERO-VAL INTO ONE-VAL.
064900     GOBACK.
