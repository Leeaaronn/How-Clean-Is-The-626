000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  FAM626M1.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 05/02/90.
000700 DATE-COMPILED. 05/02/90.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*          THIS IS THE "MARTS" STEP OF THE 626-AREA FOOD FACILITY
001200*          BATCH.  IT READS DIM-FACILITY, FCT-INSPECTION AND
001300*          FCT-VIOLATION AND BUILDS THE THREE REPORTING MARTS THE
001400*          HEALTH STANDARDS COMMITTEE QUERIES EACH MORNING -
001500*          MART-FACILITY-HEALTH, MART-ZIP-HEALTH, AND MART-
001600*          REPEAT-OFFENDERS.
001700*
001800*          THE ORIGINAL VERSION OF THIS PROGRAM WAS TRMTUPDT, THE
001900*          DAILY TREATMENT-CHARGE ROLL-UP AGAINST PATMSTR.  ITS
002000*          "ACCUMULATE ONE PATIENT'S CHARGES ACROSS MANY DETAIL
002100*          RECORDS, THEN POST" SHAPE IS KEPT - HERE WE ACCUMULATE
002200*          ONE FACILITY'S INSPECTIONS AND VIOLATIONS INSTEAD OF
002300*          ONE PATIENT'S LAB/PHARMACY/ANCILLARY CHARGES.  PATMSTR,
002400*          THE VSAM REWRITE, AND THE DIAGNOSTIC-CODE TABLE ARE
002500*          GONE.
002600*
002700*               INPUT FILE    -   UT-S-DIMFAC
002800*               INPUT FILE    -   UT-S-FCTINSP
002900*               INPUT FILE    -   UT-S-FCTVIOL
003000*               OUTPUT FILE   -   UT-S-MRTFHLTH
003100*               OUTPUT FILE   -   UT-S-MRTZHLTH
003200*               OUTPUT FILE   -   UT-S-MRTOFF
003300*               DUMP FILE     -   SYSOUT
003400*               CALLS         -   FAM626X1 (SUB-SCORES),
003500*                                 FAM626X3 (RECENCY WEIGHT)
003600*
003700*    CHANGE LOG
003800*    ----------
003900*    05/02/90  JS    ORIGINAL TRMTUPDT - DAILY TREATMENT-CHARGE
004000*                    ROLL-UP AGAINST PATMSTR, ONE PATIENT AT A TIME.
004010*    02/26/94  RH    ADDED THE BOUNDED LAB-CHARGES TABLE (ROW-SUB
004020*                    < 12) SO A LONG LAB PANEL COULD NOT OVERRUN
004030*                    THE HOLD AREA.
004040*    01/09/98  DP    Y2K REMEDIATION - PATIENT-KEY DATE SEGMENT AND
004045*                    ALL TREATMENT DATES NOW CARRY A FULL 4-DIGIT
004050*                    YEAR, RUN DATE COMPARISONS NO LONGER ASSUME A
004055*                    "19" CENTURY PREFIX.
004060*    08/11/99  DP    FOLLOW-UP Y2K CERTIFICATION SIGN-OFF FOR THE
004065*                    COMMITTEE - NO OPEN FINDINGS.
004100*    02/18/08  RH    RENAMED FAM626M1 AND REBUILT AS THE "MARTS"
004200*                    STEP.  PATMSTR IS GONE - DIM-FACILITY, FCT-
004300*                    INSPECTION AND FCT-VIOLATION ARE ALL LOADED
004400*                    INTO WORKING-STORAGE TABLES INSTEAD.
004500*    04/07/08  RH    ADDED THE 12/24-MONTH WINDOW SELECTION AND
004600*                    THE CALENDAR-DAY EPOCH ROUTINE (150-SERIES) -
004700*                    TRMTUPDT NEVER NEEDED TRUE DAY ARITHMETIC.
004800*    09/15/08  DP    ADDED THE CALL TO FAM626X3 FOR THE RECENCY
004900*                    WEIGHT ON EACH IN-WINDOW INSPECTION.
005000*    01/22/09  DP    ADDED THE CALLS TO FAM626X1 FOR THE VIOLATION/
005100*                    EVENT SUB-SCORES AND THE BLENDED CLEANLINESS
005200*                    INDEX, TICKET CDS-3117.
005300*    06/30/09  RH    ADDED THE ZIP-HEALTH ROLL-UP (425-SERIES) -
005400*                    BUILT ON THE SAME BINARY-INSERT TABLE STYLE
005500*                    AS THE FACILITY-KEY TABLE IN FAM626C1.
005600*    11/11/09  RH    ADDED THE REPEAT-OFFENDER EXTRACT (500-SERIES)
005700*                    FOR THE HEALTH STANDARDS COMMITTEE'S WATCH
005800*                    LIST, TICKET CDS-3204.
005900*    03/11/10  RH    ADDED THE CLEANLINESS SUMMARY REPORT (MIN/
006000*                    P50/P90/MAX, DISTRIBUTION COUNTS).
006100*    08/02/11  MT    ADDED THE HARD VALIDATION THAT EVERY MART IS
006200*                    NON-EMPTY AND EVERY INDEX FALLS IN 0-100
006300*                    BEFORE THE FILES ARE CLOSED CLEAN.
006400*    09/03/13  MT    NULL-FACILITY-KEY ON ANY MART ROW NOW HARD-
006500*                    FAILS INSTEAD OF JUST BEING DISPLAYED, MATCHES
006600*                    THE STAGE/CORE SIDE CHANGE, TICKET CDS-4410.
006650*    11/18/13  MT    FAM626X3'S RECENCY-WEIGHT BUCKETS USED A
006660*                    30/360 APPROXIMATION THAT COULD DISAGREE WITH
006670*                    THIS STEP'S TRUE CALENDAR-DAY WINDOW TEST
006680*                    RIGHT AT A BUCKET EDGE - PORTED THE SAME
006690*                    150/155-SERIES EPOCH-DAY LOGIC INTO FAM626X3
006695*                    SO BOTH PROGRAMS AGREE, TICKET CDS-7715.
006700******************************************************************
006800 ENVIRONMENT DIVISION.
006900 CONFIGURATION SECTION.
007000 SOURCE-COMPUTER. IBM-390.
007100 OBJECT-COMPUTER. IBM-390.
007200 SPECIAL-NAMES.
007300     C01 IS TOP-OF-FORM.
007400 INPUT-OUTPUT SECTION.
007500 FILE-CONTROL.
007600     SELECT SYSOUT
007700     ASSIGN TO UT-S-SYSOUT
007800       ORGANIZATION IS SEQUENTIAL.
007900
008000     SELECT DIMFAC-FILE
008100     ASSIGN TO UT-S-DIMFAC
008200       ACCESS MODE IS SEQUENTIAL
008300       FILE STATUS IS DFCODE.
008400
008500     SELECT FCTINSP-FILE
008600     ASSIGN TO UT-S-FCTINSP
008700       ACCESS MODE IS SEQUENTIAL
008800       FILE STATUS IS IFCODE.
008900
009000     SELECT FCTVIOL-FILE
009100     ASSIGN TO UT-S-FCTVIOL
009200       ACCESS MODE IS SEQUENTIAL
009300       FILE STATUS IS VFCODE.
009400
009500     SELECT MRTFHLTH-FILE
009600     ASSIGN TO UT-S-MRTFHLTH
009700       ACCESS MODE IS SEQUENTIAL
009800       FILE STATUS IS OFCODE.
009900
010000     SELECT MRTZHLTH-FILE
010100     ASSIGN TO UT-S-MRTZHLTH
010200       ACCESS MODE IS SEQUENTIAL
010300       FILE STATUS IS ZFCODE.
010400
010500     SELECT MRTOFF-FILE
010600     ASSIGN TO UT-S-MRTOFF
010700       ACCESS MODE IS SEQUENTIAL
010800       FILE STATUS IS RFCODE.
010900
011000 DATA DIVISION.
011100 FILE SECTION.
011200 FD  SYSOUT
011300     RECORDING MODE IS F
011400     LABEL RECORDS ARE STANDARD
011500     RECORD CONTAINS 130 CHARACTERS
011600     BLOCK CONTAINS 0 RECORDS
011700     DATA RECORD IS SYSOUT-REC.
011800 01  SYSOUT-REC  PIC X(130).
011900
012000 FD  DIMFAC-FILE
012100     RECORDING MODE IS F
012200     LABEL RECORDS ARE STANDARD
012300     RECORD CONTAINS 369 CHARACTERS
012400     BLOCK CONTAINS 0 RECORDS
012500     DATA RECORD IS DF-DIM-FACILITY-REC.
012600     COPY DIMFAC.
012700
012800 FD  FCTINSP-FILE
012900     RECORDING MODE IS F
013000     LABEL RECORDS ARE STANDARD
013100     RECORD CONTAINS 457 CHARACTERS
013200     BLOCK CONTAINS 0 RECORDS
013300     DATA RECORD IS FI-FCT-INSPECTION-REC.
013400     COPY FCTINSP.
013500
013600 FD  FCTVIOL-FILE
013700     RECORDING MODE IS F
013800     LABEL RECORDS ARE STANDARD
013900     RECORD CONTAINS 210 CHARACTERS
014000     BLOCK CONTAINS 0 RECORDS
014100     DATA RECORD IS FV-FCT-VIOLATION-REC.
014200     COPY FCTVIOL.
014300
014400 FD  MRTFHLTH-FILE
014500     RECORDING MODE IS F
014600     LABEL RECORDS ARE STANDARD
014700     RECORD CONTAINS 314 CHARACTERS
014800     BLOCK CONTAINS 0 RECORDS
014900     DATA RECORD IS MH-MART-FACILITY-HEALTH-REC.
015000     COPY MRTFHLTH.
015100
015200 FD  MRTZHLTH-FILE
015300     RECORDING MODE IS F
015400     LABEL RECORDS ARE STANDARD
015500     RECORD CONTAINS 57 CHARACTERS
015600     BLOCK CONTAINS 0 RECORDS
015700     DATA RECORD IS MZ-MART-ZIP-HEALTH-REC.
015800     COPY MRTZHLTH.
015900
016000****** MART-REPEAT-OFFENDERS - SAME FIELDS AS MART-FACILITY-
016100****** HEALTH (MH- ABOVE), CARRIED HERE UNDER ITS OWN MO- PREFIX
016200****** SINCE A COPYBOOK CANNOT BE COPIED TWICE UNDER ONE NAME.
016300 FD  MRTOFF-FILE
016400     RECORDING MODE IS F
016500     LABEL RECORDS ARE STANDARD
016600     RECORD CONTAINS 314 CHARACTERS
016700     BLOCK CONTAINS 0 RECORDS
016800     DATA RECORD IS MO-MART-REPEAT-OFFENDER-REC.
016900 01  MO-MART-REPEAT-OFFENDER-REC.
017000     05  MO-FACILITY-KEY            PIC X(64).
017100     05  MO-FACILITY-NAME           PIC X(45).
017200     05  MO-FACILITY-ADDRESS        PIC X(45).
017300     05  MO-FACILITY-CITY           PIC X(20).
017400     05  MO-FACILITY-STATE          PIC X(02).
017500     05  MO-FACILITY-ZIP5           PIC X(05).
017600     05  MO-FACILITY-ID             PIC X(12).
017700     05  MO-OWNER-NAME              PIC X(45).
017800     05  MO-LATEST-ACTIVITY-DATE    PIC 9(08).
017900     05  MO-LATEST-SCORE            PIC S9(03).
018000     05  MO-LATEST-GRADE            PIC X(02).
018100     05  MO-INSPECTIONS-12MO        PIC 9(05) COMP-3.
018200     05  MO-INSPECTIONS-24MO        PIC 9(05) COMP-3.
018300     05  MO-INSPECTIONS-IN-WINDOW   PIC 9(05) COMP-3.
018400     05  MO-BAD-EVENT-COUNT         PIC 9(05) COMP-3.
018500     05  MO-VIOLATION-COUNT         PIC 9(07) COMP-3.
018600     05  MO-TOTAL-POINTS            PIC S9(07)V9(02) COMP-3.
018700     05  MO-VIOLATIONS-PER-INSP     PIC S9(05)V9(04) COMP-3.
018800     05  MO-POINTS-PER-INSP         PIC S9(05)V9(04) COMP-3.
018900     05  MO-SCORE-TREND             PIC S9(03)V9(04) COMP-3.
019000     05  MO-VIOLATION-SCORE         PIC S9(03)V9(04) COMP-3.
019100     05  MO-EVENT-SCORE             PIC S9(03)V9(04) COMP-3.
019200     05  MO-CLEANLINESS-INDEX       PIC S9(03)V9(04) COMP-3.
019300     05  MO-LOW-DATA-SW             PIC X(01).
019400     05  FILLER                     PIC X(15).
020000
020100 WORKING-STORAGE SECTION.
020200 01  FILE-STATUS-CODES.
020300     05  DFCODE                  PIC X(02).
020400         88  DIMFAC-OK               VALUE "00".
020500     05  IFCODE                  PIC X(02).
020600         88  FCTINSP-OK              VALUE "00".
020700     05  VFCODE                  PIC X(02).
020800         88  FCTVIOL-OK              VALUE "00".
020900     05  OFCODE                  PIC X(02).
021000         88  MRTFHLTH-OK             VALUE "00".
021100     05  ZFCODE                  PIC X(02).
021200         88  MRTZHLTH-OK             VALUE "00".
021300     05  RFCODE                  PIC X(02).
021400         88  MRTOFF-OK               VALUE "00".
021500     05  FILLER                  PIC X(02).
021600
021700 01  FLAGS-AND-SWITCHES.
021800     05  MORE-DIMFAC-SW          PIC X(01) VALUE "Y".
021900         88  NO-MORE-DIMFAC          VALUE "N".
022000     05  MORE-FCTINSP-SW         PIC X(01) VALUE "Y".
022100         88  NO-MORE-FCTINSP         VALUE "N".
022200     05  MORE-FCTVIOL-SW         PIC X(01) VALUE "Y".
022300         88  NO-MORE-FCTVIOL         VALUE "N".
022400     05  FILLER                  PIC X(04).
022500
022600 77  WS-RUN-DATE                 PIC 9(06).
022700
022800*    FACILITY TABLE - LOADED FROM DIM-FACILITY (WHICH FAM626C1
022900*    WRITES IN ASCENDING FACILITY-KEY ORDER) AND THEN CARRIES
023000*    EVERY STAT THIS STEP ACCUMULATES PER FACILITY.  KEPT AT THE
024000*    "MF-" PREFIX SO IT DOES NOT COLLIDE WITH THE FD'S OWN "DF-"
024100*    COPY OF THE SAME LAYOUT.
024200 77  WS-FAC-COUNT                PIC 9(05) COMP.
024300 01  WS-FAC-TABLE.
024400     05  WS-MF-ENTRY OCCURS 1 TO 4000 TIMES
024500                     DEPENDING ON WS-FAC-COUNT
024600                     INDEXED BY MF-IDX.
024700         10  MF-FACILITY-KEY         PIC X(64).
024800         10  MF-FACILITY-NAME        PIC X(45).
024900         10  MF-FACILITY-ADDRESS     PIC X(45).
025000         10  MF-FACILITY-CITY        PIC X(20).
025100         10  MF-FACILITY-STATE       PIC X(02).
025200         10  MF-FACILITY-ZIP5        PIC X(05).
025300         10  MF-FACILITY-ID          PIC X(12).
025400         10  MF-OWNER-NAME           PIC X(45).
025500         10  MF-LATEST-ACTIVITY-DATE PIC 9(08).
025600         10  MF-LATEST-SCORE         PIC S9(03).
025700             88  MF-LATEST-SCORE-IS-NULL VALUE -1.
025800         10  MF-LATEST-GRADE         PIC X(02).
025900         10  MF-INSP-12MO            PIC 9(05) COMP-3.
026000         10  MF-INSP-24MO            PIC 9(05) COMP-3.
026100         10  MF-INSP-IN-WINDOW       PIC 9(05) COMP-3.
026200         10  MF-WINDOW-DAYS          PIC 9(03) COMP.
026300         10  MF-BAD-EVENT-COUNT      PIC 9(05) COMP-3.
026400         10  MF-VIOLATION-COUNT      PIC 9(07) COMP-3.
026500         10  MF-TOTAL-POINTS         PIC S9(07)V9(02) COMP-3.
026600         10  MF-VIOL-PER-INSP        PIC S9(05)V9(04) COMP-3.
026700         10  MF-POINTS-PER-INSP      PIC S9(05)V9(04) COMP-3.
026800         10  MF-SUM-WEIGHTED-SCORE   PIC S9(09)V9(04) COMP-3.
026900         10  MF-SUM-WEIGHT           PIC S9(05)V9(04) COMP-3.
027000         10  MF-SCORE-TREND          PIC S9(03)V9(04) COMP-3.
027100             88  MF-SCORE-TREND-IS-NULL VALUE -1.
027200         10  MF-VIOLATION-SCORE      PIC S9(03)V9(04) COMP-3.
027300         10  MF-EVENT-SCORE          PIC S9(03)V9(04) COMP-3.
027400         10  MF-CLEANLINESS-INDEX    PIC S9(03)V9(04) COMP-3.
027500         10  MF-LOW-DATA-SW          PIC X(01).
027600             88  MF-LOW-DATA-FLAG        VALUE "Y".
027700
027800*    INSPECTION TABLE - LOADED FROM FCT-INSPECTION.  "WI-" PREFIX
027900*    AVOIDS COLLIDING WITH THE FD'S "FI-" COPY OF THE SAME DATA.
028000 77  WS-INSP-COUNT               PIC 9(05) COMP.
028100 01  WS-INSP-TABLE.
028200     05  WS-WI-ENTRY OCCURS 1 TO 6000 TIMES
028300                     DEPENDING ON WS-INSP-COUNT
028400                     INDEXED BY WI-IDX.
028500         10  WI-SERIAL-NUMBER        PIC X(12).
028600         10  WI-FACILITY-KEY         PIC X(64).
028700         10  WI-ACTIVITY-DATE        PIC 9(08).
028800         10  WI-SCORE                PIC S9(03).
028900             88  WI-SCORE-IS-NULL        VALUE -1.
029000         10  WI-GRADE                PIC X(02).
029100
029200*    VIOLATION TABLE - LOADED FROM FCT-VIOLATION.  "WV-" PREFIX
029300*    AVOIDS COLLIDING WITH THE FD'S "FV-" COPY OF THE SAME DATA.
029400 77  WS-VIOL-COUNT               PIC 9(05) COMP.
029500 01  WS-VIOL-TABLE.
029600     05  WS-WV-ENTRY OCCURS 1 TO 4000 TIMES
029700                     DEPENDING ON WS-VIOL-COUNT
029800                     INDEXED BY WV-IDX.
029900         10  WV-SERIAL-NUMBER        PIC X(12).
030000         10  WV-POINTS-NULL-SW       PIC X(01).
030100             88  WV-POINTS-IS-NULL       VALUE "Y".
030200         10  WV-POINTS               PIC S9(03)V9(02).
030300
030400*    ZIP-HEALTH ROLL-UP TABLE, KEPT SORTED ASCENDING ON ZIP5 BY
030500*    THE SAME BINARY-INSERT TECHNIQUE FAM626C1 USES FOR ITS
030600*    FACILITY-KEY TABLE, THEN RE-SORTED DESCENDING BY AVERAGE
030700*    INDEX JUST BEFORE IT IS WRITTEN.
030800 77  WS-ZIP-COUNT                PIC 9(05) COMP.
030900 01  WS-ZIP-TABLE.
031000     05  WS-ZT-ENTRY OCCURS 1 TO 2000 TIMES
031100                     DEPENDING ON WS-ZIP-COUNT
031200                     ASCENDING KEY IS ZT-ZIP5
031300                     INDEXED BY ZT-IDX.
031400         10  ZT-ZIP5                 PIC X(05).
031500         10  ZT-FACILITY-COUNT       PIC 9(07) COMP-3.
031600         10  ZT-SUM-INDEX            PIC S9(09)V9(04) COMP-3.
031700         10  ZT-MIN-INDEX            PIC S9(03)V9(04) COMP-3.
031800         10  ZT-MAX-INDEX            PIC S9(03)V9(04) COMP-3.
031900         10  ZT-GRADE-A-COUNT        PIC 9(07) COMP-3.
032000         10  ZT-GRADE-B-COUNT        PIC 9(07) COMP-3.
032100         10  ZT-GRADE-C-COUNT        PIC 9(07) COMP-3.
032200         10  ZT-GRADE-NULL-COUNT     PIC 9(07) COMP-3.
032300         10  ZT-EXCELLENT-COUNT      PIC 9(07) COMP-3.
032400         10  ZT-GOOD-COUNT           PIC 9(07) COMP-3.
032500         10  ZT-POOR-COUNT           PIC 9(07) COMP-3.
032600 01  WS-ZIP-HOLD.
032700     05  ZH-ZIP5                     PIC X(05).
032800     05  ZH-FACILITY-COUNT           PIC 9(07) COMP-3.
032900     05  ZH-SUM-INDEX                PIC S9(09)V9(04) COMP-3.
033000     05  ZH-MIN-INDEX                PIC S9(03)V9(04) COMP-3.
033100     05  ZH-MAX-INDEX                PIC S9(03)V9(04) COMP-3.
033200     05  ZH-GRADE-A-COUNT            PIC 9(07) COMP-3.
033300     05  ZH-GRADE-B-COUNT            PIC 9(07) COMP-3.
033400     05  ZH-GRADE-C-COUNT            PIC 9(07) COMP-3.
033500     05  ZH-GRADE-NULL-COUNT         PIC 9(07) COMP-3.
033600     05  ZH-EXCELLENT-COUNT          PIC 9(07) COMP-3.
033700     05  ZH-GOOD-COUNT               PIC 9(07) COMP-3.
033800     05  ZH-POOR-COUNT               PIC 9(07) COMP-3.
033900 01  WS-ZIP-HOLD-R REDEFINES WS-ZIP-HOLD.
034000     05  ZH-BYTE OCCURS 46 TIMES INDEXED BY ZH-IDX
034100                                             PIC X(01).
034200
034300*    REPEAT-OFFENDER SUBSET TABLE - HOLDS THE FACILITY-TABLE
034400*    POSITION AND INDEX VALUE FOR EVERY FACILITY THAT QUALIFIES,
034500*    THEN HAND-SORTED ASCENDING BY CLEANLINESS-INDEX.
034600 77  WS-OFF-COUNT                PIC 9(05) COMP.
034700 01  WS-OFF-TABLE.
034800     05  WS-OT-ENTRY OCCURS 1 TO 4000 TIMES
034900                     DEPENDING ON WS-OFF-COUNT
035000                     INDEXED BY OT-IDX.
035100         10  OT-FAC-POS              PIC 9(05) COMP.
035200         10  OT-CLEAN-INDEX          PIC S9(03)V9(04) COMP-3.
035300 01  WS-OFF-HOLD.
035400     05  OH-FAC-POS                  PIC 9(05) COMP.
035500     05  OH-CLEAN-INDEX              PIC S9(03)V9(04) COMP-3.
035600
035700*    SCRATCH ARRAY OF EVERY FACILITY'S INDEX VALUE, SORTED FOR THE
035800*    MIN/P50/P90/MAX SUMMARY - "ST-" FOR "STATISTICS TABLE."
035900 77  WS-STAT-COUNT               PIC 9(05) COMP.
036000 01  WS-STAT-TABLE.
036100     05  ST-INDEX-VALUE OCCURS 1 TO 4000 TIMES
036200                     DEPENDING ON WS-STAT-COUNT
036300                     INDEXED BY ST-IDX
036400                                             PIC S9(03)V9(04) COMP-3.
036500 77  WS-STAT-HOLD                PIC S9(03)V9(04) COMP-3.
036600
036700*    GENERIC BINARY-SEARCH/INSERT WORK FIELDS - SAME REUSE HABIT
036800*    AS FAM626C1, ONE SET SERVES THE ZIP TABLE AND ANY OTHER
036900*    SORTED-TABLE INSERT NEEDED HERE.
037000 01  WS-BINSRCH-WORK.
037100     05  WS-LOW-IDX              PIC 9(05) COMP.
037200     05  WS-HIGH-IDX             PIC S9(05) COMP.
037300     05  WS-MID-IDX              PIC 9(05) COMP.
037400     05  WS-INSERT-POS           PIC 9(05) COMP.
037500     05  WS-SHIFT-IDX            PIC 9(05) COMP.
037600     05  FILLER                  PIC X(04).
037700 01  WS-BINSRCH-WORK-R REDEFINES WS-BINSRCH-WORK.
037800     05  WS-BINSRCH-BYTE OCCURS 24 TIMES INDEXED BY BS-IDX
037900                                             PIC X(01).
038000
038100 77  WS-OUTER-IDX                PIC 9(05) COMP.
038200 77  WS-INNER-IDX                PIC 9(05) COMP.
038300 77  WS-FOUND-SW                 PIC X(01).
038400     88  WS-FOUND                    VALUE "Y".
038500
038600*    CALENDAR-DAY EPOCH WORK AREA (150-SERIES).  DALYUPDT NEVER
038700*    NEEDED TRUE DAY ARITHMETIC - LAB/PHARMACY CHARGES POSTED BY
038800*    CALENDAR MONTH, NOT A ROLLING 365/730-DAY WINDOW.
038900 01  WS-JULIAN-WORK.
039000     05  WS-JD-INPUT-DATE        PIC 9(08).
039100     05  WS-JD-YEAR              PIC 9(04).
039200     05  WS-JD-MONTH             PIC 9(02).
039300     05  WS-JD-DAY               PIC 9(02).
039400     05  WS-JD-Y1                PIC S9(05) COMP.
039500     05  WS-JD-LEAP4             PIC S9(07) COMP.
039600     05  WS-JD-LEAP100           PIC S9(07) COMP.
039700     05  WS-JD-LEAP400           PIC S9(07) COMP.
039800     05  WS-JD-Q4                PIC S9(05) COMP.
039900     05  WS-JD-R4                PIC S9(05) COMP.
040000     05  WS-JD-Q100              PIC S9(05) COMP.
040100     05  WS-JD-R100              PIC S9(05) COMP.
040200     05  WS-JD-Q400              PIC S9(05) COMP.
040300     05  WS-JD-R400              PIC S9(05) COMP.
040400     05  WS-JD-FEB-ADJ           PIC 9(01) COMP.
040500     05  WS-JD-LEAP-SW           PIC X(01).
040600         88  WS-JD-IS-LEAP           VALUE "Y".
040700     05  WS-JD-DAYNUM            PIC S9(09) COMP.
040800 01  WS-JULIAN-WORK-R REDEFINES WS-JULIAN-WORK.
040900     05  WS-JULIAN-BYTE OCCURS 61 TIMES INDEXED BY JW-IDX
041000                                             PIC X(01).
041100
041200 01  WS-CUM-DAYS-TABLE.
041300     05  FILLER                  PIC 9(03) VALUE 000.
041400     05  FILLER                  PIC 9(03) VALUE 031.
041500     05  FILLER                  PIC 9(03) VALUE 059.
041600     05  FILLER                  PIC 9(03) VALUE 090.
041700     05  FILLER                  PIC 9(03) VALUE 120.
041800     05  FILLER                  PIC 9(03) VALUE 151.
041900     05  FILLER                  PIC 9(03) VALUE 181.
042000     05  FILLER                  PIC 9(03) VALUE 212.
042100     05  FILLER                  PIC 9(03) VALUE 243.
042200     05  FILLER                  PIC 9(03) VALUE 273.
042300     05  FILLER                  PIC 9(03) VALUE 304.
042400     05  FILLER                  PIC 9(03) VALUE 334.
042500 01  WS-CUM-DAYS-R REDEFINES WS-CUM-DAYS-TABLE.
042600     05  WS-CUM-DAYS OCCURS 12 TIMES PIC 9(03).
042700
042800 77  WS-REF-DATE                 PIC 9(08).
042900 77  WS-REF-EPOCH                PIC S9(09) COMP.
043000 77  WS-DAY-DIFF                 PIC S9(09) COMP.
043100
043200*    LOCAL COPIES OF THE FAM626X1 AND FAM626X3 CALL AREAS.
043300 01  FAM626X1-REC.
043400     05  X1-REQUEST-TYPE            PIC X(01).
043500         88  X1-CALC-VIOLATION-SCORE    VALUE "V".
043600         88  X1-CALC-EVENT-SCORE        VALUE "E".
043700         88  X1-CALC-CLEAN-INDEX        VALUE "C".
043800     05  X1-VIOLATION-COUNT         PIC 9(07) COMP-3.
043900     05  X1-TOTAL-POINTS            PIC S9(07)V9(02) COMP-3.
044000     05  X1-INSPECTIONS-IN-WINDOW   PIC 9(05) COMP-3.
044100     05  X1-BAD-EVENT-COUNT         PIC 9(05) COMP-3.
044200     05  X1-SCORE-TREND             PIC S9(03)V9(04) COMP-3.
044300         88  X1-SCORE-TREND-IS-NULL     VALUE -1.
044400     05  X1-VIOLATION-SCORE         PIC S9(03)V9(04) COMP-3.
044500     05  X1-EVENT-SCORE             PIC S9(03)V9(04) COMP-3.
044600     05  X1-OUTPUT-SCORE            PIC S9(03)V9(04) COMP-3.
044700 01  X1-RETURN-CD-GROUP.
044800     05  X1-RETURN-CD               PIC S9(04) COMP.
044900     05  FILLER                     PIC X(02).
045000
045100 01  FAM626X3-REC.
045200     05  X3-REFERENCE-DATE          PIC 9(08).
045300     05  X3-ACTIVITY-DATE           PIC 9(08).
045400     05  X3-RECENCY-WEIGHT          PIC S9(01)V9(02) COMP-3.
045500 01  X3-RETURN-CD-GROUP.
045600     05  X3-RETURN-CD               PIC S9(04) COMP.
045700     05  FILLER                     PIC X(02).
045800
045900 77  WS-RECENCY-WEIGHT           PIC S9(01)V9(02) COMP-3.
046000
046100 01  COUNTERS-AND-ACCUMULATORS.
046200     05  DIMFAC-RECORDS-READ        PIC S9(09) COMP.
046300     05  FCTINSP-RECORDS-READ       PIC S9(09) COMP.
046400     05  FCTVIOL-RECORDS-READ       PIC S9(09) COMP.
046500     05  MRTFHLTH-RECORDS-WRITTEN   PIC S9(09) COMP.
046600     05  MRTZHLTH-RECORDS-WRITTEN   PIC S9(09) COMP.
046700     05  MRTOFF-RECORDS-WRITTEN     PIC S9(09) COMP.
046800     05  WS-EXCELLENT-COUNT         PIC S9(07) COMP.
046900     05  WS-GOOD-COUNT              PIC S9(07) COMP.
047000     05  WS-POOR-COUNT              PIC S9(07) COMP.
047100     05  WS-LOW-DATA-COUNT          PIC S9(07) COMP.
047200     05  WS-P50-POS                 PIC 9(05) COMP.
047300     05  WS-P90-POS                 PIC 9(05) COMP.
047400     05  FILLER                     PIC X(08).
047500
047600     COPY ABENDREC.
047700
047800 PROCEDURE DIVISION.
047900     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
048000     PERFORM 100-MAINLINE THRU 100-EXIT
048100             VARYING MF-IDX FROM 1 BY 1
048200             UNTIL MF-IDX > WS-FAC-COUNT.
048300     PERFORM 400-WRITE-MART-FACILITY-RTN THRU 400-EXIT.
048400     PERFORM 425-ZIP-ROLLUP-RTN THRU 425-EXIT.
048500     PERFORM 500-REPEAT-OFFENDER-RTN THRU 500-EXIT.
048600     PERFORM 900-CLEANUP THRU 900-EXIT.
048700     MOVE ZERO TO RETURN-CODE.
048800     GOBACK.
048900
049000 000-HOUSEKEEPING.
049100     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
049200     DISPLAY "******** BEGIN JOB FAM626M1 ********".
049300     ACCEPT WS-RUN-DATE FROM DATE.
049400     INITIALIZE COUNTERS-AND-ACCUMULATORS.
049500     MOVE ZERO TO WS-FAC-COUNT WS-INSP-COUNT WS-VIOL-COUNT
049600                  WS-ZIP-COUNT WS-OFF-COUNT WS-STAT-COUNT.
049700     MOVE ZERO TO WS-REF-DATE.
049800     OPEN INPUT DIMFAC-FILE FCTINSP-FILE FCTVIOL-FILE.
049900     OPEN OUTPUT MRTFHLTH-FILE MRTZHLTH-FILE MRTOFF-FILE SYSOUT.
050000     PERFORM 050-LOAD-DIMFAC-RTN THRU 050-EXIT.
050100     PERFORM 060-LOAD-FCTINSP-RTN THRU 060-EXIT.
050200     PERFORM 070-LOAD-FCTVIOL-RTN THRU 070-EXIT.
050300     IF WS-FAC-COUNT = 0
050400         MOVE "EMPTY DIM-FACILITY - NOTHING TO ROLL UP"
050500                                             TO ABEND-REASON
050600         GO TO 1000-ABEND-RTN.
050700     IF WS-INSP-COUNT = 0
050800         MOVE "EMPTY FCT-INSPECTION - NOTHING TO ROLL UP"
050900                                             TO ABEND-REASON
051000         GO TO 1000-ABEND-RTN.
051100     MOVE WS-JD-INPUT-DATE TO WS-JD-INPUT-DATE.
051200     MOVE WS-REF-DATE TO WS-JD-INPUT-DATE.
051300     PERFORM 150-DATE-TO-EPOCH-RTN THRU 150-EXIT.
051400     MOVE WS-JD-DAYNUM TO WS-REF-EPOCH.
051500 000-EXIT.
051600     EXIT.
051700
051800 050-LOAD-DIMFAC-RTN.
051900     MOVE "050-LOAD-DIMFAC-RTN" TO PARA-NAME.
052000     PERFORM 055-READ-DIMFAC-RTN THRU 055-EXIT
052100         UNTIL NO-MORE-DIMFAC.
052200 050-EXIT.
052300     EXIT.
052400
052500 055-READ-DIMFAC-RTN.
052600     READ DIMFAC-FILE
052700         AT END MOVE "N" TO MORE-DIMFAC-SW
052800         GO TO 055-EXIT
052900     END-READ.
053000     ADD 1 TO DIMFAC-RECORDS-READ.
053100     ADD 1 TO WS-FAC-COUNT.
053200     SET MF-IDX TO WS-FAC-COUNT.
053300     MOVE DF-FACILITY-KEY     TO MF-FACILITY-KEY(MF-IDX).
053400     MOVE DF-FACILITY-NAME    TO MF-FACILITY-NAME(MF-IDX).
053500     MOVE DF-FACILITY-ADDRESS TO MF-FACILITY-ADDRESS(MF-IDX).
053600     MOVE DF-FACILITY-CITY    TO MF-FACILITY-CITY(MF-IDX).
053700     MOVE DF-FACILITY-STATE   TO MF-FACILITY-STATE(MF-IDX).
053800     MOVE DF-FACILITY-ZIP5    TO MF-FACILITY-ZIP5(MF-IDX).
053900     MOVE DF-FACILITY-ID      TO MF-FACILITY-ID(MF-IDX).
054000     MOVE DF-OWNER-NAME       TO MF-OWNER-NAME(MF-IDX).
054100     MOVE ZERO                TO MF-LATEST-ACTIVITY-DATE(MF-IDX).
054200     MOVE -1                  TO MF-LATEST-SCORE(MF-IDX).
054300     MOVE SPACES              TO MF-LATEST-GRADE(MF-IDX).
054400     MOVE ZERO                TO MF-INSP-12MO(MF-IDX)
054500                                 MF-INSP-24MO(MF-IDX)
054600                                 MF-INSP-IN-WINDOW(MF-IDX)
054700                                 MF-BAD-EVENT-COUNT(MF-IDX)
054800                                 MF-VIOLATION-COUNT(MF-IDX)
054900                                 MF-TOTAL-POINTS(MF-IDX)
055000                                 MF-SUM-WEIGHTED-SCORE(MF-IDX)
055100                                 MF-SUM-WEIGHT(MF-IDX).
055200     MOVE "N"                 TO MF-LOW-DATA-SW(MF-IDX).
055300 055-EXIT.
055400     EXIT.
055500
055600 060-LOAD-FCTINSP-RTN.
055700     MOVE "060-LOAD-FCTINSP-RTN" TO PARA-NAME.
055800     PERFORM 065-READ-FCTINSP-RTN THRU 065-EXIT
055900         UNTIL NO-MORE-FCTINSP.
056000 060-EXIT.
056100     EXIT.
056200
056300 065-READ-FCTINSP-RTN.
056400     READ FCTINSP-FILE
056500         AT END MOVE "N" TO MORE-FCTINSP-SW
056600         GO TO 065-EXIT
056700     END-READ.
056800     ADD 1 TO FCTINSP-RECORDS-READ.
056900     ADD 1 TO WS-INSP-COUNT.
057000     SET WI-IDX TO WS-INSP-COUNT.
057100     MOVE FI-SERIAL-NUMBER TO WI-SERIAL-NUMBER(WI-IDX).
057200     MOVE FI-FACILITY-KEY  TO WI-FACILITY-KEY(WI-IDX).
057300     MOVE FI-ACTIVITY-DATE TO WI-ACTIVITY-DATE(WI-IDX).
057400     MOVE FI-SCORE         TO WI-SCORE(WI-IDX).
057500     MOVE FI-GRADE         TO WI-GRADE(WI-IDX).
057600     IF FI-ACTIVITY-DATE > WS-REF-DATE
057700         MOVE FI-ACTIVITY-DATE TO WS-REF-DATE.
057800 065-EXIT.
057900     EXIT.
058000
058100 070-LOAD-FCTVIOL-RTN.
058200     MOVE "070-LOAD-FCTVIOL-RTN" TO PARA-NAME.
058300     PERFORM 075-READ-FCTVIOL-RTN THRU 075-EXIT
058400         UNTIL NO-MORE-FCTVIOL.
058500 070-EXIT.
058600     EXIT.
058700
058800 075-READ-FCTVIOL-RTN.
058900     READ FCTVIOL-FILE
059000         AT END MOVE "N" TO MORE-FCTVIOL-SW
059100         GO TO 075-EXIT
059200     END-READ.
059300     ADD 1 TO FCTVIOL-RECORDS-READ.
059400     ADD 1 TO WS-VIOL-COUNT.
059500     SET WV-IDX TO WS-VIOL-COUNT.
059600     MOVE FV-SERIAL-NUMBER  TO WV-SERIAL-NUMBER(WV-IDX).
059700     MOVE FV-POINTS-NULL-SW TO WV-POINTS-NULL-SW(WV-IDX).
059800     MOVE FV-POINTS         TO WV-POINTS(WV-IDX).
059900 075-EXIT.
060000     EXIT.
060100
060200*    150-SERIES CONVERTS A YYYYMMDD DATE TO A PROLEPTIC-GREGORIAN
060300*    DAY NUMBER SO WINDOW-BOUNDARY DAY-DIFFERENCES COME OUT EXACT
060400*    ACROSS MONTH/YEAR BOUNDARIES.  FAM626X3 CARRIES THE SAME
060500*    150/155-SERIES LOGIC FOR ITS OWN RECENCY-WEIGHT BUCKETS (SEE
060600*    ITS 11/18/13 CHANGE) SO THE WINDOW TEST AND THE RECENCY
060700*    BUCKETS NEVER DISAGREE ON WHAT A CALENDAR DAY IS.
060700 150-DATE-TO-EPOCH-RTN.
060800     MOVE WS-JD-INPUT-DATE(1:4) TO WS-JD-YEAR.
060900     MOVE WS-JD-INPUT-DATE(5:2) TO WS-JD-MONTH.
061000     MOVE WS-JD-INPUT-DATE(7:2) TO WS-JD-DAY.
061100     PERFORM 155-LEAP-CHECK-RTN THRU 155-EXIT.
061200     COMPUTE WS-JD-Y1 = WS-JD-YEAR - 1.
061300     COMPUTE WS-JD-LEAP4   = WS-JD-Y1 / 4.
061400     COMPUTE WS-JD-LEAP100 = WS-JD-Y1 / 100.
061500     COMPUTE WS-JD-LEAP400 = WS-JD-Y1 / 400.
061600     MOVE ZERO TO WS-JD-FEB-ADJ.
061700     IF WS-JD-IS-LEAP AND WS-JD-MONTH > 2
061800         MOVE 1 TO WS-JD-FEB-ADJ.
061900     COMPUTE WS-JD-DAYNUM =
062000         (WS-JD-Y1 * 365) + WS-JD-LEAP4 - WS-JD-LEAP100
062100         + WS-JD-LEAP400 + WS-CUM-DAYS(WS-JD-MONTH)
062200         + WS-JD-DAY + WS-JD-FEB-ADJ.
062300 150-EXIT.
062400     EXIT.
062500
062600 155-LEAP-CHECK-RTN.
062700     COMPUTE WS-JD-Q4 = WS-JD-YEAR / 4.
062800     COMPUTE WS-JD-R4 = WS-JD-YEAR - (WS-JD-Q4 * 4).
062900     COMPUTE WS-JD-Q100 = WS-JD-YEAR / 100.
063000     COMPUTE WS-JD-R100 = WS-JD-YEAR - (WS-JD-Q100 * 100).
063100     COMPUTE WS-JD-Q400 = WS-JD-YEAR / 400.
063200     COMPUTE WS-JD-R400 = WS-JD-YEAR - (WS-JD-Q400 * 400).
063300     IF WS-JD-R4 = 0 AND (WS-JD-R100 NOT = 0 OR WS-JD-R400 = 0)
063400         MOVE "Y" TO WS-JD-LEAP-SW
063500     ELSE
063600         MOVE "N" TO WS-JD-LEAP-SW.
063700 155-EXIT.
063800     EXIT.
063900
064000 100-MAINLINE.
064100     MOVE "100-MAINLINE" TO PARA-NAME.
064200     PERFORM 200-CALCULATE-SCORE-TREND-RTN THRU 200-EXIT.
064300     PERFORM 300-CALC-SUBSCORES-RTN THRU 300-EXIT.
064400 100-EXIT.
064500     EXIT.
064600
064700*    200-SERIES REWORKS TRMTUPDT'S 200-CALCULATE-TRMT-CHARGES-RTN
064800*    (SUM ONE PATIENT'S CHARGES ACROSS DETAIL RECORDS) INTO SUM
064900*    ONE FACILITY'S SCORE-TREND ACROSS ITS IN-WINDOW INSPECTIONS.
065000 200-CALCULATE-SCORE-TREND-RTN.
065100     MOVE "200-CALCULATE-SCORE-TREND-RTN" TO PARA-NAME.
065200     PERFORM 210-COUNT-WINDOW-ELIGIBLE-RTN THRU 210-EXIT
065300         VARYING WI-IDX FROM 1 BY 1
065400         UNTIL WI-IDX > WS-INSP-COUNT.
065500     PERFORM 220-SELECT-WINDOW-RTN THRU 220-EXIT.
065600     PERFORM 230-ACCUM-IN-WINDOW-RTN THRU 230-EXIT
065700         VARYING WI-IDX FROM 1 BY 1
065800         UNTIL WI-IDX > WS-INSP-COUNT.
065900     IF MF-SUM-WEIGHT(MF-IDX) = 0
066000         MOVE -1 TO MF-SCORE-TREND(MF-IDX)
066100     ELSE
066200         COMPUTE MF-SCORE-TREND(MF-IDX) =
066300             MF-SUM-WEIGHTED-SCORE(MF-IDX) / MF-SUM-WEIGHT(MF-IDX).
066400     IF MF-INSP-24MO(MF-IDX) < 2
066500         MOVE "Y" TO MF-LOW-DATA-SW(MF-IDX).
066600 200-EXIT.
066700     EXIT.
066800
066900 210-COUNT-WINDOW-ELIGIBLE-RTN.
067000     IF WI-FACILITY-KEY(WI-IDX) NOT = MF-FACILITY-KEY(MF-IDX)
067100         GO TO 210-EXIT.
067200     MOVE WI-ACTIVITY-DATE(WI-IDX) TO WS-JD-INPUT-DATE.
067300     PERFORM 150-DATE-TO-EPOCH-RTN THRU 150-EXIT.
067400     COMPUTE WS-DAY-DIFF = WS-REF-EPOCH - WS-JD-DAYNUM.
067500     IF WS-DAY-DIFF <= 365
067600         ADD 1 TO MF-INSP-12MO(MF-IDX).
067700     IF WS-DAY-DIFF <= 730
067800         ADD 1 TO MF-INSP-24MO(MF-IDX).
067900 210-EXIT.
068000     EXIT.
068100
068200 220-SELECT-WINDOW-RTN.
068300     IF MF-INSP-12MO(MF-IDX) >= 2
068400         MOVE 365 TO MF-WINDOW-DAYS(MF-IDX)
068500     ELSE
068600         MOVE 730 TO MF-WINDOW-DAYS(MF-IDX).
068700 220-EXIT.
068800     EXIT.
068900
069000 230-ACCUM-IN-WINDOW-RTN.
069100     IF WI-FACILITY-KEY(WI-IDX) NOT = MF-FACILITY-KEY(MF-IDX)
069200         GO TO 230-EXIT.
069300     MOVE WI-ACTIVITY-DATE(WI-IDX) TO WS-JD-INPUT-DATE.
069400     PERFORM 150-DATE-TO-EPOCH-RTN THRU 150-EXIT.
069500     COMPUTE WS-DAY-DIFF = WS-REF-EPOCH - WS-JD-DAYNUM.
069600     IF WS-DAY-DIFF > MF-WINDOW-DAYS(MF-IDX)
069700         GO TO 230-EXIT.
069800     ADD 1 TO MF-INSP-IN-WINDOW(MF-IDX).
069900     IF WI-ACTIVITY-DATE(WI-IDX) >= MF-LATEST-ACTIVITY-DATE(MF-IDX)
070000         MOVE WI-ACTIVITY-DATE(WI-IDX)
070100                             TO MF-LATEST-ACTIVITY-DATE(MF-IDX)
070200         MOVE WI-SCORE(WI-IDX)  TO MF-LATEST-SCORE(MF-IDX)
070300         MOVE WI-GRADE(WI-IDX)  TO MF-LATEST-GRADE(MF-IDX).
070400     IF NOT WI-SCORE-IS-NULL(WI-IDX)
070500       IF WI-SCORE(WI-IDX) < 90
070600         ADD 1 TO MF-BAD-EVENT-COUNT(MF-IDX).
070700     MOVE WS-REF-DATE            TO X3-REFERENCE-DATE.
070800     MOVE WI-ACTIVITY-DATE(WI-IDX) TO X3-ACTIVITY-DATE.
070900     CALL "FAM626X3" USING FAM626X3-REC, X3-RETURN-CD-GROUP.
071000     MOVE X3-RECENCY-WEIGHT TO WS-RECENCY-WEIGHT.
071100     IF NOT WI-SCORE-IS-NULL(WI-IDX)
071200         COMPUTE MF-SUM-WEIGHTED-SCORE(MF-IDX) =
071300             MF-SUM-WEIGHTED-SCORE(MF-IDX) +
071400             (WI-SCORE(WI-IDX) * WS-RECENCY-WEIGHT)
071500         ADD WS-RECENCY-WEIGHT TO MF-SUM-WEIGHT(MF-IDX).
071600     PERFORM 250-ACCUM-VIOLATIONS-RTN THRU 250-EXIT
071700         VARYING WV-IDX FROM 1 BY 1
071800         UNTIL WV-IDX > WS-VIOL-COUNT.
071900 230-EXIT.
072000     EXIT.
072100
072200 250-ACCUM-VIOLATIONS-RTN.
072300     IF WV-SERIAL-NUMBER(WV-IDX) NOT = WI-SERIAL-NUMBER(WI-IDX)
072400         GO TO 250-EXIT.
072500     ADD 1 TO MF-VIOLATION-COUNT(MF-IDX).
072600     IF NOT WV-POINTS-IS-NULL(WV-IDX)
072700         ADD WV-POINTS(WV-IDX) TO MF-TOTAL-POINTS(MF-IDX).
072800 250-EXIT.
072900     EXIT.
073000
073100*    300-SERIES REWORKS TRMTUPDT'S 300-RECONCILE-DIAG-CODES-HOLD
074000*    INTO THE THREE CALLS TO FAM626X1 THAT PRODUCE THE BLENDED
074100*    CLEANLINESS-INDEX.
074200 300-CALC-SUBSCORES-RTN.
074300     MOVE "300-CALC-SUBSCORES-RTN" TO PARA-NAME.
074400     IF MF-INSP-IN-WINDOW(MF-IDX) > 0
074500         COMPUTE MF-VIOL-PER-INSP(MF-IDX) =
074600             MF-VIOLATION-COUNT(MF-IDX) / MF-INSP-IN-WINDOW(MF-IDX)
074700         COMPUTE MF-POINTS-PER-INSP(MF-IDX) =
074800             MF-TOTAL-POINTS(MF-IDX) / MF-INSP-IN-WINDOW(MF-IDX)
074900     ELSE
075000         MOVE ZERO TO MF-VIOL-PER-INSP(MF-IDX)
075100         MOVE ZERO TO MF-POINTS-PER-INSP(MF-IDX).
075200     MOVE "V" TO X1-REQUEST-TYPE.
075300     MOVE MF-VIOLATION-COUNT(MF-IDX)    TO X1-VIOLATION-COUNT.
075400     MOVE MF-TOTAL-POINTS(MF-IDX)       TO X1-TOTAL-POINTS.
075500     MOVE MF-INSP-IN-WINDOW(MF-IDX)     TO X1-INSPECTIONS-IN-WINDOW.
075600     CALL "FAM626X1" USING FAM626X1-REC, X1-RETURN-CD-GROUP.
075700     MOVE X1-OUTPUT-SCORE TO MF-VIOLATION-SCORE(MF-IDX).
075800     PERFORM 310-CLAMP-SUBSCORE-RTN THRU 310-EXIT.
075900     MOVE MF-VIOLATION-SCORE(MF-IDX) TO X1-VIOLATION-SCORE.
076000
076100     MOVE "E" TO X1-REQUEST-TYPE.
076200     MOVE MF-BAD-EVENT-COUNT(MF-IDX)    TO X1-BAD-EVENT-COUNT.
076300     CALL "FAM626X1" USING FAM626X1-REC, X1-RETURN-CD-GROUP.
076400     MOVE X1-OUTPUT-SCORE TO MF-EVENT-SCORE(MF-IDX).
076500     MOVE MF-VIOLATION-SCORE(MF-IDX) TO MF-CLEANLINESS-INDEX(MF-IDX).
076600     PERFORM 320-CLAMP-EVENT-RTN THRU 320-EXIT.
076700     MOVE MF-EVENT-SCORE(MF-IDX) TO X1-EVENT-SCORE.
076800
076900     MOVE "C" TO X1-REQUEST-TYPE.
077000     MOVE MF-SCORE-TREND(MF-IDX)        TO X1-SCORE-TREND.
077100     CALL "FAM626X1" USING FAM626X1-REC, X1-RETURN-CD-GROUP.
077200     MOVE X1-OUTPUT-SCORE TO MF-CLEANLINESS-INDEX(MF-IDX).
077300 300-EXIT.
077400     EXIT.
077500
077600 310-CLAMP-SUBSCORE-RTN.
077700     IF MF-VIOLATION-SCORE(MF-IDX) < 0
077800         MOVE ZERO TO MF-VIOLATION-SCORE(MF-IDX)
077900     ELSE
078000       IF MF-VIOLATION-SCORE(MF-IDX) > 100
078100         MOVE 100 TO MF-VIOLATION-SCORE(MF-IDX).
078200 310-EXIT.
078300     EXIT.
078400
078500 320-CLAMP-EVENT-RTN.
078600     IF MF-EVENT-SCORE(MF-IDX) < 0
078700         MOVE ZERO TO MF-EVENT-SCORE(MF-IDX)
078800     ELSE
078900       IF MF-EVENT-SCORE(MF-IDX) > 100
079000         MOVE 100 TO MF-EVENT-SCORE(MF-IDX).
079100 320-EXIT.
079200     EXIT.
079300
079400 400-WRITE-MART-FACILITY-RTN.
079500     MOVE "400-WRITE-MART-FACILITY-RTN" TO PARA-NAME.
079600     PERFORM 410-WRITE-ONE-FACILITY-RTN THRU 410-EXIT
079700         VARYING MF-IDX FROM 1 BY 1
079800         UNTIL MF-IDX > WS-FAC-COUNT.
079900 400-EXIT.
080000     EXIT.
080100
080200 410-WRITE-ONE-FACILITY-RTN.
080300     MOVE SPACES TO MH-MART-FACILITY-HEALTH-REC.
080400     MOVE MF-FACILITY-KEY(MF-IDX)      TO MH-FACILITY-KEY.
080500     MOVE MF-FACILITY-NAME(MF-IDX)     TO MH-FACILITY-NAME.
080600     MOVE MF-FACILITY-ADDRESS(MF-IDX)  TO MH-FACILITY-ADDRESS.
080700     MOVE MF-FACILITY-CITY(MF-IDX)     TO MH-FACILITY-CITY.
080800     MOVE MF-FACILITY-STATE(MF-IDX)    TO MH-FACILITY-STATE.
080900     MOVE MF-FACILITY-ZIP5(MF-IDX)     TO MH-FACILITY-ZIP5.
081000     MOVE MF-FACILITY-ID(MF-IDX)       TO MH-FACILITY-ID.
081100     MOVE MF-OWNER-NAME(MF-IDX)        TO MH-OWNER-NAME.
081200     MOVE MF-LATEST-ACTIVITY-DATE(MF-IDX) TO MH-LATEST-ACTIVITY-DATE.
081300     MOVE MF-LATEST-SCORE(MF-IDX)      TO MH-LATEST-SCORE.
081400     MOVE MF-LATEST-GRADE(MF-IDX)      TO MH-LATEST-GRADE.
081500     MOVE MF-INSP-12MO(MF-IDX)         TO MH-INSPECTIONS-12MO.
081600     MOVE MF-INSP-24MO(MF-IDX)         TO MH-INSPECTIONS-24MO.
081700     MOVE MF-INSP-IN-WINDOW(MF-IDX)    TO MH-INSPECTIONS-IN-WINDOW.
081800     MOVE MF-BAD-EVENT-COUNT(MF-IDX)   TO MH-BAD-EVENT-COUNT.
081900     MOVE MF-VIOLATION-COUNT(MF-IDX)   TO MH-VIOLATION-COUNT.
082000     MOVE MF-TOTAL-POINTS(MF-IDX)      TO MH-TOTAL-POINTS.
082100     MOVE MF-VIOL-PER-INSP(MF-IDX)     TO MH-VIOLATIONS-PER-INSP.
082200     MOVE MF-POINTS-PER-INSP(MF-IDX)   TO MH-POINTS-PER-INSP.
082300     MOVE MF-SCORE-TREND(MF-IDX)       TO MH-SCORE-TREND.
082400     MOVE MF-VIOLATION-SCORE(MF-IDX)   TO MH-VIOLATION-SCORE.
082500     MOVE MF-EVENT-SCORE(MF-IDX)       TO MH-EVENT-SCORE.
082600     MOVE MF-CLEANLINESS-INDEX(MF-IDX) TO MH-CLEANLINESS-INDEX.
082700     MOVE MF-LOW-DATA-SW(MF-IDX)       TO MH-LOW-DATA-SW.
082800     WRITE MH-MART-FACILITY-HEALTH-REC.
082900     ADD 1 TO MRTFHLTH-RECORDS-WRITTEN.
083000     ADD MF-CLEANLINESS-INDEX(MF-IDX)  TO ZERO.
083100     ADD 1 TO WS-STAT-COUNT.
083200     SET ST-IDX TO WS-STAT-COUNT.
083300     MOVE MF-CLEANLINESS-INDEX(MF-IDX) TO ST-INDEX-VALUE(ST-IDX).
083400 410-EXIT.
083500     EXIT.
083600
083700*    425-SERIES BUILDS THE PER-ZIP ROLL-UP THE SAME WAY FAM626C1
083800*    BUILDS ITS FACILITY-KEY TABLE - SEARCH ALL, THEN A HAND-
083900*    ROLLED BINARY INSERT WHEN THE ZIP IS NEW.
084000 425-ZIP-ROLLUP-RTN.
084100     MOVE "425-ZIP-ROLLUP-RTN" TO PARA-NAME.
084200     PERFORM 430-ROLL-ONE-FACILITY-RTN THRU 430-EXIT
084300         VARYING MF-IDX FROM 1 BY 1
084400         UNTIL MF-IDX > WS-FAC-COUNT.
084500     IF WS-ZIP-COUNT > 1
084600         PERFORM 445-SORT-ZIP-STEP-RTN THRU 445-EXIT
084700             VARYING WS-OUTER-IDX FROM 2 BY 1
084800             UNTIL WS-OUTER-IDX > WS-ZIP-COUNT.
084900     PERFORM 450-WRITE-ONE-ZIP-RTN THRU 450-EXIT
085000         VARYING ZT-IDX FROM 1 BY 1
085100         UNTIL ZT-IDX > WS-ZIP-COUNT.
085200 425-EXIT.
085300     EXIT.
085400
085500 430-ROLL-ONE-FACILITY-RTN.
085600     MOVE "N" TO WS-FOUND-SW.
085700     IF WS-ZIP-COUNT > 0
085800         SEARCH ALL WS-ZT-ENTRY
085900             AT END MOVE "N" TO WS-FOUND-SW
086000             WHEN ZT-ZIP5(ZT-IDX) = MF-FACILITY-ZIP5(MF-IDX)
086100                 MOVE "Y" TO WS-FOUND-SW
086200         END-SEARCH.
086300     IF NOT WS-FOUND
086400         PERFORM 435-INSERT-ZIP-RTN THRU 435-EXIT
086500         SET ZT-IDX TO WS-INSERT-POS
086600         MOVE MF-FACILITY-ZIP5(MF-IDX) TO ZT-ZIP5(ZT-IDX)
086700         MOVE ZERO TO ZT-FACILITY-COUNT(ZT-IDX)
086800                       ZT-SUM-INDEX(ZT-IDX)
086900                       ZT-GRADE-A-COUNT(ZT-IDX)
087000                       ZT-GRADE-B-COUNT(ZT-IDX)
087100                       ZT-GRADE-C-COUNT(ZT-IDX)
087200                       ZT-GRADE-NULL-COUNT(ZT-IDX)
087300                       ZT-EXCELLENT-COUNT(ZT-IDX)
087400                       ZT-GOOD-COUNT(ZT-IDX)
087500                       ZT-POOR-COUNT(ZT-IDX)
087600         MOVE MF-CLEANLINESS-INDEX(MF-IDX) TO ZT-MIN-INDEX(ZT-IDX)
087700         MOVE MF-CLEANLINESS-INDEX(MF-IDX) TO ZT-MAX-INDEX(ZT-IDX).
087800     ADD 1 TO ZT-FACILITY-COUNT(ZT-IDX).
087900     ADD MF-CLEANLINESS-INDEX(MF-IDX) TO ZT-SUM-INDEX(ZT-IDX).
088000     IF MF-CLEANLINESS-INDEX(MF-IDX) < ZT-MIN-INDEX(ZT-IDX)
088100         MOVE MF-CLEANLINESS-INDEX(MF-IDX) TO ZT-MIN-INDEX(ZT-IDX).
088200     IF MF-CLEANLINESS-INDEX(MF-IDX) > ZT-MAX-INDEX(ZT-IDX)
088300         MOVE MF-CLEANLINESS-INDEX(MF-IDX) TO ZT-MAX-INDEX(ZT-IDX).
088400     EVALUATE TRUE
088500       WHEN MF-LATEST-GRADE(MF-IDX) = "A"
088600         ADD 1 TO ZT-GRADE-A-COUNT(ZT-IDX)
088700       WHEN MF-LATEST-GRADE(MF-IDX) = "B"
088800         ADD 1 TO ZT-GRADE-B-COUNT(ZT-IDX)
088900       WHEN MF-LATEST-GRADE(MF-IDX) = "C"
089000         ADD 1 TO ZT-GRADE-C-COUNT(ZT-IDX)
089100       WHEN MF-LATEST-GRADE(MF-IDX) = SPACES
089200         ADD 1 TO ZT-GRADE-NULL-COUNT(ZT-IDX)
089300     END-EVALUATE.
089400     IF MF-CLEANLINESS-INDEX(MF-IDX) >= 90
089500         ADD 1 TO ZT-EXCELLENT-COUNT(ZT-IDX)
089600     ELSE
089700       IF MF-CLEANLINESS-INDEX(MF-IDX) >= 70
089800         ADD 1 TO ZT-GOOD-COUNT(ZT-IDX)
089900       ELSE
090000         ADD 1 TO ZT-POOR-COUNT(ZT-IDX).
090100 430-EXIT.
090200     EXIT.
090300
090400 435-INSERT-ZIP-RTN.
090500     MOVE 1 TO WS-LOW-IDX.
090600     MOVE WS-ZIP-COUNT TO WS-HIGH-IDX.
090700     IF WS-ZIP-COUNT = 0
090800         MOVE 1 TO WS-INSERT-POS
090900     ELSE
091000         MOVE WS-ZIP-COUNT TO WS-INSERT-POS
091100         ADD 1 TO WS-INSERT-POS
091200         PERFORM 440-LOCATE-ZIP-STEP-RTN THRU 440-EXIT
091300             UNTIL WS-LOW-IDX > WS-HIGH-IDX.
091400     ADD 1 TO WS-ZIP-COUNT.
091500     IF WS-INSERT-POS < WS-ZIP-COUNT
091600         PERFORM 442-SHIFT-UP-ZIP-RTN THRU 442-EXIT
091700             VARYING WS-SHIFT-IDX FROM WS-ZIP-COUNT BY -1
091800             UNTIL WS-SHIFT-IDX <= WS-INSERT-POS.
091900 435-EXIT.
092000     EXIT.
092100
092200 440-LOCATE-ZIP-STEP-RTN.
092300     COMPUTE WS-MID-IDX = (WS-LOW-IDX + WS-HIGH-IDX) / 2.
092400     IF ZT-ZIP5(WS-MID-IDX) < MF-FACILITY-ZIP5(MF-IDX)
092500         COMPUTE WS-LOW-IDX = WS-MID-IDX + 1
092600     ELSE
092700         MOVE WS-MID-IDX TO WS-INSERT-POS
092800         COMPUTE WS-HIGH-IDX = WS-MID-IDX - 1.
092900 440-EXIT.
093000     EXIT.
093100
093200 442-SHIFT-UP-ZIP-RTN.
093300     MOVE WS-ZT-ENTRY(WS-SHIFT-IDX - 1) TO WS-ZT-ENTRY(WS-SHIFT-IDX).
093400 442-EXIT.
093500     EXIT.
093600
093700*    445-SERIES IS A HAND-ROLLED INSERTION SORT, DESCENDING BY
093800*    AVERAGE INDEX, RUN ONLY AFTER EVERY FACILITY HAS BEEN ROLLED
093900*    UP (THE AVERAGE ISN'T KNOWN UNTIL THEN).
094000 445-SORT-ZIP-STEP-RTN.
094100     SET ZT-IDX TO WS-OUTER-IDX.
094200     MOVE ZT-ZIP5(ZT-IDX)             TO ZH-ZIP5.
094300     MOVE ZT-FACILITY-COUNT(ZT-IDX)   TO ZH-FACILITY-COUNT.
094400     MOVE ZT-SUM-INDEX(ZT-IDX)        TO ZH-SUM-INDEX.
094500     MOVE ZT-MIN-INDEX(ZT-IDX)        TO ZH-MIN-INDEX.
094600     MOVE ZT-MAX-INDEX(ZT-IDX)        TO ZH-MAX-INDEX.
094700     MOVE ZT-GRADE-A-COUNT(ZT-IDX)    TO ZH-GRADE-A-COUNT.
094800     MOVE ZT-GRADE-B-COUNT(ZT-IDX)    TO ZH-GRADE-B-COUNT.
094900     MOVE ZT-GRADE-C-COUNT(ZT-IDX)    TO ZH-GRADE-C-COUNT.
095000     MOVE ZT-GRADE-NULL-COUNT(ZT-IDX) TO ZH-GRADE-NULL-COUNT.
095100     MOVE ZT-EXCELLENT-COUNT(ZT-IDX)  TO ZH-EXCELLENT-COUNT.
095200     MOVE ZT-GOOD-COUNT(ZT-IDX)       TO ZH-GOOD-COUNT.
095300     MOVE ZT-POOR-COUNT(ZT-IDX)       TO ZH-POOR-COUNT.
095400     MOVE WS-OUTER-IDX TO WS-INNER-IDX.
095500     PERFORM 448-SHIFT-ZIP-SORT-RTN THRU 448-EXIT
095600         UNTIL WS-INNER-IDX = 1
095700            OR (ZT-SUM-INDEX(WS-INNER-IDX - 1) /
095800                ZT-FACILITY-COUNT(WS-INNER-IDX - 1))
095900               NOT < (ZH-SUM-INDEX / ZH-FACILITY-COUNT).
096000     SET ZT-IDX TO WS-INNER-IDX.
096100     MOVE ZH-ZIP5             TO ZT-ZIP5(ZT-IDX).
096200     MOVE ZH-FACILITY-COUNT   TO ZT-FACILITY-COUNT(ZT-IDX).
096300     MOVE ZH-SUM-INDEX        TO ZT-SUM-INDEX(ZT-IDX).
096400     MOVE ZH-MIN-INDEX        TO ZT-MIN-INDEX(ZT-IDX).
096500     MOVE ZH-MAX-INDEX        TO ZT-MAX-INDEX(ZT-IDX).
096600     MOVE ZH-GRADE-A-COUNT    TO ZT-GRADE-A-COUNT(ZT-IDX).
096700     MOVE ZH-GRADE-B-COUNT    TO ZT-GRADE-B-COUNT(ZT-IDX).
096800     MOVE ZH-GRADE-C-COUNT    TO ZT-GRADE-C-COUNT(ZT-IDX).
096900     MOVE ZH-GRADE-NULL-COUNT TO ZT-GRADE-NULL-COUNT(ZT-IDX).
097000     MOVE ZH-EXCELLENT-COUNT  TO ZT-EXCELLENT-COUNT(ZT-IDX).
097100     MOVE ZH-GOOD-COUNT       TO ZT-GOOD-COUNT(ZT-IDX).
097200     MOVE ZH-POOR-COUNT       TO ZT-POOR-COUNT(ZT-IDX).
097300 445-EXIT.
097400     EXIT.
097500
097600 448-SHIFT-ZIP-SORT-RTN.
097700     MOVE WS-ZT-ENTRY(WS-INNER-IDX - 1) TO WS-ZT-ENTRY(WS-INNER-IDX).
097800     SUBTRACT 1 FROM WS-INNER-IDX.
097900 448-EXIT.
098000     EXIT.
098100
098200 450-WRITE-ONE-ZIP-RTN.
098300     MOVE SPACES TO MZ-MART-ZIP-HEALTH-REC.
098400     MOVE ZT-ZIP5(ZT-IDX)          TO MZ-FACILITY-ZIP5.
098500     MOVE ZT-FACILITY-COUNT(ZT-IDX) TO MZ-FACILITY-COUNT.
098600     COMPUTE MZ-AVG-CLEANLINESS-INDEX ROUNDED =
098700         ZT-SUM-INDEX(ZT-IDX) / ZT-FACILITY-COUNT(ZT-IDX).
098800     MOVE ZT-MIN-INDEX(ZT-IDX)      TO MZ-MIN-CLEANLINESS-INDEX.
098900     MOVE ZT-MAX-INDEX(ZT-IDX)      TO MZ-MAX-CLEANLINESS-INDEX.
099000     COMPUTE MZ-GRADE-A-PCT ROUNDED =
099100         (ZT-GRADE-A-COUNT(ZT-IDX) * 100) / ZT-FACILITY-COUNT(ZT-IDX).
099200     COMPUTE MZ-GRADE-B-PCT ROUNDED =
099300         (ZT-GRADE-B-COUNT(ZT-IDX) * 100) / ZT-FACILITY-COUNT(ZT-IDX).
099350     COMPUTE MZ-GRADE-C-PCT ROUNDED =
099400         (ZT-GRADE-C-COUNT(ZT-IDX) * 100) / ZT-FACILITY-COUNT(ZT-IDX).
099500     COMPUTE MZ-GRADE-NULL-PCT ROUNDED =
099600         (ZT-GRADE-NULL-COUNT(ZT-IDX) * 100) / ZT-FACILITY-COUNT(ZT-IDX).
099700     MOVE ZT-EXCELLENT-COUNT(ZT-IDX) TO MZ-EXCELLENT-COUNT.
099800     MOVE ZT-GOOD-COUNT(ZT-IDX)      TO MZ-GOOD-COUNT.
099900     MOVE ZT-POOR-COUNT(ZT-IDX)      TO MZ-POOR-COUNT.
100000     WRITE MZ-MART-ZIP-HEALTH-REC.
100100     ADD 1 TO MRTZHLTH-RECORDS-WRITTEN.
100200 450-EXIT.
100300     EXIT.
100400
100500*    500-SERIES EXTRACTS THE REPEAT-OFFENDER WATCH LIST - BAD-
100600*    EVENT-COUNT >= 2 OR CLEANLINESS-INDEX < 70 - SORTED ASCENDING
100700*    BY INDEX SO THE WORST FACILITIES ARE ON TOP.
100800 500-REPEAT-OFFENDER-RTN.
100900     MOVE "500-REPEAT-OFFENDER-RTN" TO PARA-NAME.
101000     PERFORM 510-COLLECT-OFFENDER-RTN THRU 510-EXIT
101100         VARYING MF-IDX FROM 1 BY 1
101200         UNTIL MF-IDX > WS-FAC-COUNT.
101300     IF WS-OFF-COUNT > 1
101400         PERFORM 520-SORT-OFFENDER-STEP-RTN THRU 520-EXIT
101500             VARYING WS-OUTER-IDX FROM 2 BY 1
101600             UNTIL WS-OUTER-IDX > WS-OFF-COUNT.
101700     PERFORM 530-WRITE-ONE-OFFENDER-RTN THRU 530-EXIT
101800         VARYING OT-IDX FROM 1 BY 1
101900         UNTIL OT-IDX > WS-OFF-COUNT.
102000 500-EXIT.
102100     EXIT.
102200
102300 510-COLLECT-OFFENDER-RTN.
102400     IF MF-BAD-EVENT-COUNT(MF-IDX) >= 2
102500        OR MF-CLEANLINESS-INDEX(MF-IDX) < 70
102600         ADD 1 TO WS-OFF-COUNT
102700         SET OT-IDX TO WS-OFF-COUNT
102800         MOVE MF-IDX                       TO OT-FAC-POS(OT-IDX)
102900         MOVE MF-CLEANLINESS-INDEX(MF-IDX) TO OT-CLEAN-INDEX(OT-IDX).
103000 510-EXIT.
103100     EXIT.
103200
103300 520-SORT-OFFENDER-STEP-RTN.
103400     SET OT-IDX TO WS-OUTER-IDX.
103500     MOVE OT-FAC-POS(OT-IDX)     TO OH-FAC-POS.
103600     MOVE OT-CLEAN-INDEX(OT-IDX) TO OH-CLEAN-INDEX.
103700     MOVE WS-OUTER-IDX TO WS-INNER-IDX.
103800     PERFORM 525-SHIFT-OFFENDER-RTN THRU 525-EXIT
103900         UNTIL WS-INNER-IDX = 1
104000            OR OT-CLEAN-INDEX(WS-INNER-IDX - 1) NOT > OH-CLEAN-INDEX.
104100     SET OT-IDX TO WS-INNER-IDX.
104200     MOVE OH-FAC-POS     TO OT-FAC-POS(OT-IDX).
104300     MOVE OH-CLEAN-INDEX TO OT-CLEAN-INDEX(OT-IDX).
104400 520-EXIT.
104500     EXIT.
104600
104700 525-SHIFT-OFFENDER-RTN.
104800     MOVE OT-FAC-POS(WS-INNER-IDX - 1)
104900                             TO OT-FAC-POS(WS-INNER-IDX).
105000     MOVE OT-CLEAN-INDEX(WS-INNER-IDX - 1)
105100                             TO OT-CLEAN-INDEX(WS-INNER-IDX).
105200     SUBTRACT 1 FROM WS-INNER-IDX.
105300 525-EXIT.
105400     EXIT.
105500
105600 530-WRITE-ONE-OFFENDER-RTN.
105700     SET MF-IDX TO OT-FAC-POS(OT-IDX).
105800     MOVE SPACES TO MO-MART-REPEAT-OFFENDER-REC.
105900     MOVE MF-FACILITY-KEY(MF-IDX)      TO MO-FACILITY-KEY.
106000     MOVE MF-FACILITY-NAME(MF-IDX)     TO MO-FACILITY-NAME.
106100     MOVE MF-FACILITY-ADDRESS(MF-IDX)  TO MO-FACILITY-ADDRESS.
106200     MOVE MF-FACILITY-CITY(MF-IDX)     TO MO-FACILITY-CITY.
106300     MOVE MF-FACILITY-STATE(MF-IDX)    TO MO-FACILITY-STATE.
106400     MOVE MF-FACILITY-ZIP5(MF-IDX)     TO MO-FACILITY-ZIP5.
106500     MOVE MF-FACILITY-ID(MF-IDX)       TO MO-FACILITY-ID.
106600     MOVE MF-OWNER-NAME(MF-IDX)        TO MO-OWNER-NAME.
106700     MOVE MF-LATEST-ACTIVITY-DATE(MF-IDX) TO MO-LATEST-ACTIVITY-DATE.
106800     MOVE MF-LATEST-SCORE(MF-IDX)      TO MO-LATEST-SCORE.
106900     MOVE MF-LATEST-GRADE(MF-IDX)      TO MO-LATEST-GRADE.
107000     MOVE MF-INSP-12MO(MF-IDX)         TO MO-INSPECTIONS-12MO.
107100     MOVE MF-INSP-24MO(MF-IDX)         TO MO-INSPECTIONS-24MO.
107200     MOVE MF-INSP-IN-WINDOW(MF-IDX)    TO MO-INSPECTIONS-IN-WINDOW.
107300     MOVE MF-BAD-EVENT-COUNT(MF-IDX)   TO MO-BAD-EVENT-COUNT.
107400     MOVE MF-VIOLATION-COUNT(MF-IDX)   TO MO-VIOLATION-COUNT.
107500     MOVE MF-TOTAL-POINTS(MF-IDX)      TO MO-TOTAL-POINTS.
107600     MOVE MF-VIOL-PER-INSP(MF-IDX)     TO MO-VIOLATIONS-PER-INSP.
107700     MOVE MF-POINTS-PER-INSP(MF-IDX)   TO MO-POINTS-PER-INSP.
107800     MOVE MF-SCORE-TREND(MF-IDX)       TO MO-SCORE-TREND.
107900     MOVE MF-VIOLATION-SCORE(MF-IDX)   TO MO-VIOLATION-SCORE.
108000     MOVE MF-EVENT-SCORE(MF-IDX)       TO MO-EVENT-SCORE.
108100     MOVE MF-CLEANLINESS-INDEX(MF-IDX) TO MO-CLEANLINESS-INDEX.
108200     MOVE MF-LOW-DATA-SW(MF-IDX)       TO MO-LOW-DATA-SW.
108300     WRITE MO-MART-REPEAT-OFFENDER-REC.
108400     ADD 1 TO MRTOFF-RECORDS-WRITTEN.
108500 530-EXIT.
108600     EXIT.
108700
108800 900-CLEANUP.
108900     MOVE "900-CLEANUP" TO PARA-NAME.
109000     CLOSE DIMFAC-FILE FCTINSP-FILE FCTVIOL-FILE.
109100     IF MRTFHLTH-RECORDS-WRITTEN = 0
109200         MOVE "MART-FACILITY-HEALTH CAME BACK EMPTY"
109300                                             TO ABEND-REASON
109400         GO TO 1000-ABEND-RTN.
109500     IF MRTZHLTH-RECORDS-WRITTEN = 0
109600         MOVE "MART-ZIP-HEALTH CAME BACK EMPTY" TO ABEND-REASON
109700         GO TO 1000-ABEND-RTN.
109800     PERFORM 910-VALIDATE-INDEX-RTN THRU 910-EXIT
109900         VARYING MF-IDX FROM 1 BY 1
110000         UNTIL MF-IDX > WS-FAC-COUNT.
110100     IF WS-STAT-COUNT > 1
110200         PERFORM 920-SORT-STAT-STEP-RTN THRU 920-EXIT
110300             VARYING WS-OUTER-IDX FROM 2 BY 1
110400             UNTIL WS-OUTER-IDX > WS-STAT-COUNT.
110500     PERFORM 930-SUMMARY-STATS-RTN THRU 930-EXIT.
110600     DISPLAY "** DIM-FACILITY ROWS READ **" DIMFAC-RECORDS-READ.
110700     DISPLAY "** FCT-INSPECTION ROWS READ **" FCTINSP-RECORDS-READ.
110800     DISPLAY "** FCT-VIOLATION ROWS READ **" FCTVIOL-RECORDS-READ.
110900     DISPLAY "** MART-FACILITY-HEALTH ROWS WRITTEN **"
111000             MRTFHLTH-RECORDS-WRITTEN.
111100     DISPLAY "** MART-ZIP-HEALTH ROWS WRITTEN **"
111200             MRTZHLTH-RECORDS-WRITTEN.
111300     DISPLAY "** MART-REPEAT-OFFENDERS ROWS WRITTEN **"
111400             MRTOFF-RECORDS-WRITTEN.
111500     DISPLAY "** CLEANLINESS SUMMARY - MIN/P50/P90/MAX **".
111600     DISPLAY "   MIN " ST-INDEX-VALUE(1).
111700     DISPLAY "   P50 " ST-INDEX-VALUE(WS-P50-POS).
111800     DISPLAY "   P90 " ST-INDEX-VALUE(WS-P90-POS).
111900     DISPLAY "   MAX " ST-INDEX-VALUE(WS-STAT-COUNT).
112000     DISPLAY "   EXCELLENT(>=90) " WS-EXCELLENT-COUNT.
112100     DISPLAY "   GOOD(70-89)     " WS-GOOD-COUNT.
112200     DISPLAY "   POOR(<70)       " WS-POOR-COUNT.
112300     DISPLAY "   LOW-DATA        " WS-LOW-DATA-COUNT.
112400     DISPLAY "******** NORMAL END OF JOB FAM626M1 ********".
112500     CLOSE MRTFHLTH-FILE MRTZHLTH-FILE MRTOFF-FILE SYSOUT.
112600 900-EXIT.
112700     EXIT.
112800
112900 910-VALIDATE-INDEX-RTN.
113000     IF MF-FACILITY-KEY(MF-IDX) = SPACES
113100         MOVE "NULL FACILITY-KEY ON A MART-FACILITY-HEALTH ROW"
113200                                             TO ABEND-REASON
113300         GO TO 1000-ABEND-RTN.
113400     IF MF-CLEANLINESS-INDEX(MF-IDX) < 0
113500        OR MF-CLEANLINESS-INDEX(MF-IDX) > 100
113600         MOVE "CLEANLINESS-INDEX OUT OF RANGE 0-100"
113700                                             TO ABEND-REASON
113800         GO TO 1000-ABEND-RTN.
113900     IF MF-CLEANLINESS-INDEX(MF-IDX) >= 90
114000         ADD 1 TO WS-EXCELLENT-COUNT
114100     ELSE
114200       IF MF-CLEANLINESS-INDEX(MF-IDX) >= 70
114300         ADD 1 TO WS-GOOD-COUNT
114400       ELSE
114500         ADD 1 TO WS-POOR-COUNT.
114600     IF MF-LOW-DATA-FLAG(MF-IDX)
114700         ADD 1 TO WS-LOW-DATA-COUNT.
114800 910-EXIT.
114900     EXIT.
115000
115100 920-SORT-STAT-STEP-RTN.
115200     SET ST-IDX TO WS-OUTER-IDX.
115300     MOVE ST-INDEX-VALUE(ST-IDX) TO WS-STAT-HOLD.
115400     MOVE WS-OUTER-IDX TO WS-INNER-IDX.
115500     PERFORM 925-SHIFT-STAT-RTN THRU 925-EXIT
115600         UNTIL WS-INNER-IDX = 1
115700            OR ST-INDEX-VALUE(WS-INNER-IDX - 1) NOT > WS-STAT-HOLD.
115800     SET ST-IDX TO WS-INNER-IDX.
115900     MOVE WS-STAT-HOLD TO ST-INDEX-VALUE(ST-IDX).
116000 920-EXIT.
116100     EXIT.
116200
116300 925-SHIFT-STAT-RTN.
116400     MOVE ST-INDEX-VALUE(WS-INNER-IDX - 1)
116500                             TO ST-INDEX-VALUE(WS-INNER-IDX).
116600     SUBTRACT 1 FROM WS-INNER-IDX.
116700 925-EXIT.
116800     EXIT.
116900
117000 930-SUMMARY-STATS-RTN.
117100     COMPUTE WS-P50-POS = (WS-STAT-COUNT * 50) / 100.
117200     IF WS-P50-POS = 0
117300         MOVE 1 TO WS-P50-POS.
117400     COMPUTE WS-P90-POS = (WS-STAT-COUNT * 90) / 100.
117500     IF WS-P90-POS = 0
117600         MOVE 1 TO WS-P90-POS.
117700 930-EXIT.
117800     EXIT.
117900
118000 1000-ABEND-RTN.
118100     WRITE SYSOUT-REC FROM ABEND-REC.
118200     CLOSE SYSOUT.
118300     DISPLAY "*** ABNORMAL END OF JOB - FAM626M1 ***" UPON CONSOLE.
118400     DISPLAY ABEND-REASON UPON CONSOLE.
118500     DIVIDE ZERO-VAL INTO ONE-VAL.
118600     GOBACK.
