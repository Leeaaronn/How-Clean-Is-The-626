000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  FAM626S1.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COUNTY DATA SERVICES.
000600 DATE-WRITTEN. 01/23/88.
000700 DATE-COMPILED. 01/23/88.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*          THIS PROGRAM IS THE "STAGE" STEP OF THE 626-AREA FOOD
001200*          FACILITY BATCH.  IT READS THE FILTERED INSPECTION AND
001300*          VIOLATION FILES PRODUCED BY FAM626F1, CLEANSES AND
001400*          TYPES EACH FIELD PER THE STAGE LAYOUTS, AND WRITES THE
001500*          STAGED INSPECTION AND STAGED VIOLATION FILES READ BY
001600*          FAM626C1 (CORE).
001700*
001800*          THE ORIGINAL VERSION OF THIS PROGRAM WAS DALYEDIT, THE
001900*          DAILY PATIENT-CHARGES EDIT RUN.  THE FIELD-BY-FIELD
002000*          EDIT SHAPE AND THE BALANCE/ABEND PHILOSOPHY ARE KEPT;
002100*          THE PATIENT/CHARGE BUSINESS CONTENT IS NOT.
002200*
002300*               INPUT FILE    -   UT-S-INS626 (FROM FAM626F1)
002400*               INPUT FILE    -   UT-S-VIO626 (FROM FAM626F1)
002500*               OUTPUT FILE   -   UT-S-STGINSP
002600*               OUTPUT FILE   -   UT-S-STGVIOL
002700*               DUMP FILE     -   SYSOUT
002800*
002900*    CHANGE LOG
003000*    ----------
003100*    01/23/88  JS    ORIGINAL DALYEDIT - DAILY PATIENT/ROOM CHARGE
003200*                    EDIT AGAINST CICS DATA-ENTRY SCREENS.
003300*    04/19/91  RH    RENAMED FAM626S1 AND REBUILT AS THE HEALTH-
003400*                    STANDARDS FEED "STAGE" STEP - EDITS INSPECTION
003500*                    AND VIOLATION ROWS INSTEAD OF PATIENT CHARGES.
003600*    04/19/91  RH    DROPPED THE PATMSTR VSAM LOOKUP AND THE DB2
003700*                    DIAG/BED TABLE EDITS - NO EQUIVALENT MASTER
003800*                    FILE EXISTS FOR THIS FEED.
003900*    11/02/92  RH    ADDED FACILITY-ZIP5 EXTRACTION VIA CALL TO
004000*                    FAM626X2 (WAS FAM626Z5 AT THAT TIME).
004100*    07/14/94  DP    ADDED VIOLATION POINTS DECODE (395-400 RTN
004200*                    SERIES) - SOURCE POINTS FIELD CAN CARRY A
004300*                    DECIMAL POINT, TICKET CDS-2884.
004400*    01/09/98  DP    Y2K REVIEW - ACTIVITY-DATE IS EDITED STRAIGHT
004500*                    INTO A 4-DIGIT-YEAR YYYYMMDD FIELD, NO 2-DIGIT
004600*                    YEAR WINDOWING IN THIS PROGRAM.
004700*    03/11/99  RH    SCORE OUT OF RANGE (NOT 0-100) IS NOW COUNTED
004800*                    AND REPORTED, NOT TREATED AS A NULL SCORE,
004900*                    TICKET CDS-3390.
005000*    08/02/01  MT    HARD-VALIDATION COUNTS MOVED UP FRONT OF
005100*                    900-CLEANUP SO A BAD FEED ABENDS BEFORE THE
005200*                    INFORMATIONAL COUNTS ARE EVEN DISPLAYED.
005300*    05/18/12  MT    ADDED THE INS626/VIO626 EMPTY-FILE ABEND -
005400*                    A ZERO-BYTE FILTER OUTPUT WAS SNEAKING PAST
005500*                    HOUSEKEEPING AND BLOWING UP DOWNSTREAM.
005600*    09/03/13  MT    NULL-VIOLATION-SERIAL COUNT NOW HARD-FAILS
005700*                    INSTEAD OF JUST BEING DISPLAYED - MATCHES THE
005800*                    SPEC THE HEALTH STANDARDS COMMITTEE SIGNED
005900*                    OFF ON FOR BOTH FEEDS, TICKET CDS-4410.
006000******************************************************************
006100 ENVIRONMENT DIVISION.
006200 CONFIGURATION SECTION.
006300 SOURCE-COMPUTER. IBM-390.
006400 OBJECT-COMPUTER. IBM-390.
006500 SPECIAL-NAMES.
006600     C01 IS TOP-OF-FORM.
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900     SELECT SYSOUT
007000     ASSIGN TO UT-S-SYSOUT
007100       ORGANIZATION IS SEQUENTIAL.
007200
007300     SELECT INS626-FILE
007400     ASSIGN TO UT-S-INS626
007500       ACCESS MODE IS SEQUENTIAL
007600       FILE STATUS IS IFCODE.
007700
007800     SELECT VIO626-FILE
007900     ASSIGN TO UT-S-VIO626
008000       ACCESS MODE IS SEQUENTIAL
008100       FILE STATUS IS VFCODE.
008200
008300     SELECT STGINSP-FILE
008400     ASSIGN TO UT-S-STGINSP
008500       ACCESS MODE IS SEQUENTIAL
008600       FILE STATUS IS OFCODE.
008700
008800     SELECT STGVIOL-FILE
008900     ASSIGN TO UT-S-STGVIOL
009000       ACCESS MODE IS SEQUENTIAL
009100       FILE STATUS IS EFCODE.
009200
009300 DATA DIVISION.
009400 FILE SECTION.
009500 FD  SYSOUT
009600     RECORDING MODE IS F
009700     LABEL RECORDS ARE STANDARD
009800     RECORD CONTAINS 130 CHARACTERS
009900     BLOCK CONTAINS 0 RECORDS
010000     DATA RECORD IS SYSOUT-REC.
010100 01  SYSOUT-REC  PIC X(130).
010200
010300****** OUTPUT OF FAM626F1 - INSPECTIONS ALREADY LIMITED TO THE
010400****** 626-AREA SEED-ZIP LIST.
010500 FD  INS626-FILE
010600     RECORDING MODE IS F
010700     LABEL RECORDS ARE STANDARD
010800     RECORD CONTAINS 401 CHARACTERS
010900     BLOCK CONTAINS 0 RECORDS
011000     DATA RECORD IS RI-INSPECTION-REC.
011100     COPY RAWINSP.
011200
011300 FD  VIO626-FILE
011400     RECORDING MODE IS F
011500     LABEL RECORDS ARE STANDARD
011600     RECORD CONTAINS 130 CHARACTERS
011700     BLOCK CONTAINS 0 RECORDS
011800     DATA RECORD IS RV-VIOLATION-REC.
011900     COPY RAWVIOL.
012000
012100 FD  STGINSP-FILE
012200     RECORDING MODE IS F
012300     LABEL RECORDS ARE STANDARD
012400     RECORD CONTAINS 393 CHARACTERS
012500     BLOCK CONTAINS 0 RECORDS
012600     DATA RECORD IS SI-STAGED-INSPECTION-REC.
012700     COPY STGINSP.
012800
012900 FD  STGVIOL-FILE
013000     RECORDING MODE IS F
013100     LABEL RECORDS ARE STANDARD
013200     RECORD CONTAINS 126 CHARACTERS
013300     BLOCK CONTAINS 0 RECORDS
013400     DATA RECORD IS SV-STAGED-VIOLATION-REC.
013500     COPY STGVIOL.
013600
013700 WORKING-STORAGE SECTION.
013800 01  FILE-STATUS-CODES.
013900     05  IFCODE                  PIC X(02).
014000         88  INS626-OK               VALUE "00".
014100     05  VFCODE                  PIC X(02).
014200         88  VIO626-OK               VALUE "00".
014300     05  OFCODE                  PIC X(02).
014400         88  STGINSP-OK              VALUE "00".
014500     05  EFCODE                  PIC X(02).
014600         88  STGVIOL-OK              VALUE "00".
014700     05  FILLER                  PIC X(04).
014800
014900 01  FLAGS-AND-SWITCHES.
015000     05  MORE-INSP-SW            PIC X(01) VALUE "Y".
015100         88  NO-MORE-INSP            VALUE "N".
015200     05  MORE-VIOL-SW            PIC X(01) VALUE "Y".
015300         88  NO-MORE-VIOL            VALUE "N".
015400     05  FILLER                  PIC X(04).
015500
015600 77  WS-RUN-DATE                 PIC 9(06).
015700
015800 01  WS-DATE-PARSE.
015900     05  WS-DATE-MM              PIC X(02).
016000     05  WS-DATE-SLASH1          PIC X(01).
016100     05  WS-DATE-DD              PIC X(02).
016200     05  WS-DATE-SLASH2          PIC X(01).
016300     05  WS-DATE-YYYY            PIC X(04).
016400     05  FILLER                  PIC X(02).
016500 01  WS-DATE-PARSE-R REDEFINES WS-DATE-PARSE.
016600     05  WS-DATE-BYTE OCCURS 12 TIMES INDEXED BY DT-IDX
016700                                             PIC X(01).
016800
016900 77  WS-MM-NUM                   PIC 9(02).
017000 77  WS-DD-NUM                   PIC 9(02).
017100 77  WS-DATE-VALID-SW            PIC X(01).
017200     88  WS-DATE-IS-VALID            VALUE "Y".
017300
017400 77  WS-SCORE-TEXT               PIC X(04).
017500 77  WS-SCORE-VALUE              PIC S9(03) COMP.
017600 77  WS-SCORE-IDX                PIC 9(02) COMP.
017700 77  WS-SCORE-VALID-SW           PIC X(01).
017800
017900 77  WS-DIGIT-CHAR               PIC X(01).
018000 01  WS-DIGIT-NUM REDEFINES WS-DIGIT-CHAR
018100                             PIC 9(01).
018200
018300 77  WS-POINTS-TEXT              PIC X(05).
018400 77  WS-POINTS-INT-TEXT          PIC X(03).
018500 77  WS-POINTS-DEC-TEXT          PIC X(02).
018600 77  WS-POINTS-INT-VALUE         PIC 9(03) COMP.
018650 77  WS-POINTS-INT-DISP          PIC 9(03).
018700 77  WS-POINTS-DEC-VALUE         PIC 9(02) COMP.
018750 77  WS-POINTS-DEC-DISP          PIC 9(02).
018800 77  WS-POINTS-IDX               PIC 9(02) COMP.
018900 77  WS-POINTS-VALID-SW          PIC X(01).
019000 77  WS-POINTS-DIGITS            PIC 9(05).
019100 01  WS-POINTS-SCALED REDEFINES WS-POINTS-DIGITS
019200                             PIC 9(03)V9(02).
019300
019400 01  COUNTERS-AND-ACCUMULATORS.
019500     05  INSP-RECORDS-READ          PIC S9(09) COMP.
019600     05  INSP-RECORDS-KEPT          PIC S9(09) COMP.
019700     05  VIOL-RECORDS-READ          PIC S9(09) COMP.
019800     05  VIOL-RECORDS-KEPT          PIC S9(09) COMP.
019900     05  WS-NULL-INSP-SERIAL-COUNT  PIC S9(09) COMP.
020000     05  WS-NULL-VIOL-SERIAL-COUNT  PIC S9(09) COMP.
020100     05  WS-NULL-DATE-COUNT         PIC S9(09) COMP.
020200     05  WS-BAD-ZIP-COUNT           PIC S9(09) COMP.
020300     05  WS-NULL-SCORE-COUNT        PIC S9(09) COMP.
020400     05  WS-SCORE-RANGE-COUNT       PIC S9(09) COMP.
020500     05  WS-NULL-GRADE-COUNT        PIC S9(09) COMP.
020600     05  WS-NULL-VIOL-CODE-COUNT    PIC S9(09) COMP.
020700     05  WS-NULL-POINTS-COUNT       PIC S9(09) COMP.
020800     05  FILLER                     PIC X(08).
020900
021000 01  FAM626X2-REC.
021100     05  X2-REQUEST-TYPE        PIC X(01).
021200     05  X2-INPUT-TEXT-1        PIC X(45).
021300     05  X2-INPUT-TEXT-2        PIC X(45).
021400     05  X2-INPUT-TEXT-3        PIC X(20).
021500     05  X2-INPUT-ZIP5          PIC X(05).
021600     05  X2-OUTPUT-ZIP5         PIC X(05).
021700     05  X2-OUTPUT-KEY          PIC X(64).
021800 77  X2-RETURN-CD               PIC S9(04) COMP.
021900
022000     COPY ABENDREC.
022100
022200 PROCEDURE DIVISION.
022300     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
022400     PERFORM 100-MAINLINE THRU 100-EXIT
022500             UNTIL NO-MORE-INSP.
022600     PERFORM 400-MAINLINE-VIOL THRU 400-EXIT
022700             UNTIL NO-MORE-VIOL.
022800     PERFORM 900-CLEANUP THRU 900-EXIT.
022900     MOVE ZERO TO RETURN-CODE.
023000     GOBACK.
023100
023200 000-HOUSEKEEPING.
023300     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
023400     DISPLAY "******** BEGIN JOB FAM626S1 ********".
023500     ACCEPT WS-RUN-DATE FROM DATE.
023600     INITIALIZE COUNTERS-AND-ACCUMULATORS.
023700     OPEN INPUT INS626-FILE VIO626-FILE.
023800     OPEN OUTPUT STGINSP-FILE STGVIOL-FILE SYSOUT.
023900     PERFORM 050-READ-INSP-RTN THRU 050-EXIT.
024000     PERFORM 060-READ-VIOL-RTN THRU 060-EXIT.
024100     IF NO-MORE-INSP
024200         MOVE "EMPTY INS626 FILE" TO ABEND-REASON
024300         GO TO 1000-ABEND-RTN.
024400     IF NO-MORE-VIOL
024500         MOVE "EMPTY VIO626 FILE" TO ABEND-REASON
024600         GO TO 1000-ABEND-RTN.
024700 000-EXIT.
024800     EXIT.
024900
025000 050-READ-INSP-RTN.
025100     READ INS626-FILE
025200         AT END MOVE "N" TO MORE-INSP-SW
025300         GO TO 050-EXIT
025400     END-READ.
025500     ADD 1 TO INSP-RECORDS-READ.
025600 050-EXIT.
025700     EXIT.
025800
025900 060-READ-VIOL-RTN.
026000     READ VIO626-FILE
026100         AT END MOVE "N" TO MORE-VIOL-SW
026200         GO TO 060-EXIT
026300     END-READ.
026400     ADD 1 TO VIOL-RECORDS-READ.
026500 060-EXIT.
026600     EXIT.
026700
026800 100-MAINLINE.
026900     MOVE "100-MAINLINE" TO PARA-NAME.
027000     PERFORM 200-CLEANSE-INSPECTION-RTN THRU 200-EXIT.
027100     PERFORM 050-READ-INSP-RTN THRU 050-EXIT.
027200 100-EXIT.
027300     EXIT.
027400
027500 200-CLEANSE-INSPECTION-RTN.
027600     MOVE "200-CLEANSE-INSPECTION-RTN" TO PARA-NAME.
027700     MOVE SPACES TO SI-STAGED-INSPECTION-REC.
027800     IF RI-SERIAL-NUMBER = SPACES
027900         ADD 1 TO WS-NULL-INSP-SERIAL-COUNT
028000     ELSE
028100         MOVE RI-SERIAL-NUMBER TO SI-SERIAL-NUMBER.
028200
028300     PERFORM 250-EDIT-DATE-RTN THRU 250-EXIT.
028400
028500     MOVE "Z" TO X2-REQUEST-TYPE.
028600     MOVE SPACES TO X2-INPUT-TEXT-1.
028700     MOVE RI-FACILITY-ZIP TO X2-INPUT-TEXT-1(1:10).
028800     CALL "FAM626X2" USING FAM626X2-REC, X2-RETURN-CD.
028900     IF X2-OUTPUT-ZIP5 = SPACES
029000         ADD 1 TO WS-BAD-ZIP-COUNT
029100         MOVE SPACES TO SI-FACILITY-ZIP5
029200     ELSE
029300         MOVE X2-OUTPUT-ZIP5 TO SI-FACILITY-ZIP5.
029400
029500     PERFORM 260-EDIT-SCORE-RTN THRU 260-EXIT.
029600
029700     IF RI-GRADE = SPACES
029800         ADD 1 TO WS-NULL-GRADE-COUNT
029900     ELSE
030000         MOVE RI-GRADE TO SI-GRADE
030100         INSPECT SI-GRADE CONVERTING
030200             "abcdefghijklmnopqrstuvwxyz"
030300          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
030400
030500     IF RI-FACILITY-ID NOT = SPACES
030600         MOVE RI-FACILITY-ID TO SI-FACILITY-ID.
030700     IF RI-FACILITY-NAME NOT = SPACES
030800         MOVE RI-FACILITY-NAME TO SI-FACILITY-NAME.
030900     IF RI-FACILITY-ADDRESS NOT = SPACES
031000         MOVE RI-FACILITY-ADDRESS TO SI-FACILITY-ADDRESS.
031100     IF RI-FACILITY-CITY NOT = SPACES
031200         MOVE RI-FACILITY-CITY TO SI-FACILITY-CITY.
031300     IF RI-FACILITY-STATE NOT = SPACES
031400         MOVE RI-FACILITY-STATE TO SI-FACILITY-STATE.
031500     IF RI-SERVICE-CODE NOT = SPACES
031600         MOVE RI-SERVICE-CODE TO SI-SERVICE-CODE.
031700     IF RI-SERVICE-DESC NOT = SPACES
031800         MOVE RI-SERVICE-DESC TO SI-SERVICE-DESC.
031900     IF RI-PROGRAM-NAME NOT = SPACES
032000         MOVE RI-PROGRAM-NAME TO SI-PROGRAM-NAME.
032100     IF RI-PROGRAM-ELEMENT NOT = SPACES
032200         MOVE RI-PROGRAM-ELEMENT TO SI-PROGRAM-ELEMENT.
032300     IF RI-PE-DESCRIPTION NOT = SPACES
032400         MOVE RI-PE-DESCRIPTION TO SI-PE-DESCRIPTION.
032500     IF RI-PROGRAM-STATUS NOT = SPACES
032600         MOVE RI-PROGRAM-STATUS TO SI-PROGRAM-STATUS
032700         INSPECT SI-PROGRAM-STATUS CONVERTING
032800             "abcdefghijklmnopqrstuvwxyz"
032900          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
033000     IF RI-OWNER-ID NOT = SPACES
033100         MOVE RI-OWNER-ID TO SI-OWNER-ID.
033200     IF RI-OWNER-NAME NOT = SPACES
033300         MOVE RI-OWNER-NAME TO SI-OWNER-NAME.
033400     IF RI-RECORD-ID NOT = SPACES
033500         MOVE RI-RECORD-ID TO SI-RECORD-ID.
033600     IF RI-EMPLOYEE-ID NOT = SPACES
033700         MOVE RI-EMPLOYEE-ID TO SI-EMPLOYEE-ID.
033800
033900     WRITE SI-STAGED-INSPECTION-REC.
034000     ADD 1 TO INSP-RECORDS-KEPT.
034100 200-EXIT.
034200     EXIT.
034300
034400 250-EDIT-DATE-RTN.
034500     MOVE "250-EDIT-DATE-RTN" TO PARA-NAME.
034600     MOVE RI-ACTIVITY-DATE(1:10) TO WS-DATE-PARSE(1:10).
034700     MOVE "Y" TO WS-DATE-VALID-SW.
034800     IF WS-DATE-SLASH1 NOT = "/" OR WS-DATE-SLASH2 NOT = "/"
034900         MOVE "N" TO WS-DATE-VALID-SW
035000     ELSE
035100       IF WS-DATE-MM NOT NUMERIC OR WS-DATE-DD NOT NUMERIC
035200                          OR WS-DATE-YYYY NOT NUMERIC
035300         MOVE "N" TO WS-DATE-VALID-SW
035400       ELSE
035500         MOVE WS-DATE-MM TO WS-MM-NUM
035600         MOVE WS-DATE-DD TO WS-DD-NUM
035700         IF WS-MM-NUM < 1 OR WS-MM-NUM > 12
035800             MOVE "N" TO WS-DATE-VALID-SW
035900         ELSE
036000           IF WS-DD-NUM < 1 OR WS-DD-NUM > 31
036100               MOVE "N" TO WS-DATE-VALID-SW.
036200
036300     IF WS-DATE-IS-VALID
036400         MOVE WS-DATE-YYYY TO SI-ACTIVITY-DATE(1:4)
036500         MOVE WS-DATE-MM   TO SI-ACTIVITY-DATE(5:2)
036600         MOVE WS-DATE-DD   TO SI-ACTIVITY-DATE(7:2)
036700     ELSE
036800         MOVE ZERO TO SI-ACTIVITY-DATE
036900         ADD 1 TO WS-NULL-DATE-COUNT.
037000 250-EXIT.
037100     EXIT.
037200
037300 260-EDIT-SCORE-RTN.
037400     MOVE "260-EDIT-SCORE-RTN" TO PARA-NAME.
037500     MOVE RI-SCORE TO WS-SCORE-TEXT.
037600     IF WS-SCORE-TEXT = SPACES
037700         MOVE -1 TO SI-SCORE
037800         ADD 1 TO WS-NULL-SCORE-COUNT
037900     ELSE
038000         MOVE ZERO TO WS-SCORE-VALUE
038100         MOVE "Y" TO WS-SCORE-VALID-SW
038200         PERFORM 265-ACCUM-SCORE-DIGIT-RTN THRU 265-EXIT
038300             VARYING WS-SCORE-IDX FROM 1 BY 1
038400             UNTIL WS-SCORE-IDX > 4
038500         IF WS-SCORE-VALID-SW = "Y"
038600             MOVE WS-SCORE-VALUE TO SI-SCORE
038700             IF SI-SCORE < 0 OR SI-SCORE > 100
038800                 ADD 1 TO WS-SCORE-RANGE-COUNT
038900         ELSE
039000             MOVE -1 TO SI-SCORE
039100             ADD 1 TO WS-NULL-SCORE-COUNT.
039200 260-EXIT.
039300     EXIT.
039400
039500 265-ACCUM-SCORE-DIGIT-RTN.
039600     MOVE WS-SCORE-TEXT(WS-SCORE-IDX:1) TO WS-DIGIT-CHAR.
039700     IF WS-DIGIT-CHAR = SPACE
039800         NEXT SENTENCE
039900     ELSE
040000       IF WS-DIGIT-CHAR IS NUMERIC
040100         COMPUTE WS-SCORE-VALUE =
040200             (WS-SCORE-VALUE * 10) + WS-DIGIT-NUM
040300       ELSE
040400         MOVE "N" TO WS-SCORE-VALID-SW.
040500 265-EXIT.
040600     EXIT.
040700
040800 400-MAINLINE-VIOL.
040900     MOVE "400-MAINLINE-VIOL" TO PARA-NAME.
041000     PERFORM 450-CLEANSE-VIOLATION-RTN THRU 450-EXIT.
041100     PERFORM 060-READ-VIOL-RTN THRU 060-EXIT.
041200 400-EXIT.
041300     EXIT.
041400
041500 450-CLEANSE-VIOLATION-RTN.
041600     MOVE "450-CLEANSE-VIOLATION-RTN" TO PARA-NAME.
041700     MOVE SPACES TO SV-STAGED-VIOLATION-REC.
041800     IF RV-SERIAL-NUMBER = SPACES
041900         ADD 1 TO WS-NULL-VIOL-SERIAL-COUNT
042000     ELSE
042100         MOVE RV-SERIAL-NUMBER TO SV-SERIAL-NUMBER.
042200
042300     IF RV-VIOLATION-STATUS NOT = SPACES
042400         MOVE RV-VIOLATION-STATUS TO SV-VIOLATION-STATUS
042500         INSPECT SV-VIOLATION-STATUS CONVERTING
042600             "abcdefghijklmnopqrstuvwxyz"
042700          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
042800
042900     IF RV-VIOLATION-CODE = SPACES
043000         ADD 1 TO WS-NULL-VIOL-CODE-COUNT
043100     ELSE
043200         MOVE RV-VIOLATION-CODE TO SV-VIOLATION-CODE.
043300
043400     IF RV-VIOLATION-DESC NOT = SPACES
043500         MOVE RV-VIOLATION-DESC TO SV-VIOLATION-DESC.
043600
043700     PERFORM 460-EDIT-POINTS-RTN THRU 460-EXIT.
043800
043900     WRITE SV-STAGED-VIOLATION-REC.
044000     ADD 1 TO VIOL-RECORDS-KEPT.
044100 450-EXIT.
044200     EXIT.
044300
044400 460-EDIT-POINTS-RTN.
044500     MOVE "460-EDIT-POINTS-RTN" TO PARA-NAME.
044600     MOVE RV-POINTS TO WS-POINTS-TEXT.
044700     IF WS-POINTS-TEXT = SPACES
044800         MOVE "Y" TO SV-POINTS-NULL-SW
044900         MOVE ZERO TO SV-POINTS
045000         ADD 1 TO WS-NULL-POINTS-COUNT
045100     ELSE
045200         PERFORM 470-DECODE-POINTS-RTN THRU 470-EXIT
045300         IF WS-POINTS-VALID-SW = "Y"
045400             MOVE WS-POINTS-SCALED TO SV-POINTS
045500             MOVE "N" TO SV-POINTS-NULL-SW
045600         ELSE
045700             MOVE "Y" TO SV-POINTS-NULL-SW
045800             MOVE ZERO TO SV-POINTS
045900             ADD 1 TO WS-NULL-POINTS-COUNT.
046000 460-EXIT.
046100     EXIT.
046200
046300 470-DECODE-POINTS-RTN.
046400     MOVE SPACES TO WS-POINTS-INT-TEXT WS-POINTS-DEC-TEXT.
046500     MOVE ZERO TO WS-POINTS-INT-VALUE WS-POINTS-DEC-VALUE.
046600     MOVE "Y" TO WS-POINTS-VALID-SW.
046700     UNSTRING WS-POINTS-TEXT DELIMITED BY "."
046800         INTO WS-POINTS-INT-TEXT WS-POINTS-DEC-TEXT.
046900     PERFORM 480-ACCUM-INT-DIGIT-RTN THRU 480-EXIT
047000         VARYING WS-POINTS-IDX FROM 1 BY 1
047100         UNTIL WS-POINTS-IDX > 3.
047200     PERFORM 490-DECODE-DEC-DIGITS-RTN THRU 490-EXIT.
047300     IF WS-POINTS-VALID-SW = "Y"
047310         MOVE WS-POINTS-INT-VALUE TO WS-POINTS-INT-DISP
047320         MOVE WS-POINTS-DEC-VALUE TO WS-POINTS-DEC-DISP
047400         MOVE WS-POINTS-INT-DISP  TO WS-POINTS-DIGITS(1:3)
047500         MOVE WS-POINTS-DEC-DISP  TO WS-POINTS-DIGITS(4:2).
047600 470-EXIT.
047700     EXIT.
047800
047900 480-ACCUM-INT-DIGIT-RTN.
048000     MOVE WS-POINTS-INT-TEXT(WS-POINTS-IDX:1) TO WS-DIGIT-CHAR.
048100     IF WS-DIGIT-CHAR = SPACE
048200         NEXT SENTENCE
048300     ELSE
048400       IF WS-DIGIT-CHAR IS NUMERIC
048500         COMPUTE WS-POINTS-INT-VALUE =
048600             (WS-POINTS-INT-VALUE * 10) + WS-DIGIT-NUM
048700       ELSE
048800         MOVE "N" TO WS-POINTS-VALID-SW.
048900 480-EXIT.
049000     EXIT.
049100
049200 490-DECODE-DEC-DIGITS-RTN.
049300     MOVE WS-POINTS-DEC-TEXT(1:1) TO WS-DIGIT-CHAR.
049400     IF WS-DIGIT-CHAR = SPACE
049500         NEXT SENTENCE
049600     ELSE
049700       IF WS-DIGIT-CHAR IS NUMERIC
049800         COMPUTE WS-POINTS-DEC-VALUE = WS-DIGIT-NUM * 10
049900         MOVE WS-POINTS-DEC-TEXT(2:1) TO WS-DIGIT-CHAR
050000         IF WS-DIGIT-CHAR NOT = SPACE
050100           IF WS-DIGIT-CHAR IS NUMERIC
050200             ADD WS-DIGIT-NUM TO WS-POINTS-DEC-VALUE
050300           ELSE
050400             MOVE "N" TO WS-POINTS-VALID-SW
050500       ELSE
050600         MOVE "N" TO WS-POINTS-VALID-SW.
050700 490-EXIT.
050800     EXIT.
050900
051000 700-CLOSE-FILES.
051100     MOVE "700-CLOSE-FILES" TO PARA-NAME.
051200     CLOSE INS626-FILE VIO626-FILE STGINSP-FILE STGVIOL-FILE SYSOUT.
051300 700-EXIT.
051400     EXIT.
051500
051600 900-CLEANUP.
051700     MOVE "900-CLEANUP" TO PARA-NAME.
051800     IF INSP-RECORDS-KEPT = ZERO
051900         MOVE "** NO STAGED INSPECTIONS WRITTEN" TO ABEND-REASON
052000         GO TO 1000-ABEND-RTN.
052100     IF VIOL-RECORDS-KEPT = ZERO
052200         MOVE "** NO STAGED VIOLATIONS WRITTEN" TO ABEND-REASON
052300         GO TO 1000-ABEND-RTN.
052400     IF WS-NULL-INSP-SERIAL-COUNT > ZERO
052500         MOVE "** NULL SERIAL NUMBER ON AN INSPECTION" TO
052600             ABEND-REASON
052700         MOVE WS-NULL-INSP-SERIAL-COUNT TO ACTUAL-VAL
052800         WRITE SYSOUT-REC FROM ABEND-REC
052900         GO TO 1000-ABEND-RTN.
053000     IF WS-NULL-VIOL-SERIAL-COUNT > ZERO
053100         MOVE "** NULL SERIAL NUMBER ON A VIOLATION" TO
053200             ABEND-REASON
053300         MOVE WS-NULL-VIOL-SERIAL-COUNT TO ACTUAL-VAL
053400         WRITE SYSOUT-REC FROM ABEND-REC
053500         GO TO 1000-ABEND-RTN.
053600     IF WS-NULL-DATE-COUNT > ZERO
053700         MOVE "** NULL OR UNPARSEABLE ACTIVITY DATE" TO
053800             ABEND-REASON
053900         MOVE WS-NULL-DATE-COUNT TO ACTUAL-VAL
054000         WRITE SYSOUT-REC FROM ABEND-REC
054100         GO TO 1000-ABEND-RTN.
054200     IF WS-BAD-ZIP-COUNT > ZERO
054300         MOVE "** FACILITY-ZIP5 NOT EXACTLY 5 DIGITS" TO
054400             ABEND-REASON
054500         MOVE WS-BAD-ZIP-COUNT TO ACTUAL-VAL
054600         WRITE SYSOUT-REC FROM ABEND-REC
054700         GO TO 1000-ABEND-RTN.
054800
054900     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
055000     DISPLAY "** INSPECTIONS READ / KEPT **".
055100     DISPLAY INSP-RECORDS-READ SPACE INSP-RECORDS-KEPT.
055200     DISPLAY "** VIOLATIONS READ / KEPT **".
055300     DISPLAY VIOL-RECORDS-READ SPACE VIOL-RECORDS-KEPT.
055400     DISPLAY "** NULL SCORE COUNT (INFO ONLY) **".
055500     DISPLAY WS-NULL-SCORE-COUNT.
055600     DISPLAY "** SCORE OUT-OF-RANGE COUNT (INFO ONLY) **".
055700     DISPLAY WS-SCORE-RANGE-COUNT.
055800     DISPLAY "** NULL GRADE COUNT (INFO ONLY) **".
055900     DISPLAY WS-NULL-GRADE-COUNT.
056000     DISPLAY "** NULL VIOLATION-CODE COUNT (INFO ONLY) **".
056100     DISPLAY WS-NULL-VIOL-CODE-COUNT.
056200     DISPLAY "** NULL POINTS COUNT (INFO ONLY) **".
056300     DISPLAY WS-NULL-POINTS-COUNT.
056400     DISPLAY "******** NORMAL END OF JOB FAM626S1 ********".
056500 900-EXIT.
056600     EXIT.
056700
056800 1000-ABEND-RTN.
056900     WRITE SYSOUT-REC FROM ABEND-REC.
057000     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
057100     DISPLAY "*** ABNORMAL END OF JOB - FAM626S1 ***" UPON CONSOLE.
057200     DIVIDE ZERO-VAL INTO ONE-VAL.
