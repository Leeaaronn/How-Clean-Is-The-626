000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  FAM626V1.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COUNTY DATA SERVICES.
000600 DATE-WRITTEN. 06/05/90.
000700 DATE-COMPILED. 06/05/90.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*          THIS IS THE "VALIDATE" STEP OF THE 626-AREA FOOD
001200*          FACILITY BATCH.  IT RUNS LAST, AFTER FAM626F1/S1/C1/M1/
001300*          G1/Z1 HAVE ALL WRITTEN THEIR OUTPUT FILES FOR THE RUN,
001400*          AND RE-READS EVERY ONE OF THOSE OUTPUTS TO CHECK THAT
001500*          THE RUN IS FIT TO HAND TO THE HEALTH STANDARDS
001600*          COMMITTEE.  EVERY CHECK RUNS REGARDLESS OF WHETHER AN
001700*          EARLIER ONE FAILED SO THE OPERATOR SEES THE WHOLE
001800*          PICTURE IN ONE PASS, THEN THE JOB SETS A NON-ZERO
001900*          RETURN-CODE IF ANY CHECK FAILED.
002000*
002100*          THIS PROGRAM IS NOT A REBUILD OF ANY ONE HOSPITAL
002200*          PROGRAM - IT FOLLOWS THE SAME FIELD-BY-FIELD EDIT SHAPE
002300*          AND BALANCE/ABEND PHILOSOPHY THIS SHOP USES THROUGHOUT
002400*          (SEE DALYEDIT, DALYUPDT, TRMTUPDT), APPLIED HERE AS A
002500*          STANDALONE CROSS-FILE BALANCE RUN INSTEAD OF AN EDIT
002600*          IN FRONT OF AN UPDATE.
002700*
002800*               INPUT FILE    -   UT-S-STGINSP  (FROM FAM626S1)
002900*               INPUT FILE    -   UT-S-STGVIOL  (FROM FAM626S1)
003000*               INPUT FILE    -   UT-S-DIMFAC   (FROM FAM626C1)
003100*               INPUT FILE    -   UT-S-FCTINSP  (FROM FAM626C1)
003200*               INPUT FILE    -   UT-S-FCTVIOL  (FROM FAM626C1)
003300*               INPUT FILE    -   UT-S-MRTFHLTH (FROM FAM626M1)
003400*               INPUT FILE    -   UT-S-MRTZHLTH (FROM FAM626M1)
003500*               INPUT FILE    -   UT-S-MRTOFF   (FROM FAM626M1)
003600*               INPUT FILE    -   UT-S-ZIPGEO   (FROM FAM626G1)
003700*               INPUT FILE    -   UT-S-MRTNRME  (FROM FAM626G1)
003800*               DUMP FILE     -   SYSOUT
003900*
004000*    CHANGE LOG
004100*    ----------
004200*    06/05/90  JS    ORIGINAL VERSION - BALANCED STGINSP/STGVIOL
004300*                    NON-EMPTY AND THE STGINSP NULL-SERIAL/NULL-
004400*                    DATE/BAD-ZIP5 EDITS ONLY.  NOTHING DOWNSTREAM
004500*                    OF STAGE EXISTED YET TO CHECK.
004600*    11/09/92  RH    ADDED THE DIM-FACILITY UNIQUE-KEY CHECK AND
004700*                    THE FCT-INSPECTION UNIQUE-SERIAL CHECK NOW
004800*                    THAT FAM626C1 (CORE) IS IN PRODUCTION.
004900*    11/09/92  RH    ADDED THE FCT-VIOLATION ORPHAN-SERIAL CHECK -
005000*                    A BAD MERGE KEY IN CORE WAS ONCE ORPHANING
005100*                    VIOLATION ROWS SILENTLY, TICKET CDS-2201.
005200*    05/14/94  DP    ADDED THE MART-FACILITY-HEALTH CLEANLINESS-
005300*                    INDEX RANGE AND NULL-FACILITY-KEY CHECKS NOW
005400*                    THAT FAM626M1 (MARTS) IS IN PRODUCTION.
005500*    01/09/98  DP    Y2K REVIEW - EVERY DATE FIELD THIS PROGRAM
005600*                    TOUCHES IS ALREADY A 4-DIGIT-YEAR 9(08) FIELD
005700*                    CARRIED THROUGH FROM STAGE.  NO WINDOWING
005800*                    LOGIC EXISTS IN THIS PROGRAM.  NO CHANGES.
005900*    09/13/99  DP    Y2K CERTIFICATION SIGN-OFF FOR THE COMMITTEE.
006000*    03/02/08  RH    ADDED THE DIM-ZIP-GEO LAT/LON RANGE CHECKS
006100*                    AND THE MART-NEAR-ME DISTANCE/SCORE CHECKS
006200*                    NOW THAT FAM626G1 (GEO-NEAR-ME) IS IN
006300*                    PRODUCTION.
006400*    03/02/08  RH    ADDED THE MART-NEAR-ME VS. MART-FACILITY-
006500*                    HEALTH ROW-COUNT RECONCILIATION.
006600*    08/19/09  MT    ADDED THE MART-ZIP-HEALTH AND MART-REPEAT-
006700*                    OFFENDERS NON-EMPTY CHECKS - THESE HAD BEEN
006800*                    LEFT OUT OF THE "EVERY TABLE NON-EMPTY" PASS
006900*                    BY OVERSIGHT, TICKET CDS-3061.
007000*    02/11/11  MT    NEAR-ME-SCORE-EXCEEDS-CLEANLINESS CHECK ADDED
007100*                    - A HAVERSINE ROUNDING CASE IN FAM626G1 WAS
007200*                    ONCE LETTING THE SCORE EDGE PAST THE INDEX,
007300*                    TICKET CDS-3690.
007400*    07/22/13  MT    RETURN-CODE IS NOW SET BEFORE THE RESULT LINE
007500*                    IS WRITTEN, NOT AFTER - AN OPERATOR ONCE READ
007600*                    "RESULT: FAIL" OFF SYSOUT ON A RUN THAT HAD
007700*                    ALREADY POSTED RETURN-CODE 0000 TO THE
007800*                    SCHEDULER.
007900******************************************************************
008000 ENVIRONMENT DIVISION.
008100 CONFIGURATION SECTION.
008200 SOURCE-COMPUTER. IBM-390.
008300 OBJECT-COMPUTER. IBM-390.
008400 SPECIAL-NAMES.
008500     C01 IS TOP-OF-FORM.
008600 INPUT-OUTPUT SECTION.
008700 FILE-CONTROL.
008800     SELECT SYSOUT
008900     ASSIGN TO UT-S-SYSOUT
009000       ORGANIZATION IS SEQUENTIAL.
009100
009200     SELECT STGINSP-FILE
009300     ASSIGN TO UT-S-STGINSP
009400       ACCESS MODE IS SEQUENTIAL
009500       FILE STATUS IS SICODE.
009600
009700     SELECT STGVIOL-FILE
009800     ASSIGN TO UT-S-STGVIOL
009900       ACCESS MODE IS SEQUENTIAL
010000       FILE STATUS IS SVCODE.
010100
010200     SELECT DIMFAC-FILE
010300     ASSIGN TO UT-S-DIMFAC
010400       ACCESS MODE IS SEQUENTIAL
010500       FILE STATUS IS DFCODE.
010600
010700     SELECT FCTINSP-FILE
010800     ASSIGN TO UT-S-FCTINSP
010900       ACCESS MODE IS SEQUENTIAL
011000       FILE STATUS IS FICODE.
011100
011200     SELECT FCTVIOL-FILE
011300     ASSIGN TO UT-S-FCTVIOL
011400       ACCESS MODE IS SEQUENTIAL
011500       FILE STATUS IS FVCODE.
011600
011700     SELECT MRTFHLTH-FILE
011800     ASSIGN TO UT-S-MRTFHLTH
011900       ACCESS MODE IS SEQUENTIAL
012000       FILE STATUS IS MHCODE.
012100
012200     SELECT MRTZHLTH-FILE
012300     ASSIGN TO UT-S-MRTZHLTH
012400       ACCESS MODE IS SEQUENTIAL
012500       FILE STATUS IS MZCODE.
012600
012700     SELECT MRTOFF-FILE
012800     ASSIGN TO UT-S-MRTOFF
012900       ACCESS MODE IS SEQUENTIAL
013000       FILE STATUS IS MOCODE.
013100
013200     SELECT ZIPGEO-FILE
013300     ASSIGN TO UT-S-ZIPGEO
013400       ACCESS MODE IS SEQUENTIAL
013500       FILE STATUS IS ZGCODE.
013600
013700     SELECT MRTNRME-FILE
013800     ASSIGN TO UT-S-MRTNRME
013900       ACCESS MODE IS SEQUENTIAL
014000       FILE STATUS IS MNCODE.
014100
014200 DATA DIVISION.
014300 FILE SECTION.
014400 FD  SYSOUT
014500     RECORDING MODE IS F
014600     LABEL RECORDS ARE STANDARD
014700     RECORD CONTAINS 130 CHARACTERS
014800     BLOCK CONTAINS 0 RECORDS
014900     DATA RECORD IS SYSOUT-REC.
015000 01  SYSOUT-REC  PIC X(130).
015100
015200 FD  STGINSP-FILE
015300     RECORDING MODE IS F
015400     LABEL RECORDS ARE STANDARD
015500     RECORD CONTAINS 393 CHARACTERS
015600     BLOCK CONTAINS 0 RECORDS
015700     DATA RECORD IS SI-STAGED-INSPECTION-REC.
015800     COPY STGINSP.
015900
016000 FD  STGVIOL-FILE
016100     RECORDING MODE IS F
016200     LABEL RECORDS ARE STANDARD
016300     RECORD CONTAINS 126 CHARACTERS
016400     BLOCK CONTAINS 0 RECORDS
016500     DATA RECORD IS SV-STAGED-VIOLATION-REC.
016600     COPY STGVIOL.
016700
016800 FD  DIMFAC-FILE
016900     RECORDING MODE IS F
017000     LABEL RECORDS ARE STANDARD
017100     RECORD CONTAINS 369 CHARACTERS
017200     BLOCK CONTAINS 0 RECORDS
017300     DATA RECORD IS DF-DIM-FACILITY-REC.
017400     COPY DIMFAC.
017500
017600 FD  FCTINSP-FILE
017700     RECORDING MODE IS F
017800     LABEL RECORDS ARE STANDARD
017900     RECORD CONTAINS 457 CHARACTERS
018000     BLOCK CONTAINS 0 RECORDS
018100     DATA RECORD IS FI-FCT-INSPECTION-REC.
018200     COPY FCTINSP.
018300
018400 FD  FCTVIOL-FILE
018500     RECORDING MODE IS F
018600     LABEL RECORDS ARE STANDARD
018700     RECORD CONTAINS 210 CHARACTERS
018800     BLOCK CONTAINS 0 RECORDS
018900     DATA RECORD IS FV-FCT-VIOLATION-REC.
019000     COPY FCTVIOL.
019100
019200 FD  MRTFHLTH-FILE
019300     RECORDING MODE IS F
019400     LABEL RECORDS ARE STANDARD
019500     RECORD CONTAINS 314 CHARACTERS
019600     BLOCK CONTAINS 0 RECORDS
019700     DATA RECORD IS MH-MART-FACILITY-HEALTH-REC.
019800     COPY MRTFHLTH.
019900
020000 FD  MRTZHLTH-FILE
020100     RECORDING MODE IS F
020200     LABEL RECORDS ARE STANDARD
020300     RECORD CONTAINS 57 CHARACTERS
020400     BLOCK CONTAINS 0 RECORDS
020500     DATA RECORD IS MZ-MART-ZIP-HEALTH-REC.
020600     COPY MRTZHLTH.
020700
020800****** MART-REPEAT-OFFENDERS SHARES MART-FACILITY-HEALTH'S EXACT
020900****** RECORD SHAPE (SEE FAM626M1 REMARKS) - CARRIED HERE AS A
021000****** PLAIN 314-BYTE RECORD SINCE ALL THIS PROGRAM DOES WITH IT
021100****** IS THE NON-EMPTY CHECK.
021200 FD  MRTOFF-FILE
021300     RECORDING MODE IS F
021400     LABEL RECORDS ARE STANDARD
021500     RECORD CONTAINS 314 CHARACTERS
021600     BLOCK CONTAINS 0 RECORDS
021700     DATA RECORD IS MO-REPEAT-OFFENDER-REC.
021800 01  MO-REPEAT-OFFENDER-REC     PIC X(314).
021900
022000 FD  ZIPGEO-FILE
022100     RECORDING MODE IS F
022200     LABEL RECORDS ARE STANDARD
022300     RECORD CONTAINS 44 CHARACTERS
022400     BLOCK CONTAINS 0 RECORDS
022500     DATA RECORD IS ZG-ZIP-GEO-REC.
022600     COPY ZIPGEO.
022700
022800 FD  MRTNRME-FILE
022900     RECORDING MODE IS F
023000     LABEL RECORDS ARE STANDARD
023100     RECORD CONTAINS 232 CHARACTERS
023200     BLOCK CONTAINS 0 RECORDS
023300     DATA RECORD IS MN-MART-NEAR-ME-REC.
023400     COPY MRTNRME.
023500
023600 WORKING-STORAGE SECTION.
023700 01  FILE-STATUS-CODES.
023800     05  SICODE                  PIC X(02).
023810         88  SICODE-OK               VALUE "00".
023900     05  SVCODE                  PIC X(02).
023910         88  SVCODE-OK               VALUE "00".
024000     05  DFCODE                  PIC X(02).
024010         88  DFCODE-OK               VALUE "00".
024100     05  FICODE                  PIC X(02).
024110         88  FICODE-OK               VALUE "00".
024200     05  FVCODE                  PIC X(02).
024210         88  FVCODE-OK               VALUE "00".
024300     05  MHCODE                  PIC X(02).
024310         88  MHCODE-OK               VALUE "00".
024400     05  MZCODE                  PIC X(02).
024410         88  MZCODE-OK               VALUE "00".
024500     05  MOCODE                  PIC X(02).
024510         88  MOCODE-OK               VALUE "00".
024600     05  ZGCODE                  PIC X(02).
024610         88  ZGCODE-OK               VALUE "00".
024700     05  MNCODE                  PIC X(02).
024710         88  MNCODE-OK               VALUE "00".
024800
024900 01  FLAGS-AND-SWITCHES.
025000     05  MORE-STGINSP-SW         PIC X(01) VALUE "Y".
025100         88  NO-MORE-STGINSP         VALUE "N".
025200     05  MORE-STGVIOL-SW         PIC X(01) VALUE "Y".
025300         88  NO-MORE-STGVIOL         VALUE "N".
025400     05  MORE-DIMFAC-SW          PIC X(01) VALUE "Y".
025500         88  NO-MORE-DIMFAC          VALUE "N".
025600     05  MORE-FCTINSP-SW         PIC X(01) VALUE "Y".
025700         88  NO-MORE-FCTINSP         VALUE "N".
025800     05  MORE-FCTVIOL-SW         PIC X(01) VALUE "Y".
025900         88  NO-MORE-FCTVIOL         VALUE "N".
026000     05  MORE-MRTFHLTH-SW        PIC X(01) VALUE "Y".
026100         88  NO-MORE-MRTFHLTH        VALUE "N".
026200     05  MORE-MRTZHLTH-SW        PIC X(01) VALUE "Y".
026300         88  NO-MORE-MRTZHLTH        VALUE "N".
026400     05  MORE-MRTOFF-SW          PIC X(01) VALUE "Y".
026500         88  NO-MORE-MRTOFF          VALUE "N".
026600     05  MORE-ZIPGEO-SW          PIC X(01) VALUE "Y".
026700         88  NO-MORE-ZIPGEO          VALUE "N".
026800     05  MORE-MRTNRME-SW         PIC X(01) VALUE "Y".
026900         88  NO-MORE-MRTNRME         VALUE "N".
027000     05  WS-DUP-FOUND-SW         PIC X(01).
027100         88  WS-DUP-FOUND            VALUE "Y".
027200     05  WS-ANY-FAILURE-SW       PIC X(01) VALUE "N".
027300         88  WS-ANY-FAILURE          VALUE "Y".
027400
027500 77  WS-RUN-DATE                 PIC 9(06).
027520 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
027540     05  WS-RUN-YY               PIC 9(02).
027560     05  WS-RUN-MM               PIC 9(02).
027580     05  WS-RUN-DD               PIC 9(02).
027600
027700*    DIM-FACILITY-KEY TABLE - USED ONLY TO DETECT A DUPLICATE
027800*    FACILITY-KEY, THE SAME SEARCH ALL / BINARY-INSERT TECHNIQUE
027900*    AS FAM626C1'S OWN FACILITY TABLE.
028000 77  WS-FACKEY-COUNT             PIC 9(05) COMP.
028100 01  WS-FACKEY-TABLE.
028200     05  WS-FK-ENTRY OCCURS 1 TO 20000 TIMES
028300                     DEPENDING ON WS-FACKEY-COUNT
028400                     ASCENDING KEY IS WS-FK-VALUE
028500                     INDEXED BY FK-IDX.
028600         10  WS-FK-VALUE             PIC X(64).
028700
028800*    FCT-INSPECTION SERIAL-NUMBER TABLE - BUILT WHILE CHECKING
028900*    FCT-INSPECTION FOR A DUPLICATE SERIAL, THEN REUSED TO CHECK
029000*    FCT-VIOLATION FOR AN ORPHAN SERIAL.
029100 77  WS-SERIAL-COUNT             PIC 9(05) COMP.
029200 01  WS-SERIAL-TABLE.
029300     05  WS-SR-ENTRY OCCURS 1 TO 20000 TIMES
029400                     DEPENDING ON WS-SERIAL-COUNT
029500                     ASCENDING KEY IS WS-SR-VALUE
029600                     INDEXED BY SR-IDX.
029700         10  WS-SR-VALUE             PIC X(12).
029800
029900 01  WS-BINSRCH-WORK.
030000     05  WS-LOW-IDX              PIC 9(05) COMP.
030100     05  WS-HIGH-IDX             PIC S9(05) COMP.
030200     05  WS-MID-IDX              PIC 9(05) COMP.
030300     05  WS-INSERT-POS           PIC 9(05) COMP.
030400     05  WS-SHIFT-IDX            PIC 9(05) COMP.
030500     05  FILLER                  PIC X(04).
030600 01  WS-BINSRCH-WORK-R REDEFINES WS-BINSRCH-WORK.
030700     05  WS-BINSRCH-BYTE OCCURS 24 TIMES INDEXED BY BS-IDX
030800                                             PIC X(01).
030900
031000 77  WS-COMPARE-KEY-64           PIC X(64).
031100 77  WS-COMPARE-KEY-12           PIC X(12).
031200
031300*    ONE COUNTER PAIR (READ + FAIL) PER CHECK GROUP.
031400 01  COUNTERS-AND-ACCUMULATORS.
031500     05  STGINSP-RECORDS-READ       PIC S9(09) COMP.
031600     05  STGVIOL-RECORDS-READ       PIC S9(09) COMP.
031700     05  DIMFAC-RECORDS-READ        PIC S9(09) COMP.
031800     05  FCTINSP-RECORDS-READ       PIC S9(09) COMP.
031900     05  FCTVIOL-RECORDS-READ       PIC S9(09) COMP.
032000     05  MRTFHLTH-RECORDS-READ      PIC S9(09) COMP.
032100     05  MRTZHLTH-RECORDS-READ      PIC S9(09) COMP.
032200     05  MRTOFF-RECORDS-READ        PIC S9(09) COMP.
032300     05  ZIPGEO-RECORDS-READ        PIC S9(09) COMP.
032400     05  MRTNRME-RECORDS-READ       PIC S9(09) COMP.
032500     05  WS-STGINSP-BAD-SERIAL      PIC S9(09) COMP.
032600     05  WS-STGINSP-BAD-DATE        PIC S9(09) COMP.
032700     05  WS-STGINSP-BAD-ZIP5        PIC S9(09) COMP.
032800     05  WS-DIMFAC-DUP-KEY          PIC S9(09) COMP.
032900     05  WS-FCTINSP-DUP-SERIAL      PIC S9(09) COMP.
033000     05  WS-FCTVIOL-ORPHAN-SERIAL   PIC S9(09) COMP.
033100     05  WS-MRTFHLTH-BAD-INDEX      PIC S9(09) COMP.
033200     05  WS-MRTFHLTH-NULL-KEY       PIC S9(09) COMP.
033300     05  WS-ZIPGEO-BAD-LAT          PIC S9(09) COMP.
033400     05  WS-ZIPGEO-BAD-LON          PIC S9(09) COMP.
033500     05  WS-MRTNRME-BAD-DISTANCE    PIC S9(09) COMP.
033600     05  WS-MRTNRME-BAD-SCORE       PIC S9(09) COMP.
033700     05  WS-MRTNRME-SCORE-OVER      PIC S9(09) COMP.
033800     05  FILLER                     PIC X(08).
033900 01  COUNTERS-AND-ACCUMULATORS-R REDEFINES COUNTERS-AND-ACCUMULATORS.
034000     05  WS-CNTR-BYTE OCCURS 92 TIMES INDEXED BY CN-IDX
034100                                             PIC X(01).
034200
034300*    ONE CHECK-RESULT LINE, BUILT AND DISPLAYED FOR EVERY CHECK -
034400*    THE SAME "BUILD THE LINE, THEN DISPLAY IT" HABIT DALYEDIT
034500*    USES FOR ITS OWN EDIT-EXCEPTION MESSAGES.
034600 01  WS-CHECK-LINE.
034700     05  WS-CHECK-NUM            PIC X(06).
034800     05  FILLER                  PIC X(01) VALUE SPACE.
034900     05  WS-CHECK-DESC           PIC X(52).
035000     05  FILLER                  PIC X(01) VALUE SPACE.
035100     05  WS-CHECK-STATUS         PIC X(04).
035200     05  FILLER                  PIC X(01) VALUE SPACE.
035300     05  WS-CHECK-COUNT-LIT      PIC X(08) VALUE SPACES.
035400     05  WS-CHECK-COUNT          PIC ZZZ,ZZZ,ZZ9.
035500
035600     COPY ABENDREC.
035700
035800 PROCEDURE DIVISION.
035900     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
036000     PERFORM 100-CHECK-STGINSP-RTN THRU 100-EXIT.
036100     PERFORM 150-CHECK-STGVIOL-RTN THRU 150-EXIT.
036200     PERFORM 200-CHECK-DIMFAC-RTN THRU 200-EXIT.
036300     PERFORM 300-CHECK-FCTINSP-RTN THRU 300-EXIT.
036400     PERFORM 400-CHECK-FCTVIOL-RTN THRU 400-EXIT.
036500     PERFORM 500-CHECK-MRTFHLTH-RTN THRU 500-EXIT.
036600     PERFORM 550-CHECK-MRTZHLTH-RTN THRU 550-EXIT.
036700     PERFORM 560-CHECK-MRTOFF-RTN THRU 560-EXIT.
036800     PERFORM 600-CHECK-ZIPGEO-RTN THRU 600-EXIT.
036900     PERFORM 700-CHECK-MRTNRME-RTN THRU 700-EXIT.
037000     PERFORM 900-CLEANUP THRU 900-EXIT.
037100     GOBACK.
037200
037300 000-HOUSEKEEPING.
037400     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
037500     DISPLAY "******** BEGIN JOB FAM626V1 ********".
037600     ACCEPT WS-RUN-DATE FROM DATE.
037700     INITIALIZE COUNTERS-AND-ACCUMULATORS.
037800     MOVE ZERO TO WS-FACKEY-COUNT WS-SERIAL-COUNT.
037900     OPEN INPUT STGINSP-FILE STGVIOL-FILE DIMFAC-FILE FCTINSP-FILE
038000                FCTVIOL-FILE MRTFHLTH-FILE MRTZHLTH-FILE
038100                MRTOFF-FILE ZIPGEO-FILE MRTNRME-FILE.
038200     OPEN OUTPUT SYSOUT.
038300 000-EXIT.
038400     EXIT.
038500
038600*    100-SERIES - STG-INSPECTION: NON-EMPTY, NULL/BLANK SERIAL,
038700*    NULL ACTIVITY DATE (STAGE'S OWN NULL-DATE CONVENTION IS
038800*    ZEROS - SEE FAM626S1 340-EDIT-DATE-RTN), AND FACILITY-ZIP5
038900*    NOT EXACTLY 5 DIGITS.
039000 100-CHECK-STGINSP-RTN.
039100     MOVE "100-CHECK-STGINSP-RTN" TO PARA-NAME.
039200     PERFORM 110-READ-STGINSP-RTN THRU 110-EXIT
039300         UNTIL NO-MORE-STGINSP.
039400     PERFORM 190-REPORT-STGINSP-RTN THRU 190-EXIT.
039500 100-EXIT.
039600     EXIT.
039700
039800 110-READ-STGINSP-RTN.
039900     READ STGINSP-FILE
040000         AT END MOVE "N" TO MORE-STGINSP-SW
040100         GO TO 110-EXIT
040200     END-READ.
040300     ADD 1 TO STGINSP-RECORDS-READ.
040400     IF SI-SERIAL-NUMBER = SPACES OR LOW-VALUES
040500         ADD 1 TO WS-STGINSP-BAD-SERIAL.
040600     IF SI-ACTIVITY-DATE = ZERO
040700         ADD 1 TO WS-STGINSP-BAD-DATE.
040800     IF SI-FACILITY-ZIP5 IS NOT NUMERIC
040900         ADD 1 TO WS-STGINSP-BAD-ZIP5.
041000 110-EXIT.
041100     EXIT.
041200
041300 190-REPORT-STGINSP-RTN.
041400     MOVE "CHK01" TO WS-CHECK-NUM.
041450     MOVE "STG-INSPECTION TABLE NON-EMPTY" TO WS-CHECK-DESC.
041460     MOVE STGINSP-RECORDS-READ TO WS-CHECK-COUNT.
041470     PERFORM 930-SET-EMPTY-STATUS-RTN THRU 930-EXIT.
041500     MOVE "CHK01A" TO WS-CHECK-NUM.
041600     MOVE "STG-INSPECTION NULL/BLANK SERIAL-NUMBER" TO WS-CHECK-DESC.
041700     MOVE WS-STGINSP-BAD-SERIAL TO WS-CHECK-COUNT.
041800     PERFORM 920-SET-STATUS-RTN THRU 920-EXIT.
041900     MOVE "CHK01B" TO WS-CHECK-NUM.
042000     MOVE "STG-INSPECTION NULL ACTIVITY-DATE" TO WS-CHECK-DESC.
042100     MOVE WS-STGINSP-BAD-DATE TO WS-CHECK-COUNT.
042200     PERFORM 920-SET-STATUS-RTN THRU 920-EXIT.
042300     MOVE "CHK01C" TO WS-CHECK-NUM.
042400     MOVE "STG-INSPECTION FACILITY-ZIP5 NOT 5 DIGITS" TO WS-CHECK-DESC.
042500     MOVE WS-STGINSP-BAD-ZIP5 TO WS-CHECK-COUNT.
042600     PERFORM 920-SET-STATUS-RTN THRU 920-EXIT.
042700 190-EXIT.
042800     EXIT.
042900
043000*    150-SERIES - STG-VIOLATION: NON-EMPTY ONLY, NO FIELD-LEVEL
043100*    CHECKS ARE CALLED FOR ON THIS TABLE.
043200 150-CHECK-STGVIOL-RTN.
043300     MOVE "150-CHECK-STGVIOL-RTN" TO PARA-NAME.
043400     PERFORM 160-READ-STGVIOL-RTN THRU 160-EXIT
043500         UNTIL NO-MORE-STGVIOL.
043550     MOVE "CHK02" TO WS-CHECK-NUM.
043560     MOVE "STG-VIOLATION TABLE NON-EMPTY" TO WS-CHECK-DESC.
043570     MOVE STGVIOL-RECORDS-READ TO WS-CHECK-COUNT.
043580     PERFORM 930-SET-EMPTY-STATUS-RTN THRU 930-EXIT.
043700 150-EXIT.
043800     EXIT.
043900
044000 160-READ-STGVIOL-RTN.
044100     READ STGVIOL-FILE
044200         AT END MOVE "N" TO MORE-STGVIOL-SW
044300         GO TO 160-EXIT
044400     END-READ.
044500     ADD 1 TO STGVIOL-RECORDS-READ.
044600 160-EXIT.
044700     EXIT.
044800
044900*    200-SERIES - DIM-FACILITY: NON-EMPTY, FACILITY-KEY UNIQUE.
045000*    THE BINARY-INSERT TECHNIQUE DOUBLES AS THE DUPLICATE TEST -
045100*    IF THE KEY IS ALREADY IN THE TABLE WE DO NOT INSERT IT AGAIN,
045200*    WE JUST COUNT THE DUPLICATE.
045300 200-CHECK-DIMFAC-RTN.
045400     MOVE "200-CHECK-DIMFAC-RTN" TO PARA-NAME.
045500     PERFORM 210-READ-DIMFAC-RTN THRU 210-EXIT
045600         UNTIL NO-MORE-DIMFAC.
045650     MOVE "CHK03" TO WS-CHECK-NUM.
045660     MOVE "DIM-FACILITY TABLE NON-EMPTY" TO WS-CHECK-DESC.
045670     MOVE DIMFAC-RECORDS-READ TO WS-CHECK-COUNT.
045680     PERFORM 930-SET-EMPTY-STATUS-RTN THRU 930-EXIT.
045800     MOVE "CHK03A" TO WS-CHECK-NUM.
045900     MOVE "DIM-FACILITY FACILITY-KEY NOT UNIQUE" TO WS-CHECK-DESC.
046000     MOVE WS-DIMFAC-DUP-KEY TO WS-CHECK-COUNT.
046100     PERFORM 920-SET-STATUS-RTN THRU 920-EXIT.
046200 200-EXIT.
046300     EXIT.
046400
046500 210-READ-DIMFAC-RTN.
046600     READ DIMFAC-FILE
046700         AT END MOVE "N" TO MORE-DIMFAC-SW
046800         GO TO 210-EXIT
046900     END-READ.
047000     ADD 1 TO DIMFAC-RECORDS-READ.
047100     MOVE DF-FACILITY-KEY TO WS-COMPARE-KEY-64.
047200     PERFORM 220-FIND-FACKEY-RTN THRU 220-EXIT.
047300     IF WS-DUP-FOUND
047400         ADD 1 TO WS-DIMFAC-DUP-KEY
047500     ELSE
047600         PERFORM 230-INSERT-FACKEY-RTN THRU 230-EXIT
047700         SET FK-IDX TO WS-INSERT-POS
047800         MOVE WS-COMPARE-KEY-64 TO WS-FK-VALUE(FK-IDX).
047900 210-EXIT.
048000     EXIT.
048100
048200 220-FIND-FACKEY-RTN.
048300     MOVE "N" TO WS-DUP-FOUND-SW.
048400     IF WS-FACKEY-COUNT > 0
048500         SEARCH ALL WS-FK-ENTRY
048600             AT END CONTINUE
048700             WHEN WS-FK-VALUE(FK-IDX) = WS-COMPARE-KEY-64
048800                 MOVE "Y" TO WS-DUP-FOUND-SW
048900         END-SEARCH.
049000 220-EXIT.
049100     EXIT.
049200
049300 230-INSERT-FACKEY-RTN.
049400     MOVE 1 TO WS-LOW-IDX.
049500     MOVE WS-FACKEY-COUNT TO WS-HIGH-IDX.
049600     IF WS-FACKEY-COUNT = 0
049700         MOVE 1 TO WS-INSERT-POS
049800     ELSE
049900         MOVE WS-FACKEY-COUNT TO WS-INSERT-POS
050000         ADD 1 TO WS-INSERT-POS
050100         PERFORM 235-LOCATE-FACKEY-STEP-RTN THRU 235-EXIT
050200             UNTIL WS-LOW-IDX > WS-HIGH-IDX.
050300     ADD 1 TO WS-FACKEY-COUNT.
050400     IF WS-INSERT-POS < WS-FACKEY-COUNT
050500         PERFORM 238-SHIFT-UP-FACKEY-RTN THRU 238-EXIT
050600             VARYING WS-SHIFT-IDX FROM WS-FACKEY-COUNT BY -1
050700             UNTIL WS-SHIFT-IDX <= WS-INSERT-POS.
050800 230-EXIT.
050900     EXIT.
051000
051100 235-LOCATE-FACKEY-STEP-RTN.
051200     COMPUTE WS-MID-IDX = (WS-LOW-IDX + WS-HIGH-IDX) / 2.
051300     IF WS-FK-VALUE(WS-MID-IDX) < WS-COMPARE-KEY-64
051400         COMPUTE WS-LOW-IDX = WS-MID-IDX + 1
051500     ELSE
051600         MOVE WS-MID-IDX TO WS-INSERT-POS
051700         COMPUTE WS-HIGH-IDX = WS-MID-IDX - 1.
051800 235-EXIT.
051900     EXIT.
052000
052100 238-SHIFT-UP-FACKEY-RTN.
052200     MOVE WS-FK-ENTRY(WS-SHIFT-IDX - 1) TO WS-FK-ENTRY(WS-SHIFT-IDX).
052300 238-EXIT.
052400     EXIT.
052500
052600*    300-SERIES - FCT-INSPECTION: NON-EMPTY, SERIAL-NUMBER
052700*    UNIQUE.  EVERY SERIAL SEEN (DUPLICATE OR NOT) GOES INTO
052800*    WS-SERIAL-TABLE SO 400-CHECK-FCTVIOL-RTN CAN LOOK IT UP.
052900 300-CHECK-FCTINSP-RTN.
053000     MOVE "300-CHECK-FCTINSP-RTN" TO PARA-NAME.
053100     PERFORM 310-READ-FCTINSP-RTN THRU 310-EXIT
053200         UNTIL NO-MORE-FCTINSP.
053350     MOVE "CHK04" TO WS-CHECK-NUM.
053360     MOVE "FCT-INSPECTION TABLE NON-EMPTY" TO WS-CHECK-DESC.
053370     MOVE FCTINSP-RECORDS-READ TO WS-CHECK-COUNT.
053380     PERFORM 930-SET-EMPTY-STATUS-RTN THRU 930-EXIT.
053400     MOVE "CHK04A" TO WS-CHECK-NUM.
053500     MOVE "FCT-INSPECTION SERIAL-NUMBER NOT UNIQUE" TO WS-CHECK-DESC.
053600     MOVE WS-FCTINSP-DUP-SERIAL TO WS-CHECK-COUNT.
053700     PERFORM 920-SET-STATUS-RTN THRU 920-EXIT.
053800 300-EXIT.
053900     EXIT.
054000
054100 310-READ-FCTINSP-RTN.
054200     READ FCTINSP-FILE
054300         AT END MOVE "N" TO MORE-FCTINSP-SW
054400         GO TO 310-EXIT
054500     END-READ.
054600     ADD 1 TO FCTINSP-RECORDS-READ.
054700     MOVE FI-SERIAL-NUMBER TO WS-COMPARE-KEY-12.
054800     PERFORM 320-FIND-SERIAL-RTN THRU 320-EXIT.
054900     IF WS-DUP-FOUND
055000         ADD 1 TO WS-FCTINSP-DUP-SERIAL
055100     ELSE
055200         PERFORM 330-INSERT-SERIAL-RTN THRU 330-EXIT
055300         SET SR-IDX TO WS-INSERT-POS
055400         MOVE WS-COMPARE-KEY-12 TO WS-SR-VALUE(SR-IDX).
055500 310-EXIT.
055600     EXIT.
055700
055800 320-FIND-SERIAL-RTN.
055900     MOVE "N" TO WS-DUP-FOUND-SW.
056000     IF WS-SERIAL-COUNT > 0
056100         SEARCH ALL WS-SR-ENTRY
056200             AT END CONTINUE
056300             WHEN WS-SR-VALUE(SR-IDX) = WS-COMPARE-KEY-12
056400                 MOVE "Y" TO WS-DUP-FOUND-SW
056500         END-SEARCH.
056600 320-EXIT.
056700     EXIT.
056800
056900 330-INSERT-SERIAL-RTN.
057000     MOVE 1 TO WS-LOW-IDX.
057100     MOVE WS-SERIAL-COUNT TO WS-HIGH-IDX.
057200     IF WS-SERIAL-COUNT = 0
057300         MOVE 1 TO WS-INSERT-POS
057400     ELSE
057500         MOVE WS-SERIAL-COUNT TO WS-INSERT-POS
057600         ADD 1 TO WS-INSERT-POS
057700         PERFORM 335-LOCATE-SERIAL-STEP-RTN THRU 335-EXIT
057800             UNTIL WS-LOW-IDX > WS-HIGH-IDX.
057900     ADD 1 TO WS-SERIAL-COUNT.
058000     IF WS-INSERT-POS < WS-SERIAL-COUNT
058100         PERFORM 338-SHIFT-UP-SERIAL-RTN THRU 338-EXIT
058200             VARYING WS-SHIFT-IDX FROM WS-SERIAL-COUNT BY -1
058300             UNTIL WS-SHIFT-IDX <= WS-INSERT-POS.
058400 330-EXIT.
058500     EXIT.
058600
058700 335-LOCATE-SERIAL-STEP-RTN.
058800     COMPUTE WS-MID-IDX = (WS-LOW-IDX + WS-HIGH-IDX) / 2.
058900     IF WS-SR-VALUE(WS-MID-IDX) < WS-COMPARE-KEY-12
059000         COMPUTE WS-LOW-IDX = WS-MID-IDX + 1
059100     ELSE
059200         MOVE WS-MID-IDX TO WS-INSERT-POS
059300         COMPUTE WS-HIGH-IDX = WS-MID-IDX - 1.
059400 335-EXIT.
059500     EXIT.
059600
059700 338-SHIFT-UP-SERIAL-RTN.
059800     MOVE WS-SR-ENTRY(WS-SHIFT-IDX - 1) TO WS-SR-ENTRY(WS-SHIFT-IDX).
059900 338-EXIT.
060000     EXIT.
060100
060200*    400-SERIES - FCT-VIOLATION: NON-EMPTY, NO ORPHAN SERIAL - A
060300*    VIOLATION ROW WHOSE SERIAL-NUMBER IS NOT IN THE TABLE
060400*    300-CHECK-FCTINSP-RTN JUST BUILT HAS NO PARENT INSPECTION.
060500 400-CHECK-FCTVIOL-RTN.
060600     MOVE "400-CHECK-FCTVIOL-RTN" TO PARA-NAME.
060700     PERFORM 410-READ-FCTVIOL-RTN THRU 410-EXIT
060800         UNTIL NO-MORE-FCTVIOL.
060950     MOVE "CHK05" TO WS-CHECK-NUM.
060960     MOVE "FCT-VIOLATION TABLE NON-EMPTY" TO WS-CHECK-DESC.
060970     MOVE FCTVIOL-RECORDS-READ TO WS-CHECK-COUNT.
060980     PERFORM 930-SET-EMPTY-STATUS-RTN THRU 930-EXIT.
061000     MOVE "CHK05A" TO WS-CHECK-NUM.
061100     MOVE "FCT-VIOLATION ORPHAN SERIAL-NUMBER" TO WS-CHECK-DESC.
061200     MOVE WS-FCTVIOL-ORPHAN-SERIAL TO WS-CHECK-COUNT.
061300     PERFORM 920-SET-STATUS-RTN THRU 920-EXIT.
061400 400-EXIT.
061500     EXIT.
061600
061700 410-READ-FCTVIOL-RTN.
061800     READ FCTVIOL-FILE
061900         AT END MOVE "N" TO MORE-FCTVIOL-SW
062000         GO TO 410-EXIT
062100     END-READ.
062200     ADD 1 TO FCTVIOL-RECORDS-READ.
062300     MOVE "N" TO WS-DUP-FOUND-SW.
062400     IF WS-SERIAL-COUNT > 0
062500         SEARCH ALL WS-SR-ENTRY
062600             AT END CONTINUE
062700             WHEN WS-SR-VALUE(SR-IDX) = FV-SERIAL-NUMBER
062800                 MOVE "Y" TO WS-DUP-FOUND-SW
062900         END-SEARCH.
063000     IF NOT WS-DUP-FOUND
063100         ADD 1 TO WS-FCTVIOL-ORPHAN-SERIAL.
063200 410-EXIT.
063300     EXIT.
063400
063500*    500-SERIES - MART-FACILITY-HEALTH: NON-EMPTY, CLEANLINESS-
063600*    INDEX IN 0-100, NO NULL FACILITY-KEY.  THE RECORD COUNT IS
063700*    ALSO KEPT FOR THE 700-SERIES ROW-COUNT RECONCILIATION.
063800 500-CHECK-MRTFHLTH-RTN.
063900     MOVE "500-CHECK-MRTFHLTH-RTN" TO PARA-NAME.
064000     PERFORM 510-READ-MRTFHLTH-RTN THRU 510-EXIT
064100         UNTIL NO-MORE-MRTFHLTH.
064150     MOVE "CHK06" TO WS-CHECK-NUM.
064160     MOVE "MART-FACILITY-HEALTH TABLE NON-EMPTY" TO WS-CHECK-DESC.
064170     MOVE MRTFHLTH-RECORDS-READ TO WS-CHECK-COUNT.
064180     PERFORM 930-SET-EMPTY-STATUS-RTN THRU 930-EXIT.
064300     MOVE "CHK06A" TO WS-CHECK-NUM.
064400     MOVE "MART-FACILITY-HEALTH CLEANLINESS-INDEX OUT OF RANGE"
064500                                             TO WS-CHECK-DESC.
064600     MOVE WS-MRTFHLTH-BAD-INDEX TO WS-CHECK-COUNT.
064700     PERFORM 920-SET-STATUS-RTN THRU 920-EXIT.
064800     MOVE "CHK06B" TO WS-CHECK-NUM.
064900     MOVE "MART-FACILITY-HEALTH NULL FACILITY-KEY" TO WS-CHECK-DESC.
065000     MOVE WS-MRTFHLTH-NULL-KEY TO WS-CHECK-COUNT.
065100     PERFORM 920-SET-STATUS-RTN THRU 920-EXIT.
065200 500-EXIT.
065300     EXIT.
065400
065500 510-READ-MRTFHLTH-RTN.
065600     READ MRTFHLTH-FILE
065700         AT END MOVE "N" TO MORE-MRTFHLTH-SW
065800         GO TO 510-EXIT
065900     END-READ.
066000     ADD 1 TO MRTFHLTH-RECORDS-READ.
066100     IF MH-CLEANLINESS-INDEX < 0 OR MH-CLEANLINESS-INDEX > 100
066200         ADD 1 TO WS-MRTFHLTH-BAD-INDEX.
066300     IF MH-FACILITY-KEY = SPACES OR LOW-VALUES
066400         ADD 1 TO WS-MRTFHLTH-NULL-KEY.
066500 510-EXIT.
066600     EXIT.
066700
066800*    550-SERIES - MART-ZIP-HEALTH: NON-EMPTY ONLY.
066900 550-CHECK-MRTZHLTH-RTN.
067000     MOVE "550-CHECK-MRTZHLTH-RTN" TO PARA-NAME.
067100     PERFORM 555-READ-MRTZHLTH-RTN THRU 555-EXIT
067200         UNTIL NO-MORE-MRTZHLTH.
067310     MOVE "CHK07" TO WS-CHECK-NUM.
067320     MOVE "MART-ZIP-HEALTH TABLE NON-EMPTY" TO WS-CHECK-DESC.
067330     MOVE MRTZHLTH-RECORDS-READ TO WS-CHECK-COUNT.
067340     PERFORM 930-SET-EMPTY-STATUS-RTN THRU 930-EXIT.
067400 550-EXIT.
067500     EXIT.
067600
067700 555-READ-MRTZHLTH-RTN.
067800     READ MRTZHLTH-FILE
067900         AT END MOVE "N" TO MORE-MRTZHLTH-SW
068000         GO TO 555-EXIT
068100     END-READ.
068200     ADD 1 TO MRTZHLTH-RECORDS-READ.
068300 555-EXIT.
068400     EXIT.
068500
068600*    560-SERIES - MART-REPEAT-OFFENDERS: NON-EMPTY ONLY.
068700 560-CHECK-MRTOFF-RTN.
068800     MOVE "560-CHECK-MRTOFF-RTN" TO PARA-NAME.
068900     PERFORM 565-READ-MRTOFF-RTN THRU 565-EXIT
069000         UNTIL NO-MORE-MRTOFF.
069110     MOVE "CHK08" TO WS-CHECK-NUM.
069120     MOVE "MART-REPEAT-OFFENDERS TABLE NON-EMPTY" TO WS-CHECK-DESC.
069130     MOVE MRTOFF-RECORDS-READ TO WS-CHECK-COUNT.
069140     PERFORM 930-SET-EMPTY-STATUS-RTN THRU 930-EXIT.
069200 560-EXIT.
069300     EXIT.
069400
069500 565-READ-MRTOFF-RTN.
069600     READ MRTOFF-FILE
069700         AT END MOVE "N" TO MORE-MRTOFF-SW
069800         GO TO 565-EXIT
069900     END-READ.
070000     ADD 1 TO MRTOFF-RECORDS-READ.
070100 565-EXIT.
070200     EXIT.
070300
070400*    600-SERIES - DIM-ZIP-GEO: NON-EMPTY, LATITUDE BETWEEN 30 AND
070500*    40, LONGITUDE BETWEEN -125 AND -110 - THE BOUNDING BOX
070600*    AROUND THE 626-AREA THE COMMITTEE SIGNED OFF ON.
070700 600-CHECK-ZIPGEO-RTN.
070800     MOVE "600-CHECK-ZIPGEO-RTN" TO PARA-NAME.
070900     PERFORM 610-READ-ZIPGEO-RTN THRU 610-EXIT
071000         UNTIL NO-MORE-ZIPGEO.
071110     MOVE "CHK09" TO WS-CHECK-NUM.
071120     MOVE "DIM-ZIP-GEO TABLE NON-EMPTY" TO WS-CHECK-DESC.
071130     MOVE ZIPGEO-RECORDS-READ TO WS-CHECK-COUNT.
071140     PERFORM 930-SET-EMPTY-STATUS-RTN THRU 930-EXIT.
071200     MOVE "CHK09A" TO WS-CHECK-NUM.
071300     MOVE "DIM-ZIP-GEO LATITUDE OUT OF RANGE" TO WS-CHECK-DESC.
071400     MOVE WS-ZIPGEO-BAD-LAT TO WS-CHECK-COUNT.
071500     PERFORM 920-SET-STATUS-RTN THRU 920-EXIT.
071600     MOVE "CHK09B" TO WS-CHECK-NUM.
071700     MOVE "DIM-ZIP-GEO LONGITUDE OUT OF RANGE" TO WS-CHECK-DESC.
071800     MOVE WS-ZIPGEO-BAD-LON TO WS-CHECK-COUNT.
071900     PERFORM 920-SET-STATUS-RTN THRU 920-EXIT.
072000 600-EXIT.
072100     EXIT.
072200
072300 610-READ-ZIPGEO-RTN.
072400     READ ZIPGEO-FILE
072500         AT END MOVE "N" TO MORE-ZIPGEO-SW
072600         GO TO 610-EXIT
072700     END-READ.
072800     ADD 1 TO ZIPGEO-RECORDS-READ.
072900     IF ZG-LAT < 30 OR ZG-LAT > 40
073000         ADD 1 TO WS-ZIPGEO-BAD-LAT.
073100     IF ZG-LON < -125 OR ZG-LON > -110
073200         ADD 1 TO WS-ZIPGEO-BAD-LON.
073300 610-EXIT.
073400     EXIT.
073500
073600*    700-SERIES - MART-NEAR-ME: NON-EMPTY, DISTANCE-MILES NOT
073700*    NEGATIVE, NEAR-ME-SCORE IN 0-100, NEAR-ME-SCORE NOT GREATER
073800*    THAN CLEANLINESS-INDEX ON THE SAME ROW, ROW COUNT EQUAL TO
073900*    MART-FACILITY-HEALTH'S ROW COUNT.
074000 700-CHECK-MRTNRME-RTN.
074100     MOVE "700-CHECK-MRTNRME-RTN" TO PARA-NAME.
074200     PERFORM 710-READ-MRTNRME-RTN THRU 710-EXIT
074300         UNTIL NO-MORE-MRTNRME.
074410     MOVE "CHK10" TO WS-CHECK-NUM.
074420     MOVE "MART-NEAR-ME TABLE NON-EMPTY" TO WS-CHECK-DESC.
074430     MOVE MRTNRME-RECORDS-READ TO WS-CHECK-COUNT.
074440     PERFORM 930-SET-EMPTY-STATUS-RTN THRU 930-EXIT.
074500     MOVE "CHK10A" TO WS-CHECK-NUM.
074600     MOVE "MART-NEAR-ME DISTANCE-MILES NEGATIVE" TO WS-CHECK-DESC.
074700     MOVE WS-MRTNRME-BAD-DISTANCE TO WS-CHECK-COUNT.
074800     PERFORM 920-SET-STATUS-RTN THRU 920-EXIT.
074900     MOVE "CHK10B" TO WS-CHECK-NUM.
075000     MOVE "MART-NEAR-ME NEAR-ME-SCORE OUT OF RANGE" TO WS-CHECK-DESC.
075100     MOVE WS-MRTNRME-BAD-SCORE TO WS-CHECK-COUNT.
075200     PERFORM 920-SET-STATUS-RTN THRU 920-EXIT.
075300     MOVE "CHK10C" TO WS-CHECK-NUM.
075400     MOVE "MART-NEAR-ME NEAR-ME-SCORE EXCEEDS CLEANLINESS-INDEX"
075500                                             TO WS-CHECK-DESC.
075600     MOVE WS-MRTNRME-SCORE-OVER TO WS-CHECK-COUNT.
075700     PERFORM 920-SET-STATUS-RTN THRU 920-EXIT.
075800     MOVE "CHK10D" TO WS-CHECK-NUM.
075900     MOVE "MART-NEAR-ME ROW COUNT VS MART-FACILITY-HEALTH"
076000                                             TO WS-CHECK-DESC.
076100     IF MRTNRME-RECORDS-READ = MRTFHLTH-RECORDS-READ
076200         MOVE ZERO TO WS-CHECK-COUNT
076300     ELSE
076400         MOVE 1 TO WS-CHECK-COUNT.
076500     PERFORM 920-SET-STATUS-RTN THRU 920-EXIT.
076600 700-EXIT.
076700     EXIT.
076800
076900 710-READ-MRTNRME-RTN.
077000     READ MRTNRME-FILE
077100         AT END MOVE "N" TO MORE-MRTNRME-SW
077200         GO TO 710-EXIT
077300     END-READ.
077400     ADD 1 TO MRTNRME-RECORDS-READ.
077500     IF MN-DISTANCE-MILES < 0
077600         ADD 1 TO WS-MRTNRME-BAD-DISTANCE.
077700     IF MN-NEAR-ME-SCORE < 0 OR MN-NEAR-ME-SCORE > 100
077800         ADD 1 TO WS-MRTNRME-BAD-SCORE.
077900     IF MN-NEAR-ME-SCORE > MN-CLEANLINESS-INDEX
078000         ADD 1 TO WS-MRTNRME-SCORE-OVER.
078100 710-EXIT.
078200     EXIT.
078300
078400*    920/930-SERIES ARE SHARED HELPER ROUTINES CALLED FROM EVERY
078500*    CHECK GROUP ABOVE - 920 TURNS AN ERROR-COUNT INTO AN OK/FAIL
078600*    LINE (COUNT OF ZERO IS OK), 930 TURNS A RECORD-COUNT INTO
078700*    AN OK/FAIL LINE FOR THE "TABLE MUST NOT BE EMPTY" TESTS
078800*    (COUNT OF ZERO IS FAIL THERE - THE SENSE IS INVERTED).
079900 920-SET-STATUS-RTN.
080000     IF WS-CHECK-COUNT = 0
080100         MOVE "OK  " TO WS-CHECK-STATUS
080200     ELSE
080300         MOVE "FAIL" TO WS-CHECK-STATUS
080400         MOVE "Y" TO WS-ANY-FAILURE-SW.
080500     MOVE "COUNT=" TO WS-CHECK-COUNT-LIT.
080600     DISPLAY WS-CHECK-LINE.
080700     MOVE WS-CHECK-LINE TO SYSOUT-REC.
080800     WRITE SYSOUT-REC.
080900 920-EXIT.
081000     EXIT.
081050
081100 930-SET-EMPTY-STATUS-RTN.
081120     IF WS-CHECK-COUNT = 0
081140         MOVE "FAIL" TO WS-CHECK-STATUS
081160         MOVE "Y" TO WS-ANY-FAILURE-SW
081180     ELSE
081190         MOVE "OK  " TO WS-CHECK-STATUS.
081200     MOVE "COUNT=" TO WS-CHECK-COUNT-LIT.
081210     DISPLAY WS-CHECK-LINE.
081220     MOVE WS-CHECK-LINE TO SYSOUT-REC.
081230     WRITE SYSOUT-REC.
081240 930-EXIT.
081250     EXIT.
081260
081300 900-CLEANUP.
081310     MOVE "900-CLEANUP" TO PARA-NAME.
081400     CLOSE STGINSP-FILE STGVIOL-FILE DIMFAC-FILE FCTINSP-FILE
081500           FCTVIOL-FILE MRTFHLTH-FILE MRTZHLTH-FILE MRTOFF-FILE
081600           ZIPGEO-FILE MRTNRME-FILE.
081700     DISPLAY "** STGINSP READ **" STGINSP-RECORDS-READ.
081800     DISPLAY "** STGVIOL READ **" STGVIOL-RECORDS-READ.
081900     DISPLAY "** DIMFAC READ **" DIMFAC-RECORDS-READ.
082000     DISPLAY "** FCTINSP READ **" FCTINSP-RECORDS-READ.
082100     DISPLAY "** FCTVIOL READ **" FCTVIOL-RECORDS-READ.
082200     DISPLAY "** MRTFHLTH READ **" MRTFHLTH-RECORDS-READ.
082300     DISPLAY "** MRTZHLTH READ **" MRTZHLTH-RECORDS-READ.
082400     DISPLAY "** MRTOFF READ **" MRTOFF-RECORDS-READ.
082500     DISPLAY "** ZIPGEO READ **" ZIPGEO-RECORDS-READ.
082600     DISPLAY "** MRTNRME READ **" MRTNRME-RECORDS-READ.
082700     IF WS-ANY-FAILURE
082800         MOVE 8 TO RETURN-CODE
082900         DISPLAY "RESULT: FAIL - SEE THE CHECK LINES ABOVE"
083000     ELSE
083100         MOVE ZERO TO RETURN-CODE
083200         DISPLAY "RESULT: OK - ALL CHECKS PASSED".
083300     DISPLAY "******** NORMAL END OF JOB FAM626V1 ********".
083400     CLOSE SYSOUT.
083500 900-EXIT.
083600     EXIT.
083700
083800 1000-ABEND-RTN.
083900     WRITE SYSOUT-REC FROM ABEND-REC.
084000     CLOSE SYSOUT.
084100     DISPLAY "*** ABNORMAL END OF JOB - FAM626V1 ***" UPON CONSOLE.
084200     DISPLAY ABEND-REASON UPON CONSOLE.
084300     DIVIDE ZERO-VAL INTO ONE-VAL.
084400     GOBACK.
