000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  FAM626Z1.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEV Center.
000600 DATE-WRITTEN. 01/23/88.
000700 DATE-COMPILED. 01/23/88.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*          THIS IS THE ONE-TIME "ZIP-CENTROIDS" SEED BUILDER FOR
001200*          THE 626-AREA FOOD FACILITY BATCH.  IT MERGES THREE
001300*          SOURCES INTO A SINGLE ZIP-CENTROID FILE FOR EVERY ZIP
001400*          IN THE SEED LIST:
001500*             1. THE NATIONAL ZCTA GAZETTEER (PRIMARY)
001600*             2. A POSTAL-CODE FILE (FALLBACK, FIRST ROW WINS)
001700*             3. A HAND-MAINTAINED OVERRIDE FILE THAT AVERAGES
001800*                NEIGHBOR ZIPS FOR THE FEW THE FIRST TWO GET
001900*                WRONG OR MISS
002000*          A ZIP LEFT WITH NO CENTROID AFTER ALL THREE PASSES
002100*          ABENDS THE RUN.
002200*
002300*          THE ORIGINAL VERSION OF THIS PROGRAM WAS PATLIST, WHICH
002400*          MATCHED AN INPATIENT DAILY STREAM AGAINST THREE KEYED
002500*          PATIENT FILES (PATMSTR/PATINS/PATPERSN) AND PRINTED A
002600*          DETAIL REPORT.  THE "READ ONE SOURCE, RESOLVE AGAINST
002700*          SEVERAL OTHERS BY KEY, REPORT WHAT DID NOT RESOLVE"
002800*          SHAPE IS KEPT - HERE THE KEY IS A ZIP CODE, THE
002900*          RESOLUTION SOURCES ARE THE GAZETTEER/POSTAL/OVERRIDE
003000*          FILES INSTEAD OF PATMSTR/PATINS/PATPERSN, AND THE
003100*          SEARCHES ARE AGAINST AN IN-MEMORY SORTED TABLE INSTEAD
003200*          OF VSAM RANDOM READS SINCE THE SEED LIST IS SMALL
003300*          ENOUGH TO HOLD IN WORKING-STORAGE.  THE PAGE-HEADER
003400*          REPORT LOGIC AND THE PATIENT/TREATMENT CONTENT ARE
003500*          GONE.
003600*
003700*               INPUT FILE    -   UT-S-ZIPSEED
003800*               INPUT FILE    -   UT-S-ZIPGAZ
003900*               INPUT FILE    -   UT-S-ZIPPSTL
004000*               INPUT FILE    -   UT-S-ZIPOVR
004100*               OUTPUT FILE   -   UT-S-ZIPCTR
004200*               OUTPUT FILE   -   UT-S-ZIPMISS
004300*               DUMP FILE     -   SYSOUT
004400*
004500*    CHANGE LOG
004600*    ----------
004700*    01/23/88  JS    ORIGINAL PATLIST - MATCHED THE INPATIENT
004800*                    DAILY STREAM AGAINST PATMSTR/PATINS/PATPERSN
004900*                    AND PRINTED THE PATIENT DETAIL REPORT.
005000*    06/14/90  RH    ADDED THE 12-ROW BOUND ON THE EQUIPMENT AND
005100*                    LAB-CHARGES DETAIL LOOPS SO A LONG DAY'S
005200*                    CHARGES COULD NOT RUN THE REPORT OFF THE
005300*                    BOTTOM OF THE PAGE.
005400*    01/09/98  DP    Y2K REMEDIATION - ADMIT/DISCHARGE DATES AND
005500*                    THE REPORT HEADER DATE NOW CARRY A FULL
005600*                    4-DIGIT YEAR.
005700*    09/11/99  DP    FOLLOW-UP Y2K CERTIFICATION SIGN-OFF FOR THE
005800*                    COMMITTEE - NO OPEN FINDINGS.
005900*    02/18/08  RH    RENAMED FAM626Z1 AND REBUILT AS THE "ZIP-
006000*                    CENTROIDS" SEED BUILDER.  PATMSTR/PATINS/
006100*                    PATPERSN AND THE PAGE-HEADER REPORT LOGIC ARE
006200*                    GONE - THE SEED LIST IS NOW HELD IN A SORTED
006300*                    WORKING-STORAGE TABLE AND SEARCHED WITH
006400*                    SEARCH ALL AGAINST THE GAZETTEER/POSTAL/
006500*                    OVERRIDE FILES.
006600*    07/16/08  RH    ADDED THE POSTAL-FILE FALLBACK PASS
006700*                    (200-FALLBACK-PASS-RTN) FOR ZIPS THE
006800*                    GAZETTEER DOES NOT COVER.
006900*    01/09/09  DP    ADDED THE OVERRIDE PASS (300-OVERRIDE-PASS-
007000*                    RTN) AND THE MEAN_NEIGHBORS COMPUTE, TICKET
007100*                    CDS-3014.
007200*    04/02/10  MT    ADDED THE HARD-STOP ON AN UNKNOWN OVERRIDE
007300*                    METHOD OR AN EMPTY NEIGHBOR LIST - A BAD
007400*                    HAND-EDIT OF THE OVERRIDE FILE ONCE SILENTLY
007500*                    LEFT A ZIP UNRESOLVED.
007600*    11/08/12  RH    ADDED THE STILL-MISSING ZIP OUTPUT FILE AND
007700*                    THE PER-SOURCE CONTROL LINE, TICKET CDS-3277.
007800******************************************************************
007900 ENVIRONMENT DIVISION.
008000 CONFIGURATION SECTION.
008100 SOURCE-COMPUTER. IBM-390.
008200 OBJECT-COMPUTER. IBM-390.
008300 SPECIAL-NAMES.
008400     C01 IS TOP-OF-FORM.
008500 INPUT-OUTPUT SECTION.
008600 FILE-CONTROL.
008700     SELECT SYSOUT
008800     ASSIGN TO UT-S-SYSOUT
008900       ORGANIZATION IS SEQUENTIAL.
009000
009100     SELECT ZIPSEED-FILE
009200     ASSIGN TO UT-S-ZIPSEED
009300       ACCESS MODE IS SEQUENTIAL
009400       FILE STATUS IS SDCODE.
009500
009600     SELECT ZIPGAZ-FILE
009700     ASSIGN TO UT-S-ZIPGAZ
009800       ACCESS MODE IS SEQUENTIAL
009900       FILE STATUS IS GZCODE.
010000
010100     SELECT ZIPPSTL-FILE
010200     ASSIGN TO UT-S-ZIPPSTL
010300       ACCESS MODE IS SEQUENTIAL
010400       FILE STATUS IS PSCODE.
010500
010600     SELECT ZIPOVR-FILE
010700     ASSIGN TO UT-S-ZIPOVR
010800       ACCESS MODE IS SEQUENTIAL
010900       FILE STATUS IS OVCODE.
011000
011100     SELECT ZIPCTR-FILE
011200     ASSIGN TO UT-S-ZIPCTR
011300       ACCESS MODE IS SEQUENTIAL
011400       FILE STATUS IS CTCODE.
011500
011600     SELECT ZIPMISS-FILE
011700     ASSIGN TO UT-S-ZIPMISS
011800       ACCESS MODE IS SEQUENTIAL
011900       FILE STATUS IS MZCODE.
012000
012100 DATA DIVISION.
012200 FILE SECTION.
012300 FD  SYSOUT
012400     RECORDING MODE IS F
012500     LABEL RECORDS ARE STANDARD
012600     RECORD CONTAINS 130 CHARACTERS
012700     BLOCK CONTAINS 0 RECORDS
012800     DATA RECORD IS SYSOUT-REC.
012900 01  SYSOUT-REC  PIC X(130).
013000
013100 FD  ZIPSEED-FILE
013200     RECORDING MODE IS F
013300     LABEL RECORDS ARE STANDARD
013400     RECORD CONTAINS 80 CHARACTERS
013500     BLOCK CONTAINS 0 RECORDS
013600     DATA RECORD IS ZS-SEED-ZIP-REC.
013700     COPY ZIPSEED.
013800
013900 FD  ZIPGAZ-FILE
014000     RECORDING MODE IS F
014100     LABEL RECORDS ARE STANDARD
014200     RECORD CONTAINS 44 CHARACTERS
014300     BLOCK CONTAINS 0 RECORDS
014400     DATA RECORD IS ZZ-ZCTA-REC.
014500     COPY ZIPGAZ.
014600
014700 FD  ZIPPSTL-FILE
014800     RECORDING MODE IS F
014900     LABEL RECORDS ARE STANDARD
015000     RECORD CONTAINS 44 CHARACTERS
015100     BLOCK CONTAINS 0 RECORDS
015200     DATA RECORD IS ZP-POSTAL-REC.
015300     COPY ZIPPSTL.
015400
015500 FD  ZIPOVR-FILE
015600     RECORDING MODE IS F
015700     LABEL RECORDS ARE STANDARD
015800     RECORD CONTAINS 90 CHARACTERS
015900     BLOCK CONTAINS 0 RECORDS
016000     DATA RECORD IS ZO-OVERRIDE-REC.
016100     COPY ZIPOVR.
016200
016300 FD  ZIPCTR-FILE
016400     RECORDING MODE IS F
016500     LABEL RECORDS ARE STANDARD
016600     RECORD CONTAINS 44 CHARACTERS
016700     BLOCK CONTAINS 0 RECORDS
016800     DATA RECORD IS ZC-ZIP-CENTROID-REC.
016900     COPY ZIPCTR.
017000
017100 FD  ZIPMISS-FILE
017200     RECORDING MODE IS F
017300     LABEL RECORDS ARE STANDARD
017400     RECORD CONTAINS 80 CHARACTERS
017500     BLOCK CONTAINS 0 RECORDS
017600     DATA RECORD IS ZM-MISSING-ZIP-REC.
017700     COPY ZIPMISS.
017800
017900 WORKING-STORAGE SECTION.
018000 01  FILE-STATUS-CODES.
018100     05  SDCODE                  PIC X(02).
018200         88  ZIPSEED-OK              VALUE "00".
018300     05  GZCODE                  PIC X(02).
018400         88  ZIPGAZ-OK               VALUE "00".
018500     05  PSCODE                  PIC X(02).
018600         88  ZIPPSTL-OK              VALUE "00".
018700     05  OVCODE                  PIC X(02).
018800         88  ZIPOVR-OK               VALUE "00".
018900     05  CTCODE                  PIC X(02).
019000         88  ZIPCTR-OK               VALUE "00".
019100     05  MZCODE                  PIC X(02).
019200         88  ZIPMISS-OK              VALUE "00".
019300     05  FILLER                  PIC X(02).
019400
019500 01  FLAGS-AND-SWITCHES.
019600     05  MORE-ZIPSEED-SW         PIC X(01) VALUE "Y".
019700         88  NO-MORE-ZIPSEED         VALUE "N".
019800     05  MORE-ZIPGAZ-SW          PIC X(01) VALUE "Y".
019900         88  NO-MORE-ZIPGAZ          VALUE "N".
020000     05  MORE-ZIPPSTL-SW         PIC X(01) VALUE "Y".
020100         88  NO-MORE-ZIPPSTL         VALUE "N".
020200     05  MORE-ZIPOVR-SW          PIC X(01) VALUE "Y".
020300         88  NO-MORE-ZIPOVR          VALUE "N".
020400     05  WS-SEED-FOUND-SW        PIC X(01).
020500         88  WS-SEED-FOUND           VALUE "Y".
020600     05  FILLER                  PIC X(03).
020700
020800 77  WS-RUN-DATE                 PIC 9(06).
020900
021000*    SEED-ZIP TABLE - THE UNIVERSE OF ZIPS THIS RUN MUST RESOLVE A
021100*    CENTROID FOR.  KEPT SORTED ASCENDING SO EVERY PASS CAN
021200*    SEARCH ALL IT, THE SAME BINARY-INSERT TECHNIQUE AS FAM626C1'S
021300*    FACILITY-KEY TABLE.
021400 77  WS-SEED-COUNT               PIC 9(05) COMP.
021450 77  WS-COMPARE-ZIP              PIC X(05).
021500 01  WS-SEED-TABLE.
021600     05  WS-SD-ENTRY OCCURS 1 TO 5000 TIMES
021700                     DEPENDING ON WS-SEED-COUNT
021800                     ASCENDING KEY IS SD-ZIP
021900                     INDEXED BY SD-IDX.
022000         10  SD-ZIP                  PIC X(05).
022100         10  SD-LAT                  PIC S9(03)V9(06).
022200         10  SD-LON                  PIC S9(04)V9(06).
022300         10  SD-RESOLVED-SW          PIC X(01).
022400             88  SD-RESOLVED             VALUE "Y".
022500         10  SD-SOURCE               PIC X(01).
022600             88  SD-FROM-PRIMARY         VALUE "P".
022700             88  SD-FROM-FALLBACK        VALUE "F".
022800             88  SD-FROM-OVERRIDE        VALUE "O".
022900
023000 01  WS-BINSRCH-WORK.
023100     05  WS-LOW-IDX              PIC 9(05) COMP.
023200     05  WS-HIGH-IDX             PIC S9(05) COMP.
023300     05  WS-MID-IDX              PIC 9(05) COMP.
023400     05  WS-INSERT-POS           PIC 9(05) COMP.
023500     05  WS-SHIFT-IDX            PIC 9(05) COMP.
023600     05  FILLER                  PIC X(04).
023700 01  WS-BINSRCH-WORK-R REDEFINES WS-BINSRCH-WORK.
023800     05  WS-BINSRCH-BYTE OCCURS 24 TIMES INDEXED BY BS-IDX
023900                                             PIC X(01).
024000
024100 77  WS-DUP-FOUND-SW             PIC X(01).
024200     88  WS-DUP-FOUND                VALUE "Y".
024300
024400*    UP TO 20 NEIGHBOR ZIPS PARSED OUT OF ONE OVERRIDE ROW'S
024500*    PIPE-SEPARATED LIST.
024600 77  WS-NEIGHBOR-COUNT           PIC 9(02) COMP.
024700 01  WS-NEIGHBOR-TABLE.
024800     05  WS-NB-ENTRY OCCURS 12 TIMES INDEXED BY NB-IDX
024900                                             PIC X(05).
025000 01  WS-UNSTRING-WORK.
025100     05  WS-UNSTRING-PTR         PIC 9(03) COMP.
025200     05  WS-UNSTRING-COUNT       PIC 9(02) COMP.
025300     05  FILLER                  PIC X(02).
025400 01  WS-UNSTRING-WORK-R REDEFINES WS-UNSTRING-WORK.
025500     05  WS-UNSTRING-BYTE OCCURS 6 TIMES INDEXED BY UN-IDX
025600                                             PIC X(01).
025700
025800 01  WS-OVERRIDE-COMPUTE.
025900     05  WS-OVR-LAT-SUM          PIC S9(07)V9(06) COMP-3.
026000     05  WS-OVR-LON-SUM          PIC S9(08)V9(06) COMP-3.
026100     05  WS-OVR-LAT-MEAN         PIC S9(03)V9(06).
026200     05  WS-OVR-LON-MEAN         PIC S9(04)V9(06).
026250 01  WS-OVERRIDE-COMPUTE-R REDEFINES WS-OVERRIDE-COMPUTE.
026260     05  WS-OVR-COMPUTE-BYTE OCCURS 34 TIMES INDEXED BY OC-IDX
026270                                             PIC X(01).
026300
026400 01  COUNTERS-AND-ACCUMULATORS.
026500     05  ZIPSEED-RECORDS-READ       PIC S9(09) COMP.
026600     05  ZIPGAZ-RECORDS-READ        PIC S9(09) COMP.
026700     05  ZIPPSTL-RECORDS-READ       PIC S9(09) COMP.
026800     05  ZIPOVR-RECORDS-READ        PIC S9(09) COMP.
026900     05  ZIPCTR-RECORDS-WRITTEN     PIC S9(09) COMP.
027000     05  ZIPMISS-RECORDS-WRITTEN    PIC S9(09) COMP.
027100     05  WS-PRIMARY-MATCHED         PIC S9(09) COMP.
027200     05  WS-FALLBACK-MATCHED        PIC S9(09) COMP.
027300     05  WS-OVERRIDE-MATCHED        PIC S9(09) COMP.
027400     05  FILLER                     PIC X(08).
027500
027600     COPY ABENDREC.
027700
027800 PROCEDURE DIVISION.
027900     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
028000     PERFORM 100-PRIMARY-PASS-RTN THRU 100-EXIT.
028100     PERFORM 200-FALLBACK-PASS-RTN THRU 200-EXIT.
028200     PERFORM 300-OVERRIDE-PASS-RTN THRU 300-EXIT.
028300     PERFORM 900-CLEANUP THRU 900-EXIT.
028400     MOVE ZERO TO RETURN-CODE.
028500     GOBACK.
028600
028700 000-HOUSEKEEPING.
028800     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
028900     DISPLAY "******** BEGIN JOB FAM626Z1 ********".
029000     ACCEPT WS-RUN-DATE FROM DATE.
029100     INITIALIZE COUNTERS-AND-ACCUMULATORS.
029200     MOVE ZERO TO WS-SEED-COUNT.
029300     OPEN INPUT ZIPSEED-FILE ZIPGAZ-FILE ZIPPSTL-FILE ZIPOVR-FILE.
029400     OPEN OUTPUT ZIPCTR-FILE ZIPMISS-FILE SYSOUT.
029500     PERFORM 050-LOAD-SEED-RTN THRU 050-EXIT
029600         UNTIL NO-MORE-ZIPSEED.
029700     IF WS-SEED-COUNT = 0
029800         MOVE "EMPTY SEED-ZIP FILE - NOTHING TO GEOCODE"
029900                                             TO ABEND-REASON
030000         GO TO 1000-ABEND-RTN.
030100 000-EXIT.
030200     EXIT.
030300
030400 050-LOAD-SEED-RTN.
030500     READ ZIPSEED-FILE
030600         AT END MOVE "N" TO MORE-ZIPSEED-SW
030700         GO TO 050-EXIT
030800     END-READ.
030900     ADD 1 TO ZIPSEED-RECORDS-READ.
031000     IF ZS-ZIP IS NOT NUMERIC OR ZS-ZIP = SPACES
031100         GO TO 050-EXIT.
031200     MOVE ZS-ZIP TO WS-COMPARE-ZIP.
031250     PERFORM 055-FIND-SEED-RTN THRU 055-EXIT.
031300     IF NOT WS-SEED-FOUND
031400         PERFORM 057-INSERT-SEED-RTN THRU 057-EXIT
031500         SET SD-IDX TO WS-INSERT-POS
031600         MOVE ZS-ZIP TO SD-ZIP(SD-IDX)
031700         MOVE ZERO TO SD-LAT(SD-IDX) SD-LON(SD-IDX)
031800         MOVE SPACE TO SD-RESOLVED-SW(SD-IDX) SD-SOURCE(SD-IDX).
031900 050-EXIT.
032000     EXIT.
032100
032200 055-FIND-SEED-RTN.
032300     MOVE "N" TO WS-SEED-FOUND-SW.
032400     IF WS-SEED-COUNT > 0
032500         SEARCH ALL WS-SD-ENTRY
032600             AT END CONTINUE
032700             WHEN SD-ZIP(SD-IDX) = WS-COMPARE-ZIP
032800                 MOVE "Y" TO WS-SEED-FOUND-SW
032900         END-SEARCH.
033000 055-EXIT.
033100     EXIT.
033200
033300*    057/058/059-SERIES IS THE SAME BINARY-INSERT-POSITION-THEN-
033400*    SHIFT-UP LOGIC AS FAM626G1'S CENTROID-TABLE LOAD.
033500 057-INSERT-SEED-RTN.
033600     MOVE 1 TO WS-LOW-IDX.
033700     MOVE WS-SEED-COUNT TO WS-HIGH-IDX.
033800     IF WS-SEED-COUNT = 0
033900         MOVE 1 TO WS-INSERT-POS
034000     ELSE
034100         MOVE WS-SEED-COUNT TO WS-INSERT-POS
034200         ADD 1 TO WS-INSERT-POS
034300         PERFORM 058-LOCATE-SEED-STEP-RTN THRU 058-EXIT
034400             UNTIL WS-LOW-IDX > WS-HIGH-IDX.
034500     ADD 1 TO WS-SEED-COUNT.
034600     IF WS-INSERT-POS < WS-SEED-COUNT
034700         PERFORM 059-SHIFT-UP-SEED-RTN THRU 059-EXIT
034800             VARYING WS-SHIFT-IDX FROM WS-SEED-COUNT BY -1
034900             UNTIL WS-SHIFT-IDX <= WS-INSERT-POS.
035000 057-EXIT.
035100     EXIT.
035200
035300 058-LOCATE-SEED-STEP-RTN.
035400     COMPUTE WS-MID-IDX = (WS-LOW-IDX + WS-HIGH-IDX) / 2.
035500     IF SD-ZIP(WS-MID-IDX) < WS-COMPARE-ZIP
035600         COMPUTE WS-LOW-IDX = WS-MID-IDX + 1
035700     ELSE
035800         MOVE WS-MID-IDX TO WS-INSERT-POS
035900         COMPUTE WS-HIGH-IDX = WS-MID-IDX - 1.
036000 058-EXIT.
036100     EXIT.
036200
036300 059-SHIFT-UP-SEED-RTN.
036400     MOVE WS-SD-ENTRY(WS-SHIFT-IDX - 1) TO WS-SD-ENTRY(WS-SHIFT-IDX).
036500 059-EXIT.
036600     EXIT.
036700
036800*    100-SERIES IS THE PRIMARY-SOURCE PASS - EVERY GAZETTEER ROW
036900*    THAT MATCHES AN UNRESOLVED SEED ZIP RESOLVES IT.
037000 100-PRIMARY-PASS-RTN.
037100     MOVE "100-PRIMARY-PASS-RTN" TO PARA-NAME.
037200     PERFORM 110-READ-GAZ-RTN THRU 110-EXIT
037300         UNTIL NO-MORE-ZIPGAZ.
037400 100-EXIT.
037500     EXIT.
037600
037700 110-READ-GAZ-RTN.
037800     READ ZIPGAZ-FILE
037900         AT END MOVE "N" TO MORE-ZIPGAZ-SW
038000         GO TO 110-EXIT
038100     END-READ.
038200     ADD 1 TO ZIPGAZ-RECORDS-READ.
038300     SEARCH ALL WS-SD-ENTRY
038400         AT END CONTINUE
038500         WHEN SD-ZIP(SD-IDX) = ZZ-ZIP
038600             IF NOT SD-RESOLVED(SD-IDX)
038700                 MOVE ZZ-LAT TO SD-LAT(SD-IDX)
038800                 MOVE ZZ-LON TO SD-LON(SD-IDX)
038900                 MOVE "Y" TO SD-RESOLVED-SW(SD-IDX)
039000                 MOVE "P" TO SD-SOURCE(SD-IDX)
039100                 ADD 1 TO WS-PRIMARY-MATCHED
039200     END-SEARCH.
039300 110-EXIT.
039400     EXIT.
039500
039600*    200-SERIES IS THE POSTAL FALLBACK PASS - ONLY ZIPS STILL
039700*    UNRESOLVED AFTER THE PRIMARY PASS ARE ELIGIBLE, AND ONLY THE
039800*    FIRST MATCHING ROW WINS (SD-RESOLVED IS SET THE MOMENT ONE
039900*    HITS, SO A LATER DUPLICATE ROW FOR THE SAME ZIP IS IGNORED).
040000 200-FALLBACK-PASS-RTN.
040100     MOVE "200-FALLBACK-PASS-RTN" TO PARA-NAME.
040200     PERFORM 210-READ-PSTL-RTN THRU 210-EXIT
040300         UNTIL NO-MORE-ZIPPSTL.
040400 200-EXIT.
040500     EXIT.
040600
040700 210-READ-PSTL-RTN.
040800     READ ZIPPSTL-FILE
040900         AT END MOVE "N" TO MORE-ZIPPSTL-SW
041000         GO TO 210-EXIT
041100     END-READ.
041200     ADD 1 TO ZIPPSTL-RECORDS-READ.
041300     SEARCH ALL WS-SD-ENTRY
041400         AT END CONTINUE
041500         WHEN SD-ZIP(SD-IDX) = ZP-ZIP
041600             IF NOT SD-RESOLVED(SD-IDX)
041700                 MOVE ZP-LAT TO SD-LAT(SD-IDX)
041800                 MOVE ZP-LON TO SD-LON(SD-IDX)
041900                 MOVE "Y" TO SD-RESOLVED-SW(SD-IDX)
042000                 MOVE "F" TO SD-SOURCE(SD-IDX)
042100                 ADD 1 TO WS-FALLBACK-MATCHED
042200     END-SEARCH.
042300 210-EXIT.
042400     EXIT.
042500
042600*    300-SERIES IS THE OVERRIDE PASS - "MEAN_NEIGHBORS" IS THE
042700*    ONLY METHOD THE COMMITTEE HAS EVER ASKED FOR, SO ANY OTHER
042800*    VALUE ABENDS.  THE OVERRIDE WINS OVER WHATEVER THE ZIP
042900*    ALREADY HAD, INCLUDING A PRIOR PRIMARY OR FALLBACK MATCH.
043000 300-OVERRIDE-PASS-RTN.
043100     MOVE "300-OVERRIDE-PASS-RTN" TO PARA-NAME.
043200     PERFORM 310-READ-OVR-RTN THRU 310-EXIT
043300         UNTIL NO-MORE-ZIPOVR.
043400 300-EXIT.
043500     EXIT.
043600
043700 310-READ-OVR-RTN.
043800     READ ZIPOVR-FILE
043900         AT END MOVE "N" TO MORE-ZIPOVR-SW
044000         GO TO 310-EXIT
044100     END-READ.
044200     ADD 1 TO ZIPOVR-RECORDS-READ.
044300     IF ZO-METHOD NOT = "MEAN_NEIGHBORS"
044400         MOVE "UNKNOWN OVERRIDE METHOD IN ZIP-OVERRIDE FILE"
044500                                             TO ABEND-REASON
044600         MOVE ZO-METHOD TO ACTUAL-VAL
044700         GO TO 1000-ABEND-RTN.
044800     IF ZO-NEIGHBORS = SPACES
044900         MOVE "EMPTY NEIGHBOR LIST ON A MEAN_NEIGHBORS OVERRIDE"
045000                                             TO ABEND-REASON
045100         GO TO 1000-ABEND-RTN.
045200     PERFORM 320-PARSE-NEIGHBORS-RTN THRU 320-EXIT.
045300     PERFORM 330-AVERAGE-NEIGHBORS-RTN THRU 330-EXIT.
045350     MOVE ZO-ZIP TO WS-COMPARE-ZIP.
045400     PERFORM 055-FIND-SEED-RTN THRU 055-EXIT.
045450     PERFORM 340-APPLY-OVERRIDE-RTN THRU 340-EXIT.
045500*    055-FIND-SEED-RTN COMPARES AGAINST WS-COMPARE-ZIP - REUSE IT
045600*    BY STAGING THE OVERRIDE ZIP INTO THAT SAME COMPARE FIELD.
045700 310-EXIT.
045800     EXIT.
045900
046000*    320-SERIES SPLITS ZO-NEIGHBORS ON "|" INTO WS-NEIGHBOR-TABLE,
046100*    UP TO 12 ENTRIES, THE SAME BOUNDED-TABLE HABIT AS TRMTSRCH'S
046200*    OLD 12-ROW LAB PANEL LIMIT.
046300 320-PARSE-NEIGHBORS-RTN.
046400     MOVE ZERO TO WS-NEIGHBOR-COUNT.
046500     MOVE SPACES TO WS-NEIGHBOR-TABLE.
046600     UNSTRING ZO-NEIGHBORS DELIMITED BY "|"
046700         INTO WS-NB-ENTRY(1) WS-NB-ENTRY(2)  WS-NB-ENTRY(3)
046800              WS-NB-ENTRY(4) WS-NB-ENTRY(5)  WS-NB-ENTRY(6)
046900              WS-NB-ENTRY(7) WS-NB-ENTRY(8)  WS-NB-ENTRY(9)
047000              WS-NB-ENTRY(10) WS-NB-ENTRY(11) WS-NB-ENTRY(12)
047100         TALLYING IN WS-NEIGHBOR-COUNT.
047200 320-EXIT.
047300     EXIT.
047400
047500*    330-SERIES LOOKS UP EACH NEIGHBOR'S RESOLVED CENTROID AND
047600*    ACCUMULATES THE MEAN.  A NEIGHBOR THAT IS NOT ON THE SEED
047700*    LIST, OR IS ON IT BUT STILL UNRESOLVED, ABENDS THE RUN.
047800 330-AVERAGE-NEIGHBORS-RTN.
047900     MOVE ZERO TO WS-OVR-LAT-SUM WS-OVR-LON-SUM.
048000     PERFORM 335-ONE-NEIGHBOR-RTN THRU 335-EXIT
048100         VARYING NB-IDX FROM 1 BY 1
048200         UNTIL NB-IDX > WS-NEIGHBOR-COUNT.
048300     COMPUTE WS-OVR-LAT-MEAN ROUNDED =
048400         WS-OVR-LAT-SUM / WS-NEIGHBOR-COUNT.
048500     COMPUTE WS-OVR-LON-MEAN ROUNDED =
048600         WS-OVR-LON-SUM / WS-NEIGHBOR-COUNT.
048700 330-EXIT.
048800     EXIT.
048900
049000 335-ONE-NEIGHBOR-RTN.
049100     MOVE "N" TO WS-DUP-FOUND-SW.
049200     IF WS-SEED-COUNT > 0
049300         SEARCH ALL WS-SD-ENTRY
049400             AT END CONTINUE
049500             WHEN SD-ZIP(SD-IDX) = WS-NB-ENTRY(NB-IDX)
049600                 IF SD-RESOLVED(SD-IDX)
049700                     MOVE "Y" TO WS-DUP-FOUND-SW
049800                     ADD SD-LAT(SD-IDX) TO WS-OVR-LAT-SUM
049900                     ADD SD-LON(SD-IDX) TO WS-OVR-LON-SUM
050000         END-SEARCH.
050100     IF NOT WS-DUP-FOUND
050200         MOVE "OVERRIDE NEIGHBOR WITH NO RESOLVED CENTROID"
050300                                             TO ABEND-REASON
050400         MOVE WS-NB-ENTRY(NB-IDX) TO ACTUAL-VAL
050500         GO TO 1000-ABEND-RTN.
050600 335-EXIT.
050700     EXIT.
050800
050900*    THE 055-FIND-SEED-RTN CALL IN 310-READ-OVR-RTN LEAVES SD-IDX
051000*    POSITIONED ON THE OVERRIDE ZIP WHEN FOUND - APPLY THE MEAN
051100*    HERE, THEN VALIDATE THE FIND.
051200 340-APPLY-OVERRIDE-RTN.
051300     IF NOT WS-SEED-FOUND
051400         MOVE "OVERRIDE ZIP IS NOT ON THE 626-AREA SEED LIST"
051500                                             TO ABEND-REASON
051600         MOVE ZO-ZIP TO ACTUAL-VAL
051700         GO TO 1000-ABEND-RTN.
051800     MOVE WS-OVR-LAT-MEAN TO SD-LAT(SD-IDX).
051900     MOVE WS-OVR-LON-MEAN TO SD-LON(SD-IDX).
052000     MOVE "Y" TO SD-RESOLVED-SW(SD-IDX).
052100     MOVE "O" TO SD-SOURCE(SD-IDX).
052200     ADD 1 TO WS-OVERRIDE-MATCHED.
052300 340-EXIT.
052400     EXIT.
052500
052600 900-CLEANUP.
052700     MOVE "900-CLEANUP" TO PARA-NAME.
052800     CLOSE ZIPSEED-FILE ZIPGAZ-FILE ZIPPSTL-FILE ZIPOVR-FILE.
052900     PERFORM 910-WRITE-ONE-CENTROID-RTN THRU 910-EXIT
053000         VARYING SD-IDX FROM 1 BY 1
053100         UNTIL SD-IDX > WS-SEED-COUNT.
053200     DISPLAY "** SEED ZIPS READ **" ZIPSEED-RECORDS-READ.
053300     DISPLAY "** RESOLVED FROM PRIMARY GAZETTEER **"
053400             WS-PRIMARY-MATCHED.
053500     DISPLAY "** RESOLVED FROM POSTAL FALLBACK **"
053600             WS-FALLBACK-MATCHED.
053700     DISPLAY "** RESOLVED FROM NEIGHBOR OVERRIDE **"
053800             WS-OVERRIDE-MATCHED.
053900     DISPLAY "** STILL MISSING **" ZIPMISS-RECORDS-WRITTEN.
054000     DISPLAY "** ZIP-CENTROID ROWS WRITTEN **"
054100             ZIPCTR-RECORDS-WRITTEN.
054200     CLOSE ZIPCTR-FILE ZIPMISS-FILE.
054300     IF ZIPMISS-RECORDS-WRITTEN > 0
054400         MOVE "ONE OR MORE SEED ZIPS HAVE NO CENTROID AFTER ALL"
054500                 TO ABEND-REASON
054600         CLOSE SYSOUT
054700         GO TO 1000-ABEND-RTN.
054800     DISPLAY "******** NORMAL END OF JOB FAM626Z1 ********".
054900     CLOSE SYSOUT.
055000 900-EXIT.
055100     EXIT.
055200
055300 910-WRITE-ONE-CENTROID-RTN.
055400     IF SD-RESOLVED(SD-IDX)
055500         MOVE SPACES TO ZC-ZIP-CENTROID-REC
055600         MOVE SD-ZIP(SD-IDX) TO ZC-ZIP
055700         MOVE SD-LAT(SD-IDX) TO ZC-LAT
055800         MOVE SD-LON(SD-IDX) TO ZC-LON
055900         WRITE ZC-ZIP-CENTROID-REC
056000         ADD 1 TO ZIPCTR-RECORDS-WRITTEN
056100     ELSE
056200         MOVE SPACES TO ZM-MISSING-ZIP-REC
056300         MOVE SD-ZIP(SD-IDX) TO ZM-ZIP
056400         WRITE ZM-MISSING-ZIP-REC
056500         ADD 1 TO ZIPMISS-RECORDS-WRITTEN.
056600 910-EXIT.
056700     EXIT.
056800
056900 1000-ABEND-RTN.
057000     WRITE SYSOUT-REC FROM ABEND-REC.
057100     CLOSE SYSOUT.
057200     DISPLAY "*** ABNORMAL END OF JOB - FAM626Z1 ***" UPON CONSOLE.
057300     DISPLAY ABEND-REASON UPON CONSOLE.
057400     DIVIDE ZERO-VAL INTO ONE-VAL.
057500     GOBACK.
