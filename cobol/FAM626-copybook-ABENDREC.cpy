000100******************************************************************
000200*    FAM626 - COMMON ABEND / DIAGNOSTIC RECORD                    *
000300*    WRITTEN TO SYSOUT BY EVERY STEP WHEN A HARD VALIDATION       *
000400*    FAILS.  THE DIVIDE-BY-ZERO AT THE BOTTOM OF 1000-ABEND-RTN   *
000500*    IN EACH PROGRAM FORCES A NON-ZERO CONDITION CODE FOR THE     *
000600*    JOB SCHEDULER ONCE THE MESSAGE HAS BEEN WRITTEN.             *
000700******************************************************************
000800 01  ABEND-REC.
000900     05  PARA-NAME              PIC X(20).
001000     05  ABEND-REASON           PIC X(60).
001100     05  EXPECTED-VAL           PIC X(12).
001200     05  ACTUAL-VAL             PIC X(12).
001300     05  FILLER                 PIC X(26).
001400
001500 77  ZERO-VAL                   PIC S9(4) COMP VALUE ZERO.
001600 77  ONE-VAL                    PIC S9(4) COMP VALUE 1.
