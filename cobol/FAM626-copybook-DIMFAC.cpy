000100******************************************************************
000200*    FAM626 DIM-FACILITY RECORD LAYOUT                            *
000300*    LIBRARY:  FAM626.CORE.COPYLIB(DIMFAC)                        *
000400*    ONE ROW PER MERGED FACILITY IDENTITY.  ALSO USED AS THE      *
000500*    LAYOUT OF THE IN-MEMORY SORTED FACILITY TABLE THAT FAM626C1  *
000600*    SEARCHES TO DECIDE FIRST-SEEN VS. MERGE.                     *
000700******************************************************************
000800 01  DF-DIM-FACILITY-REC.
000900     05  DF-FACILITY-KEY        PIC X(64).
001000     05  DF-FACILITY-NAME       PIC X(45).
001100     05  DF-FACILITY-ADDRESS    PIC X(45).
001200     05  DF-FACILITY-CITY       PIC X(20).
001300     05  DF-FACILITY-STATE      PIC X(02).
001400     05  DF-FACILITY-ZIP5       PIC X(05).
001500     05  DF-FACILITY-ID         PIC X(12).
001600     05  DF-OWNER-ID            PIC X(12).
001700     05  DF-OWNER-NAME          PIC X(45).
001800     05  DF-SERVICE-CODE        PIC X(04).
001900     05  DF-SERVICE-DESC        PIC X(35).
002000     05  DF-PROGRAM-NAME        PIC X(45).
002100     05  DF-FIRST-SEEN-DATE     PIC 9(08).
002200     05  DF-LAST-SEEN-DATE      PIC 9(08).
002300     05  DF-INSPECTION-COUNT    PIC 9(07) COMP-3.
002400     05  FILLER                 PIC X(15).
