000100******************************************************************
000200*    FAM626 FCT-INSPECTION RECORD LAYOUT                          *
000300*    LIBRARY:  FAM626.CORE.COPYLIB(FCTINSP)                       *
000400*    ONE ROW PER STAGED INSPECTION, FACILITY-KEY ATTACHED.        *
000500******************************************************************
000600 01  FI-FCT-INSPECTION-REC.
000700     05  FI-SERIAL-NUMBER       PIC X(12).
000800     05  FI-FACILITY-KEY        PIC X(64).
000900     05  FI-ACTIVITY-DATE       PIC 9(08).
001000     05  FI-SCORE               PIC S9(03).
001100         88  FI-SCORE-IS-NULL       VALUE -1.
001200     05  FI-GRADE               PIC X(02).
001300     05  FI-FACILITY-ID         PIC X(12).
001400     05  FI-FACILITY-NAME       PIC X(45).
001500     05  FI-FACILITY-ADDRESS    PIC X(45).
001600     05  FI-FACILITY-CITY       PIC X(20).
001700     05  FI-FACILITY-STATE      PIC X(02).
001800     05  FI-FACILITY-ZIP5       PIC X(05).
001900     05  FI-SERVICE-CODE        PIC X(04).
002000     05  FI-SERVICE-DESC        PIC X(35).
002100     05  FI-PROGRAM-NAME        PIC X(45).
002200     05  FI-PROGRAM-ELEMENT     PIC X(04).
002300     05  FI-PE-DESCRIPTION      PIC X(45).
002400     05  FI-PROGRAM-STATUS      PIC X(10).
002500     05  FI-OWNER-ID            PIC X(12).
002600     05  FI-OWNER-NAME          PIC X(45).
002700     05  FI-RECORD-ID           PIC X(12).
002800     05  FI-EMPLOYEE-ID         PIC X(12).
002900     05  FILLER                 PIC X(15).
