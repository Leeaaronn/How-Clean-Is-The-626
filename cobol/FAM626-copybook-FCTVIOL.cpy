000100******************************************************************
000200*    FAM626 FCT-VIOLATION RECORD LAYOUT                           *
000300*    LIBRARY:  FAM626.CORE.COPYLIB(FCTVIOL)                       *
000400*    FV-VIOLATION-KEY = SERIAL-NUMBER || RANK WITHIN SERIAL,      *
000500*    RANK ASSIGNED BY FAM626C1 400-BUILD-VIOLATION-FACT-RTN.      *
000600******************************************************************
000700 01  FV-FCT-VIOLATION-REC.
000800     05  FV-VIOLATION-KEY       PIC X(20).
000900     05  FV-SERIAL-NUMBER       PIC X(12).
001000     05  FV-FACILITY-KEY        PIC X(64).
001100     05  FV-VIOLATION-STATUS    PIC X(20).
001200     05  FV-VIOLATION-CODE      PIC X(08).
001300     05  FV-VIOLATION-DESC      PIC X(70).
001400     05  FV-POINTS-NULL-SW      PIC X(01).
001500         88  FV-POINTS-IS-NULL      VALUE "Y".
001600     05  FV-POINTS              PIC S9(03)V9(02).
001700     05  FILLER                 PIC X(10).
