000100******************************************************************
000200*    FAM626 MART-FACILITY-HEALTH RECORD LAYOUT                    *
000300*    LIBRARY:  FAM626.MART.COPYLIB(MRTFHLTH)                      *
000400*    WRITTEN BY FAM626M1.  MART-REPEAT-OFFENDERS SHARES THIS      *
000500*    SAME LAYOUT (IT IS A FILTERED, RE-SORTED SUBSET).            *
000600******************************************************************
000700 01  MH-MART-FACILITY-HEALTH-REC.
000800     05  MH-FACILITY-KEY            PIC X(64).
000900     05  MH-FACILITY-NAME           PIC X(45).
001000     05  MH-FACILITY-ADDRESS        PIC X(45).
001100     05  MH-FACILITY-CITY           PIC X(20).
001200     05  MH-FACILITY-STATE          PIC X(02).
001300     05  MH-FACILITY-ZIP5           PIC X(05).
001400     05  MH-FACILITY-ID             PIC X(12).
001500     05  MH-OWNER-NAME              PIC X(45).
001600     05  MH-LATEST-ACTIVITY-DATE    PIC 9(08).
001700     05  MH-LATEST-SCORE            PIC S9(03).
001800         88  MH-LATEST-SCORE-IS-NULL    VALUE -1.
001900     05  MH-LATEST-GRADE            PIC X(02).
002000     05  MH-INSPECTIONS-12MO        PIC 9(05) COMP-3.
002100     05  MH-INSPECTIONS-24MO        PIC 9(05) COMP-3.
002200     05  MH-INSPECTIONS-IN-WINDOW   PIC 9(05) COMP-3.
002300     05  MH-BAD-EVENT-COUNT         PIC 9(05) COMP-3.
002400     05  MH-VIOLATION-COUNT         PIC 9(07) COMP-3.
002500     05  MH-TOTAL-POINTS            PIC S9(07)V9(02) COMP-3.
002600     05  MH-VIOLATIONS-PER-INSP     PIC S9(05)V9(04) COMP-3.
002700     05  MH-POINTS-PER-INSP         PIC S9(05)V9(04) COMP-3.
002800     05  MH-SCORE-TREND             PIC S9(03)V9(04) COMP-3.
002900         88  MH-SCORE-TREND-IS-NULL     VALUE -1.
003000     05  MH-VIOLATION-SCORE         PIC S9(03)V9(04) COMP-3.
003100     05  MH-EVENT-SCORE             PIC S9(03)V9(04) COMP-3.
003200     05  MH-CLEANLINESS-INDEX       PIC S9(03)V9(04) COMP-3.
003300     05  MH-LOW-DATA-SW             PIC X(01).
003400         88  MH-LOW-DATA-FLAG           VALUE "Y".
003500     05  FILLER                     PIC X(15).
