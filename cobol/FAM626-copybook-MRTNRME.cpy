000100******************************************************************
000200*    FAM626 MART-NEAR-ME RECORD LAYOUT                            *
000300*    LIBRARY:  FAM626.MART.COPYLIB(MRTNRME)                       *
000400*    WRITTEN BY FAM626G1 AFTER THE HAVERSINE COMPUTATION.         *
000500******************************************************************
000600 01  MN-MART-NEAR-ME-REC.
000700     05  MN-FACILITY-KEY            PIC X(64).
000800     05  MN-FACILITY-NAME           PIC X(45).
000900     05  MN-FACILITY-ADDRESS        PIC X(45).
001000     05  MN-FACILITY-CITY           PIC X(20).
001100     05  MN-FACILITY-ZIP5           PIC X(05).
001200     05  MN-CLEANLINESS-INDEX       PIC S9(03)V9(04) COMP-3.
001300     05  MN-LOW-DATA-SW             PIC X(01).
001400         88  MN-LOW-DATA-FLAG           VALUE "Y".
001500     05  MN-ZIP-LAT                 PIC S9(03)V9(06).
001600     05  MN-ZIP-LON                 PIC S9(04)V9(06).
001700     05  MN-HOME-ZIP                PIC X(05).
001800     05  MN-DISTANCE-MILES          PIC S9(04)V9(04) COMP-3.
001900     05  MN-NEAR-ME-SCORE           PIC S9(03)V9(04) COMP-3.
002000     05  FILLER                     PIC X(15).
