000100******************************************************************
000200*    FAM626 MART-ZIP-HEALTH RECORD LAYOUT                         *
000300*    LIBRARY:  FAM626.MART.COPYLIB(MRTZHLTH)                      *
000400*    ONE ROW PER FACILITY-ZIP5, WRITTEN BY FAM626M1 425-ZIP-      *
000500*    ROLLUP-RTN, ORDERED DESCENDING BY AVG-CLEANLINESS-INDEX.     *
000600******************************************************************
000700 01  MZ-MART-ZIP-HEALTH-REC.
000800     05  MZ-FACILITY-ZIP5           PIC X(05).
000900     05  MZ-FACILITY-COUNT          PIC 9(07) COMP-3.
001000     05  MZ-AVG-CLEANLINESS-INDEX   PIC S9(03)V9(02) COMP-3.
001100     05  MZ-MIN-CLEANLINESS-INDEX   PIC S9(03)V9(02) COMP-3.
001200     05  MZ-MAX-CLEANLINESS-INDEX   PIC S9(03)V9(02) COMP-3.
001300     05  MZ-GRADE-A-PCT             PIC S9(03)V9(01) COMP-3.
001400     05  MZ-GRADE-B-PCT             PIC S9(03)V9(01) COMP-3.
001500     05  MZ-GRADE-C-PCT             PIC S9(03)V9(01) COMP-3.
001600     05  MZ-GRADE-NULL-PCT          PIC S9(03)V9(01) COMP-3.
001700     05  MZ-EXCELLENT-COUNT         PIC 9(07) COMP-3.
001800     05  MZ-GOOD-COUNT              PIC 9(07) COMP-3.
001900     05  MZ-POOR-COUNT              PIC 9(07) COMP-3.
002000     05  FILLER                     PIC X(15).
