000100******************************************************************
000200*    FAM626 RAW-INSPECTION PARSED FIELD GROUP                     *
000300*    LIBRARY:  FAM626.SOURCE.COPYLIB(RAWINSP)                     *
000400*    THE RAW FEED ARRIVES AS DELIMITED TEXT WITH A HEADER LINE;   *
000500*    THIS GROUP IS THE TARGET OF THE UNSTRING IN 200-SEARCH-RTN   *
000600*    OF FAM626F1.  WIDTHS COVER THE SOURCE COUNTY EXTRACT.        *
000700******************************************************************
000800 01  RI-INSPECTION-REC.
000900     05  RI-SERIAL-NUMBER       PIC X(12).
001000     05  RI-ACTIVITY-DATE       PIC X(10).
001100     05  RI-FACILITY-ZIP        PIC X(10).
001200     05  RI-SCORE               PIC X(04).
001300     05  RI-GRADE               PIC X(02).
001400     05  RI-FACILITY-ID         PIC X(12).
001500     05  RI-FACILITY-NAME       PIC X(45).
001600     05  RI-FACILITY-ADDRESS    PIC X(45).
001700     05  RI-FACILITY-CITY       PIC X(20).
001800     05  RI-FACILITY-STATE      PIC X(02).
001900     05  RI-SERVICE-CODE        PIC X(04).
002000     05  RI-SERVICE-DESC        PIC X(35).
002100     05  RI-PROGRAM-NAME        PIC X(45).
002200     05  RI-PROGRAM-ELEMENT     PIC X(04).
002300     05  RI-PE-DESCRIPTION      PIC X(45).
002400     05  RI-PROGRAM-STATUS      PIC X(10).
002500     05  RI-OWNER-ID            PIC X(12).
002600     05  RI-OWNER-NAME          PIC X(45).
002700     05  RI-RECORD-ID           PIC X(12).
002800     05  RI-EMPLOYEE-ID         PIC X(12).
002900     05  RI-FACILITY-ZIP5       PIC X(05).
003000     05  FILLER                 PIC X(10).
