000100******************************************************************
000200*    FAM626 RAW-VIOLATION PARSED FIELD GROUP                      *
000300*    LIBRARY:  FAM626.SOURCE.COPYLIB(RAWVIOL)                     *
000400*    TARGET OF THE UNSTRING PERFORMED AGAINST THE RAW VIOLATION   *
000500*    FEED IN FAM626F1 400-FILTER-VIOLATIONS-RTN.                  *
000600******************************************************************
000700 01  RV-VIOLATION-REC.
000800     05  RV-SERIAL-NUMBER       PIC X(12).
000900     05  RV-VIOLATION-STATUS    PIC X(20).
001000     05  RV-VIOLATION-CODE      PIC X(08).
001100     05  RV-VIOLATION-DESC      PIC X(70).
001200     05  RV-POINTS              PIC X(05).
001300     05  FILLER                 PIC X(15).
