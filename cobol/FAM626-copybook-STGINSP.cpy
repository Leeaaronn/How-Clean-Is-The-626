000100******************************************************************
000200*    FAM626 STG-INSPECTION RECORD LAYOUT                          *
000300*    LIBRARY:  FAM626.STAGE.COPYLIB(STGINSP)                      *
000400*    WRITTEN BY FAM626S1 (STAGE), READ BY FAM626C1 AND FAM626M1.  *
000500*    SI-SCORE CARRIES -1 WHEN THE SOURCE SCORE WAS BLANK OR       *
000600*    NON-NUMERIC; ALL OTHER TEXT FIELDS ARE SPACES WHEN NULL.     *
000700******************************************************************
000800 01  SI-STAGED-INSPECTION-REC.
000900     05  SI-SERIAL-NUMBER       PIC X(12).
001000     05  SI-ACTIVITY-DATE       PIC 9(08).
001100     05  SI-FACILITY-ZIP5       PIC X(05).
001200     05  SI-SCORE               PIC S9(03).
001300         88  SI-SCORE-IS-NULL       VALUE -1.
001400     05  SI-GRADE               PIC X(02).
001500     05  SI-FACILITY-ID         PIC X(12).
001600     05  SI-FACILITY-NAME       PIC X(45).
001700     05  SI-FACILITY-ADDRESS    PIC X(45).
001800     05  SI-FACILITY-CITY       PIC X(20).
001900     05  SI-FACILITY-STATE      PIC X(02).
002000     05  SI-SERVICE-CODE        PIC X(04).
002100     05  SI-SERVICE-DESC        PIC X(35).
002200     05  SI-PROGRAM-NAME        PIC X(45).
002300     05  SI-PROGRAM-ELEMENT     PIC X(04).
002400     05  SI-PE-DESCRIPTION      PIC X(45).
002500     05  SI-PROGRAM-STATUS      PIC X(10).
002600     05  SI-OWNER-ID            PIC X(12).
002700     05  SI-OWNER-NAME          PIC X(45).
002800     05  SI-RECORD-ID           PIC X(12).
002900     05  SI-EMPLOYEE-ID         PIC X(12).
003000     05  FILLER                 PIC X(15).
