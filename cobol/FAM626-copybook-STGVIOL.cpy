000100******************************************************************
000200*    FAM626 STG-VIOLATION RECORD LAYOUT                           *
000300*    LIBRARY:  FAM626.STAGE.COPYLIB(STGVIOL)                      *
000400*    WRITTEN BY FAM626S1 (STAGE), READ BY FAM626C1.                *
000500*    SV-POINTS CARRIES HIGH-VALUES IN THE SIGN-TEST BYTE WHEN     *
000600*    THE SOURCE POINTS FIELD WAS BLANK OR NON-NUMERIC.            *
000700******************************************************************
000800 01  SV-STAGED-VIOLATION-REC.
000900     05  SV-SERIAL-NUMBER       PIC X(12).
001000     05  SV-VIOLATION-STATUS    PIC X(20).
001100     05  SV-VIOLATION-CODE      PIC X(08).
001200     05  SV-VIOLATION-DESC      PIC X(70).
001300     05  SV-POINTS-NULL-SW      PIC X(01).
001400         88  SV-POINTS-IS-NULL      VALUE "Y".
001500     05  SV-POINTS              PIC S9(03)V9(02).
001600     05  FILLER                 PIC X(10).
