000100******************************************************************
000200* RECLIB MEMBER(ZIPCTR)                                           *
000300*        LIBRARY(FAM626.SEED.COPYLIB(ZIPCTR))                     *
000400*        ACTION(REPLACE)                                          *
000500*        LANGUAGE(COBOL)                                          *
000600* ... DESCRIBES THE ZIP-CENTROID FLAT FILE WRITTEN BY FAM626Z1    *
000700* ... AND READ BY FAM626G1.  LAT/LON ARE SIGNED DECIMAL DEGREES.  *
000800******************************************************************
000900******************************************************************
001000* COBOL DECLARATION FOR FILE FAM626.ZIPCTR.FLATFILE               *
001100******************************************************************
001200 01  ZC-ZIP-CENTROID-REC.
001300     05  ZC-ZIP                 PIC X(05).
001400     05  ZC-LAT                 PIC S9(3)V9(6).
001500     05  ZC-LON                 PIC S9(4)V9(6).
001600     05  FILLER                 PIC X(20).
001700******************************************************************
001800* THE NUMBER OF FIELDS DESCRIBED BY THIS DECLARATION IS 3         *
001900******************************************************************
