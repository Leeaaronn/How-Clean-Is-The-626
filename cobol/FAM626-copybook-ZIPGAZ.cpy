000100******************************************************************
000200* RECLIB MEMBER(ZIPGAZ)                                           *
000300*        LIBRARY(FAM626.SEED.COPYLIB(ZIPGAZ))                     *
000400*        ACTION(REPLACE)                                          *
000500*        LANGUAGE(COBOL)                                          *
000600* ... DESCRIBES THE NATIONAL ZCTA GAZETTEER EXTRACT - THE PRIMARY *
000700* ... CENTROID SOURCE READ BY FAM626Z1'S 100-PRIMARY-PASS-RTN.    *
000800******************************************************************
000900******************************************************************
001000* COBOL DECLARATION FOR FILE FAM626.ZIPGAZ.FLATFILE               *
001100******************************************************************
001200 01  ZZ-ZCTA-REC.
001300     05  ZZ-ZIP                 PIC X(05).
001400     05  ZZ-LAT                 PIC S9(3)V9(6).
001500     05  ZZ-LON                 PIC S9(4)V9(6).
001600     05  FILLER                 PIC X(20).
001700******************************************************************
001800* THE NUMBER OF FIELDS DESCRIBED BY THIS DECLARATION IS 3         *
001900******************************************************************
