000100******************************************************************
000200* RECLIB MEMBER(ZIPGEO)                                           *
000300*        LIBRARY(FAM626.MART.COPYLIB(ZIPGEO))                     *
000400*        ACTION(REPLACE)                                          *
000500*        LANGUAGE(COBOL)                                          *
000600* ... DESCRIBES DIM-ZIP-GEO, THE VALIDATED CENTROID TABLE WRITTEN *
000700* ... BY FAM626G1 AFTER THE NULL-LAT/LON CHECK.                   *
000800******************************************************************
000900******************************************************************
001000* COBOL DECLARATION FOR FILE FAM626.ZIPGEO.FLATFILE               *
001100******************************************************************
001200 01  ZG-ZIP-GEO-REC.
001300     05  ZG-ZIP                 PIC X(05).
001400     05  ZG-LAT                 PIC S9(3)V9(6).
001500     05  ZG-LON                 PIC S9(4)V9(6).
001600     05  FILLER                 PIC X(20).
001700******************************************************************
001800* THE NUMBER OF FIELDS DESCRIBED BY THIS DECLARATION IS 3         *
001900******************************************************************
