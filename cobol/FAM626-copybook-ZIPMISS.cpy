000100******************************************************************
000200* RECLIB MEMBER(ZIPMISS)                                          *
000300*        LIBRARY(FAM626.SEED.COPYLIB(ZIPMISS))                    *
000400*        ACTION(REPLACE)                                          *
000500*        LANGUAGE(COBOL)                                          *
000600* ... DESCRIBES THE STILL-MISSING ZIP LIST WRITTEN BY FAM626Z1'S  *
000700* ... 900-CLEANUP WHEN A SEED ZIP COMES OUT OF ALL THREE PASSES   *
000800* ... (PRIMARY, FALLBACK, OVERRIDE) WITH NO CENTROID.  THE RUN    *
000900* ... ALWAYS ABENDS WHEN THIS FILE IS NON-EMPTY.                  *
001000******************************************************************
001100******************************************************************
001200* COBOL DECLARATION FOR FILE FAM626.ZIPMISS.FLATFILE              *
001300******************************************************************
001400 01  ZM-MISSING-ZIP-REC.
001500     05  ZM-ZIP                 PIC X(05).
001600     05  FILLER                 PIC X(75).
001700******************************************************************
001800* THE NUMBER OF FIELDS DESCRIBED BY THIS DECLARATION IS 1         *
001900******************************************************************
