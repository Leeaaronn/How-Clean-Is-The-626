000100******************************************************************
000200* RECLIB MEMBER(ZIPOVR)                                           *
000300*        LIBRARY(FAM626.SEED.COPYLIB(ZIPOVR))                     *
000400*        ACTION(REPLACE)                                          *
000500*        LANGUAGE(COBOL)                                          *
000600* ... DESCRIBES THE ZIP-CENTROID OVERRIDE FILE - HAND-MAINTAINED  *
000700* ... BY THE COMMITTEE FOR THE FEW ZIPS THE GAZETTEER AND POSTAL  *
000800* ... FILES BOTH GET WRONG (OR MISS ENTIRELY).  READ BY FAM626Z1'S*
000900* ... 300-OVERRIDE-PASS-RTN.  NEIGHBORS ARE PIPE-SEPARATED ZIPS   *
001000* ... WHOSE ALREADY-RESOLVED CENTROIDS ARE AVERAGED TOGETHER.     *
001100******************************************************************
001200******************************************************************
001300* COBOL DECLARATION FOR FILE FAM626.ZIPOVR.FLATFILE               *
001400******************************************************************
001500 01  ZO-OVERRIDE-REC.
001600     05  ZO-ZIP                 PIC X(05).
001700     05  ZO-METHOD              PIC X(15).
001800     05  ZO-NEIGHBORS           PIC X(60).
001900     05  FILLER                 PIC X(10).
002000******************************************************************
002100* THE NUMBER OF FIELDS DESCRIBED BY THIS DECLARATION IS 3         *
002200******************************************************************
