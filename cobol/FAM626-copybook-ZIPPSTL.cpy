000100******************************************************************
000200* RECLIB MEMBER(ZIPPSTL)                                          *
000300*        LIBRARY(FAM626.SEED.COPYLIB(ZIPPSTL))                    *
000400*        ACTION(REPLACE)                                          *
000500*        LANGUAGE(COBOL)                                          *
000600* ... DESCRIBES THE POSTAL-CODE FALLBACK CENTROID FILE READ BY    *
000700* ... FAM626Z1'S 200-FALLBACK-PASS-RTN WHEN THE PRIMARY GAZETTEER *
000800* ... HAS NO ROW FOR A SEED ZIP.  DUPLICATE ZIPS DO OCCUR - THE   *
000900* ... FIRST ONE READ IS THE ONE THAT WINS.                        *
001000******************************************************************
001100******************************************************************
001200* COBOL DECLARATION FOR FILE FAM626.ZIPPSTL.FLATFILE              *
001300******************************************************************
001400 01  ZP-POSTAL-REC.
001500     05  ZP-ZIP                 PIC X(05).
001600     05  ZP-LAT                 PIC S9(3)V9(6).
001700     05  ZP-LON                 PIC S9(4)V9(6).
001800     05  FILLER                 PIC X(20).
001900******************************************************************
002000* THE NUMBER OF FIELDS DESCRIBED BY THIS DECLARATION IS 3         *
002100******************************************************************
