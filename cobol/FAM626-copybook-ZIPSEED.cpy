000100******************************************************************
000200* RECLIB MEMBER(ZIPSEED)                                          *
000300*        LIBRARY(FAM626.SEED.COPYLIB(ZIPSEED))                    *
000400*        ACTION(REPLACE)                                          *
000500*        LANGUAGE(COBOL)                                          *
000600* ... DESCRIBES THE 626-AREA SEED-ZIP FLAT FILE, HEADER "zip",    *
000700* ... ONE 5-DIGIT ZIP PER RECORD.                                 *
000800******************************************************************
000900******************************************************************
001000* COBOL DECLARATION FOR FILE FAM626.SEEDZIP.FLATFILE              *
001100******************************************************************
001200 01  ZS-SEED-ZIP-REC.
001300     05  ZS-ZIP                 PIC X(05).
001400     05  FILLER                 PIC X(75).
001500******************************************************************
001600* THE NUMBER OF FIELDS DESCRIBED BY THIS DECLARATION IS 1         *
001700******************************************************************
